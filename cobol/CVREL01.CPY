000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVREL01                                       *
000400*   DESCRICAO ..: LINHA DO RELATORIO DE OPERACAO (CONTADORES DE  *
000500*                 CADA ROTINA DA SUITE CV-NOTIFICA)              *
000600*   USADO POR ..: CVCOB010, CVPED020, CVDAN030, CVPAG040,        *
000700*                 CVANI050, CVFES060                             *
000800*                                                                *
000900******************************************************************
001000* HISTORICO DE ALTERACOES                                       *
001100* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001200* ---------- ------- ----------- ---------------------------    *
001300* 14/03/1989 PEDR    CV-000112   LAYOUT INICIAL DO RELATORIO      *
001400******************************************************************
001500 01  REG-CVREL01.
001600     05  REL-TEXTO                PIC X(130).
001700     05  FILLER                   PIC X(02).
