000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    CVDAN030.
000300 AUTHOR.                        MARIA QUINTANA AGUILAR (MQAG).
000400 INSTALLATION.                  COOPERVERE - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.                  08/08/1993.
000600 DATE-COMPILED.
000700 SECURITY.                      USO INTERNO - COOPERVERE.
000800******************************************************************
000900* FECHA       : 08/08/1993                                       *
001000* PROGRAMADOR : MARIA QUINTANA AGUILAR (MQAG)                    *
001100* APLICACION  : NOTIFICACAO AO ASSOCIADO                          *
001200* PROGRAMA    : CVDAN030                                         *
001300* TIPO        : BATCH                                            *
001400* DESCRICAO   : NOTIFICACAO DE NOTAS FISCAIS ELETRONICAS (NF-E)   *
001500*             : FATURADAS - VARRE A FILA CV_DANFE_VENDA_NOTIFICA, *
001600*             : COMPOE A MENSAGEM DE FATURAMENTO E DESPACHA O     *
001700*             : DOCUMENTO PARA O CELULAR DO CLIENTE.              *
001800* ARCHIVOS    : CVNFQ01=A,CVREL01=A                               *
001900* ACCION (ES) : A=ACTUALIZA                                      *
002000* INSTALADO   : 08/08/1993                                       *
002100* BPM/RATIONAL: CV-000588                                        *
002200* NOMBRE      : NOTIFICACAO DE NOTAS FISCAIS FATURADAS            *
002300******************************************************************
002400* HISTORICO DE ALTERACOES                                        *
002500* DATA       PROGR.  CHAMADO     DESCRICAO                       *
002600* ---------- ------- ----------- ----------------------------    *
002700* 08/08/1993 MQAG    CV-000588   VERSAO INICIAL                   *
002800* 14/05/1997 PEDR    CV-001290   ALERTA DE TI NO DESTINO INVALIDO *
002900* 11/01/1999 EEDR    CV-Y2K-11   REVISADO P/ VIRADA DO SECULO     *
003000* 02/08/2000 JMDR    CV-001810   ATUALIZA FONE DE TI (WKS-TELEF.) *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ARQ-CVNFQ01     ASSIGN TO CVNFQ01
003900                            ORGANIZATION IS SEQUENTIAL
004000                            ACCESS MODE IS SEQUENTIAL
004100                            FILE STATUS IS FS-CVNFQ01.
004200     SELECT ARQ-CVREL01     ASSIGN TO CVREL01
004300                            ORGANIZATION IS LINE SEQUENTIAL
004400                            FILE STATUS IS FS-CVREL01.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  ARQ-CVNFQ01
004800     RECORDING MODE IS F
004900     LABEL RECORDS ARE STANDARD.
005000 COPY CVNFQ01.
005100 FD  ARQ-CVREL01
005200     LABEL RECORDS ARE STANDARD.
005300 COPY CVREL01.
005400 WORKING-STORAGE SECTION.
005500*----------------------------------------------------------------*
005600*    STATUS DE ARQUIVO (PADRAO DA CASA - VER DEBD1R00)           *
005700*----------------------------------------------------------------*
005800 01  WKS-FS-STATUS.
005900     05  FS-CVNFQ01               PIC 9(02) VALUE ZERO.
006000         88  FS-CVNFQ01-OK                  VALUE 00.
006100     05  FS-CVREL01               PIC 9(02) VALUE ZERO.
006200         88  FS-CVREL01-OK                  VALUE 00.
006300*----------------------------------------------------------------*
006400*    AREA DE CONTROLE DO LOTE                                    *
006500*----------------------------------------------------------------*
006600     05  FILLER                   PIC X(02) VALUE SPACES.
006700 01  WKS-DATA-HORA-LOTE.
006800     05  WKS-DATA-EXECUCAO        PIC 9(08) VALUE ZERO.
006900     05  FILLER                   PIC X(02) VALUE SPACES.
007000 01  WKS-FLAGS-DE-CONTROLE.
007100     05  WKS-FIM-CVNFQ01          PIC X(01) VALUE 'N'.
007200         88  FIM-CVNFQ01                    VALUE 'S'.
007300     05  WKS-CELULAR-VALIDO       PIC X(01) VALUE 'N'.
007400         88  CELULAR-E-VALIDO              VALUE 'S'.
007500     05  WKS-DESPACHO-STATUS      PIC X(04) VALUE SPACES.
007600         88  DESPACHO-FOI-OK                VALUE 'OK  '.
007700*----------------------------------------------------------------*
007800*    AREA DE TRABALHO - MENSAGEM DE FATURAMENTO                  *
007900*----------------------------------------------------------------*
008000     05  FILLER                   PIC X(02) VALUE SPACES.
008100 01  WKS-AREA-MENSAGEM.
008200     05  WKS-TELEFONE-NORM        PIC X(13) VALUE SPACES.
008300     05  WKS-MSG-CORPO            PIC X(600) VALUE SPACES.
008400     05  WKS-TIPO-MSG             PIC X(08) VALUE SPACES.
008500     05  WKS-REFERENCIA           PIC X(44) VALUE SPACES.
008600     05  WKS-TELEFONE-TI          PIC X(20) VALUE '5546988110044'.CV001810
008700     05  WKS-TELEFONE-TI-R REDEFINES WKS-TELEFONE-TI.
008800         10  WKS-TI-PAIS          PIC X(02).
008900         10  WKS-TI-DDD           PIC X(02).
009000         10  WKS-TI-LOCAL         PIC X(16).
009100     05  WKS-NRO-E-SERIE          PIC X(20) VALUE SPACES.
009200     05  WKS-DOC-ESTA-VAZIO       PIC X(01) VALUE 'N'.
009300         88  DOC-ESTA-VAZIO                 VALUE 'S'.
009400*----------------------------------------------------------------*
009500*    CONTADORES DA ESTATISTICA FINAL                              *
009600*----------------------------------------------------------------*
009700     05  FILLER                   PIC X(02) VALUE SPACES.
009800 01  WKS-CONTADORES.
009900     05  WKS-CNT-TOTAL            PIC 9(07) COMP VALUE ZERO.
010000     05  WKS-CNT-ENVIADOS         PIC 9(07) COMP VALUE ZERO.
010100     05  WKS-CNT-FALHAS           PIC 9(07) COMP VALUE ZERO.
010200     05  FILLER                   PIC X(02) VALUE SPACES.
010300 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
010400******************************************************************
010500 PROCEDURE DIVISION.
010600******************************************************************
010700 0000-MAIN SECTION.
010800     PERFORM 0010-INICIALIZACAO THRU 0010-INICIALIZACAO-E
010900     PERFORM 0020-LE-FILA-NOTAS THRU 0020-LE-FILA-NOTAS-E
010950             UNTIL FIM-CVNFQ01
011000     PERFORM 0030-FECHA-ARQUIVOS THRU 0030-FECHA-ARQUIVOS-E
011100     PERFORM 0040-ESTADISTICAS THRU 0040-ESTADISTICAS-E
011200     STOP RUN.
011300 0000-MAIN-E. EXIT.
011400
011500 0010-INICIALIZACAO SECTION.
011600     ACCEPT WKS-DATA-EXECUCAO FROM SYSIN
011700     OPEN I-O    ARQ-CVNFQ01
011800     OPEN OUTPUT ARQ-CVREL01
011900     IF FS-CVNFQ01-OK
011950        GO TO 0010-INICIALIZACAO-E
012000     END-IF
012100     DISPLAY 'CVDAN030 - ERRO AO ABRIR CVNFQ01: ' FS-CVNFQ01
012150     PERFORM 0030-FECHA-ARQUIVOS THRU 0030-FECHA-ARQUIVOS-E
012200     STOP RUN.
012400 0010-INICIALIZACAO-E. EXIT.
012500
012600 0020-LE-FILA-NOTAS SECTION.
012700     READ ARQ-CVNFQ01
012800       AT END
012900          SET FIM-CVNFQ01 TO TRUE
013000       NOT AT END
013100          IF NQ-PENDENTE
013200             ADD 1 TO WKS-CNT-TOTAL
013300             PERFORM NOTIFICA-NOTA
013400          END-IF
013500     END-READ.
013600 0020-LE-FILA-NOTAS-E. EXIT.
013700
013800*--> PASSOS 2-4 DA REGRA: TELEFONE, COMPOSICAO E DESPACHO DA NOTA
013900 NOTIFICA-NOTA SECTION.
014000     MOVE WKS-DATA-EXECUCAO TO NQ-DTHRENVIO
014100     CALL 'CVCEL100' USING NQ-CEL-CLIENTE
014200                            WKS-TELEFONE-NORM
014300                            WKS-CELULAR-VALIDO
014400     IF NOT CELULAR-E-VALIDO
014500        REWRITE REG-CVNFQ01
014600        PERFORM ALERTA-TI-NOTA
014700        ADD 1 TO WKS-CNT-FALHAS
014800     ELSE
014900        PERFORM MONTA-MENSAGEM-NOTA
015000        MOVE 'DOCUMENT' TO WKS-TIPO-MSG
015100        MOVE NQ-CHAVEACESSO TO WKS-REFERENCIA
015200        CALL 'CVMSG120' USING WKS-TELEFONE-NORM
015300                               WKS-TIPO-MSG
015400                               WKS-REFERENCIA
015500                               WKS-MSG-CORPO
015600                               WKS-DESPACHO-STATUS
015700        IF DESPACHO-FOI-OK
015800           MOVE 'E' TO NQ-STATUS
015900           ADD 1 TO WKS-CNT-ENVIADOS
016000        ELSE
016100*-----------> CELULAR JA VALIDADO NESTA NOTA (VIDE CVCEL100 ACIMA):
016200*             FALHA AQUI E DE CANAL, NAO DE DESTINO INVALIDO, POR
016300*             ISSO NAO GERA ALERTA DE TI (SO O CASO DO PASSO 2 -
016400*             CELULAR INVALIDO - GERA ALERTA, COMO EM CVCOB010)
016500           MOVE 'P' TO NQ-STATUS
016600           ADD 1 TO WKS-CNT-FALHAS
016700        END-IF
016800        REWRITE REG-CVNFQ01
016900     END-IF.
017000 NOTIFICA-NOTA-E. EXIT.
017100
017200*--> PASSO 3 DA REGRA: TEXTO DA NOTA, COM FALLBACK P/ DOC EM BRANCO
017300 MONTA-MENSAGEM-NOTA SECTION.
017400     MOVE SPACES TO WKS-NRO-E-SERIE
017500     MOVE 'N' TO WKS-DOC-ESTA-VAZIO
017600     IF NQ-NRODOC = SPACES AND NQ-SERIEDOC = SPACES
017700        SET DOC-ESTA-VAZIO TO TRUE
017800     ELSE
017900        STRING NQ-NRODOC   DELIMITED BY '  '
018000               '-'         DELIMITED BY SIZE
018100               NQ-SERIEDOC DELIMITED BY '  '
018200          INTO WKS-NRO-E-SERIE
018300     END-IF
018400     MOVE SPACES TO WKS-MSG-CORPO
018500     IF DOC-ESTA-VAZIO
018600        STRING 'Ola ' DELIMITED BY SIZE
018700               NQ-NOME-CLIENTE DELIMITED BY '   '
018800               '! CooperVere informa o Faturamento da Nota '
018900                              DELIMITED BY SIZE
019000               'Fiscal Nro (sem numero).' DELIMITED BY SIZE
019100          INTO WKS-MSG-CORPO
019200     ELSE
019300        STRING 'Ola ' DELIMITED BY SIZE
019400               NQ-NOME-CLIENTE DELIMITED BY '   '
019500               '! CooperVere informa o Faturamento da Nota '
019600                              DELIMITED BY SIZE
019700               'Fiscal No ' DELIMITED BY SIZE
019800               WKS-NRO-E-SERIE DELIMITED BY '   '
019900               '.' DELIMITED BY SIZE
020000          INTO WKS-MSG-CORPO
020100     END-IF.
020200 MONTA-MENSAGEM-NOTA-E. EXIT.
020300
020400*--> ALERTA DE TI POR DESTINO INCONSISTENTE (CELULAR INVALIDO OU
020500*    FALHA DE DESPACHO POR NUMERO DE DESTINO INVALIDO)
020600 ALERTA-TI-NOTA SECTION.                                          CV001290
020700     MOVE SPACES TO WKS-MSG-CORPO
020800     STRING 'NF-e ' DELIMITED BY SIZE
020900            NQ-SERIEDOC DELIMITED BY '   '
021000            '-' DELIMITED BY SIZE
021100            NQ-NRODOC   DELIMITED BY '   '
021200            ' nao enviada para ' DELIMITED BY SIZE
021300            NQ-NOME-CLIENTE DELIMITED BY '   '
021400            ', telefone ' DELIMITED BY SIZE
021500            NQ-CEL-CLIENTE DELIMITED BY '   '
021600            ' inconsistente.' DELIMITED BY SIZE
021700       INTO WKS-MSG-CORPO
021800     MOVE 'TEXT    ' TO WKS-TIPO-MSG
021900     MOVE NQ-CHAVEACESSO TO WKS-REFERENCIA
022000     CALL 'CVMSG120' USING WKS-TELEFONE-TI (1:13)
022100                            WKS-TIPO-MSG
022200                            WKS-REFERENCIA
022300                            WKS-MSG-CORPO
022400                            WKS-DESPACHO-STATUS.
022500 ALERTA-TI-NOTA-E. EXIT.
022600
022700 0030-FECHA-ARQUIVOS SECTION.
022800     CLOSE ARQ-CVNFQ01.
022900 0030-FECHA-ARQUIVOS-E. EXIT.
023000
023100*--> RELATORIO DE OPERACAO (CONTADORES DO LOTE)
023200 0040-ESTADISTICAS SECTION.
023300     DISPLAY '*****************************************'
023400     MOVE WKS-CNT-TOTAL    TO WKS-MASCARA
023500     DISPLAY 'NOTAS PROCESSADAS ...........: ' WKS-MASCARA
023600     MOVE WKS-CNT-ENVIADOS TO WKS-MASCARA
023700     DISPLAY 'NOTAS ENVIADAS ...............: ' WKS-MASCARA
023800     MOVE WKS-CNT-FALHAS   TO WKS-MASCARA
023900     DISPLAY 'FALHAS .......................: ' WKS-MASCARA
024000     DISPLAY '*****************************************'
024100     STRING 'CVDAN030 TOTAL=' DELIMITED BY SIZE
024200            WKS-CNT-TOTAL    DELIMITED BY SIZE
024300            ' ENVIADOS='     DELIMITED BY SIZE
024400            WKS-CNT-ENVIADOS DELIMITED BY SIZE
024500            ' FALHAS='       DELIMITED BY SIZE
024600            WKS-CNT-FALHAS   DELIMITED BY SIZE
024700       INTO REL-TEXTO
024800     WRITE REG-CVREL01
024900     CLOSE ARQ-CVREL01.
025000 0040-ESTADISTICAS-E. EXIT.
