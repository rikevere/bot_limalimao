000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    CVCEL100.
000300 AUTHOR.                        PEDRO DANIEL RAMIREZ (PEDR).
000400 INSTALLATION.                  COOPERVERE - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.                  04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.                      USO INTERNO - COOPERVERE.
000800******************************************************************
000900*                                                                *
001000*   PROGRAMA ...: CVCEL100                                       *
001100*   APLICACAO ..: NOTIFICACAO AO ASSOCIADO (SUITE CV-NOTIFICA)    *
001200*   TIPO .......: SUBROTINA CHAMADA (CALL)                        *
001300*   DESCRICAO ..: NORMALIZA UM NUMERO DE CELULAR BRASILEIRO      *
001400*               : INFORMADO EM QUALQUER FORMATO PARA A FORMA      *
001500*               : CANONICA 55+DDD(2)+LOCAL(9), OU REJEITA-O.      *
001600*   CHAMADO POR : CVCOB010, CVPED020, CVDAN030, CVANI050,         *
001700*               : CVFES060                                       *
001800*                                                                *
001900******************************************************************
002000* HISTORICO DE ALTERACOES                                        *
002100* DATA       PROGR.  CHAMADO     DESCRICAO                       *
002200* ---------- ------- ----------- ----------------------------    *
002300* 04/02/1991 PEDR    CV-000180   VERSAO INICIAL - SO GTQ          *
002400* 17/08/1993 MQAG    CV-000560   PASSA A ACEITAR DDD BRASILEIRO   *
002500* 09/01/1999 EEDR    CV-Y2K-11   REVISADO P/ VIRADA DO SECULO     *
002600* 25/06/2003 JMDR    CV-002240   DDD PADRAO CONFIGURAVEL (WKS)    *
002700* 03/11/2004 JMDR    CV-002360   TRACE DATA/HORA NA REJEICAO      *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     CLASS CLASSE-DIGITO    IS '0' '1' '2' '3' '4' '5' '6' '7'
003300                                '8' '9'.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*----------------------------------------------------------------*
003700*    CONSTANTES DA REGRA DE NORMALIZACAO                         *
003800*----------------------------------------------------------------*
003900 01  WKS-CONSTANTES.
004000     05  WKS-DDD-PADRAO           PIC X(02) VALUE '46'.           CV002240
004100     05  WKS-CODPAIS              PIC X(02) VALUE '55'.
004200     05  FILLER                   PIC X(04).
004300*----------------------------------------------------------------*
004400*    AREA DE TRABALHO - EXTRACAO E DEPURACAO DE DIGITOS          *
004500*----------------------------------------------------------------*
004600 01  WKS-AREA-DIGITOS.
004700     05  WKS-DIGITOS              PIC X(40) VALUE SPACES.
004800     05  WKS-DIGITOS-TEMP         PIC X(40) VALUE SPACES.
004900     05  WKS-LEN-DIG              PIC 9(02) COMP VALUE ZERO.
005000     05  WKS-LEN-NOVO             PIC 9(02) COMP VALUE ZERO.
005100     05  WKS-I                    PIC 9(02) COMP VALUE ZERO.
005200     05  WKS-J                    PIC 9(02) COMP VALUE ZERO.
005300*----------------------------------------------------------------*
005400*    AREA DE TRABALHO - DDD / LOCAL                               *
005500*----------------------------------------------------------------*
005600     05  FILLER                   PIC X(02) VALUE SPACES.
005700 01  WKS-AREA-PARTES.
005800     05  WKS-DDD                  PIC X(02) VALUE SPACES.
005900     05  WKS-LOCAL                PIC X(12) VALUE SPACES.
006000     05  WKS-LOCAL-TEMP           PIC X(12) VALUE SPACES.
006100     05  WKS-LEN-LOCAL            PIC 9(02) COMP VALUE ZERO.
006200     05  WKS-RESULTADO            PIC X(13) VALUE SPACES.
006300     05  WKS-RESULTADO-R  REDEFINES WKS-RESULTADO.
006400         10  WKS-RES-PAIS         PIC X(02).
006500         10  WKS-RES-DDD          PIC X(02).
006600         10  WKS-RES-LOCAL        PIC X(09).
006700*----------------------------------------------------------------*
006800*    FLAGS                                                        *
006900*----------------------------------------------------------------*
007000     05  FILLER                   PIC X(02) VALUE SPACES.
007100 01  WKS-FLAGS.
007200     05  WKS-CELULAR-OK           PIC X(01) VALUE 'N'.
007300         88  CELULAR-VALIDO                VALUE 'S'.
007400         88  CELULAR-INVALIDO              VALUE 'N'.
007500*----------------------------------------------------------------*
007600*    CAMPOS 77 - CAPTURA PONTUAL DE DATA/HORA PARA O TRACE DE     *
007700*    REJEICAO DE CELULAR INVALIDO (VIDE GRAVA-TRACE-REJEICAO)     *
007800*----------------------------------------------------------------*
007900 77  WKS-77-DATA-REJEICAO     PIC 9(08) VALUE ZERO.               CV002360
008000 77  WKS-77-HORA-REJEICAO     PIC 9(08) VALUE ZERO.               CV002360
008100******************************************************************
008200 LINKAGE SECTION.
008300 01  LS-CELULAR-ENTRADA           PIC X(20).
008400 01  LS-CELULAR-ENTRADA-R REDEFINES LS-CELULAR-ENTRADA.
008500     05  LS-ENTRADA-TAB           PIC X(01) OCCURS 20 TIMES.
008600 01  LS-CELULAR-SAIDA             PIC X(13).
008700 01  LS-CELULAR-SAIDA-R   REDEFINES LS-CELULAR-SAIDA.
008800     05  LS-SAIDA-PAIS            PIC X(02).
008900     05  LS-SAIDA-DDD             PIC X(02).
009000     05  LS-SAIDA-LOCAL           PIC X(09).
009100 01  LS-CELULAR-VALIDO            PIC X(01).
009200******************************************************************
009300 PROCEDURE DIVISION USING LS-CELULAR-ENTRADA
009400                           LS-CELULAR-SAIDA
009500                           LS-CELULAR-VALIDO.
009600******************************************************************
009700 0000-MAIN SECTION.
009800     PERFORM 0010-INICIALIZA-AREAS THRU 0010-INICIALIZA-AREAS-E
009900     PERFORM 0020-VALIDA-ENTRADA-VAZIA
009910             THRU 0020-VALIDA-ENTRADA-VAZIA-E
010000     IF CELULAR-VALIDO
010100        PERFORM 0030-EXTRAI-SOMENTE-DIGITOS
010110                THRU 0030-EXTRAI-SOMENTE-DIGITOS-E
010200        PERFORM VALIDA-MINIMO-DIGITOS
010300     END-IF
010400     IF CELULAR-VALIDO
010500        PERFORM REMOVE-ZEROS-A-ESQUERDA
010600        PERFORM REMOVE-PREFIXO-PAIS
010700        PERFORM SEPARA-DDD-E-LOCAL
010800        PERFORM AJUSTA-TAMANHO-LOCAL
010900     END-IF
011000     IF CELULAR-VALIDO
011100        PERFORM 0040-MONTA-RESULTADO THRU 0040-MONTA-RESULTADO-E
011200     ELSE
011300        MOVE SPACES TO LS-CELULAR-SAIDA
011400        PERFORM GRAVA-TRACE-REJEICAO                             CV002360
011500     END-IF
011600     MOVE WKS-CELULAR-OK TO LS-CELULAR-VALIDO.
011700 0000-MAIN-E. EXIT PROGRAM.
011800
011900*--> PASSO 1 DA REGRA: ENTRADA VAZIA OU EM BRANCO E INVALIDA
012000 0020-VALIDA-ENTRADA-VAZIA SECTION.
012100     IF LS-CELULAR-ENTRADA = SPACES OR LOW-VALUES
012200        SET CELULAR-INVALIDO TO TRUE
012300     ELSE
012400        SET CELULAR-VALIDO   TO TRUE
012500     END-IF.
012600 0020-VALIDA-ENTRADA-VAZIA-E. EXIT.
012700
012800*--> PASSO 2 DA REGRA: MANTEM SOMENTE OS DIGITOS DA ENTRADA
012900 0030-EXTRAI-SOMENTE-DIGITOS SECTION.
013000     MOVE SPACES TO WKS-DIGITOS
013100     MOVE ZERO   TO WKS-LEN-DIG
013200     PERFORM TESTA-POSICAO-E-COPIA-DIGITO
013300        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 20.
013400 0030-EXTRAI-SOMENTE-DIGITOS-E. EXIT.
013500
013600 TESTA-POSICAO-E-COPIA-DIGITO SECTION.
013700     IF LS-ENTRADA-TAB (WKS-I) IS CLASSE-DIGITO
013800        ADD 1 TO WKS-LEN-DIG
013900        MOVE LS-ENTRADA-TAB (WKS-I)
014000                      TO WKS-DIGITOS (WKS-LEN-DIG:1)
014100     END-IF.
014200 TESTA-POSICAO-E-COPIA-DIGITO-E. EXIT.
014300
014400*--> PASSO 3 DA REGRA: MENOS DE 8 DIGITOS E INVALIDO
014500 VALIDA-MINIMO-DIGITOS SECTION.                                   CV-Y2K11
014600     IF WKS-LEN-DIG < 8
014700        SET CELULAR-INVALIDO TO TRUE
014800     END-IF.
014900 VALIDA-MINIMO-DIGITOS-E. EXIT.
015000
015100*--> PASSO 4 DA REGRA: REMOVE TODOS OS ZEROS A ESQUERDA
015200 REMOVE-ZEROS-A-ESQUERDA SECTION.
015300*--------> LOCALIZA O PRIMEIRO DIGITO DIFERENTE DE ZERO
015400     MOVE 1 TO WKS-J
015500     PERFORM AVANCA-PONTEIRO-ZERO UNTIL WKS-J > WKS-LEN-DIG
015600                OR WKS-DIGITOS (WKS-J:1) NOT = '0'
015700     IF WKS-J > 1
015800        IF WKS-J > WKS-LEN-DIG
015900           MOVE ZERO   TO WKS-LEN-DIG
016000           MOVE SPACES TO WKS-DIGITOS
016100        ELSE
016200           COMPUTE WKS-LEN-NOVO = WKS-LEN-DIG - WKS-J + 1
016300           MOVE SPACES TO WKS-DIGITOS-TEMP
016400           MOVE WKS-DIGITOS (WKS-J:WKS-LEN-NOVO)
016500                         TO WKS-DIGITOS-TEMP (1:WKS-LEN-NOVO)
016600           MOVE SPACES TO WKS-DIGITOS
016700           MOVE WKS-DIGITOS-TEMP (1:WKS-LEN-NOVO)
016800                         TO WKS-DIGITOS (1:WKS-LEN-NOVO)
016900           MOVE WKS-LEN-NOVO TO WKS-LEN-DIG
017000        END-IF
017100     END-IF.
017200 REMOVE-ZEROS-A-ESQUERDA-E. EXIT.
017300
017400 AVANCA-PONTEIRO-ZERO SECTION.
017500     ADD 1 TO WKS-J.
017600 AVANCA-PONTEIRO-ZERO-E. EXIT.
017700
017800*--> PASSO 5 DA REGRA: SE COMECAR POR '55', REMOVE UMA VEZ
017900 REMOVE-PREFIXO-PAIS SECTION.
018000     IF WKS-LEN-DIG > 2 AND WKS-DIGITOS (1:2) = '55'
018100        COMPUTE WKS-LEN-NOVO = WKS-LEN-DIG - 2
018200        MOVE SPACES TO WKS-DIGITOS-TEMP
018300        MOVE WKS-DIGITOS (3:WKS-LEN-NOVO)
018400                         TO WKS-DIGITOS-TEMP (1:WKS-LEN-NOVO)
018500        MOVE SPACES TO WKS-DIGITOS
018600        MOVE WKS-DIGITOS-TEMP (1:WKS-LEN-NOVO)
018700                         TO WKS-DIGITOS (1:WKS-LEN-NOVO)
018800        MOVE WKS-LEN-NOVO TO WKS-LEN-DIG
018900     END-IF.
019000 REMOVE-PREFIXO-PAIS-E. EXIT.
019100
019200*--> PASSO 6 DA REGRA: SEPARA DDD E LOCAL
019300 SEPARA-DDD-E-LOCAL SECTION.
019400     MOVE SPACES TO WKS-LOCAL
019500     IF WKS-LEN-DIG >= 10
019600        MOVE WKS-DIGITOS (1:2) TO WKS-DDD
019700        COMPUTE WKS-LEN-LOCAL = WKS-LEN-DIG - 2
019800        MOVE WKS-DIGITOS (3:WKS-LEN-LOCAL) TO WKS-LOCAL (1:WKS-LEN-LOCAL)
019900     ELSE
020000        MOVE WKS-DDD-PADRAO TO WKS-DDD
020100        MOVE WKS-LEN-DIG    TO WKS-LEN-LOCAL
020200        MOVE WKS-DIGITOS (1:WKS-LEN-LOCAL) TO WKS-LOCAL (1:WKS-LEN-LOCAL)
020300     END-IF.
020400 SEPARA-DDD-E-LOCAL-E. EXIT.
020500
020600*--> PASSO 7 DA REGRA: AJUSTA O LOCAL PARA 9 DIGITOS
020700 AJUSTA-TAMANHO-LOCAL SECTION.
020800     EVALUATE TRUE
020900        WHEN WKS-LEN-LOCAL = 8
021000*--------> EXATAMENTE 8 DIGITOS: ANTEPOE O NONO DIGITO '9'
021100           MOVE SPACES TO WKS-LOCAL-TEMP
021200           MOVE '9' TO WKS-LOCAL-TEMP (1:1)
021300           MOVE WKS-LOCAL (1:8) TO WKS-LOCAL-TEMP (2:8)
021400           MOVE WKS-LOCAL-TEMP TO WKS-LOCAL
021500           MOVE 9 TO WKS-LEN-LOCAL
021600        WHEN WKS-LEN-LOCAL > 9
021700*--------> MAIS DE 9 DIGITOS: MANTEM OS ULTIMOS 9
021800           COMPUTE WKS-J = WKS-LEN-LOCAL - 9 + 1
021900           MOVE SPACES TO WKS-LOCAL-TEMP
022000           MOVE WKS-LOCAL (WKS-J:9) TO WKS-LOCAL-TEMP (1:9)
022100           MOVE WKS-LOCAL-TEMP TO WKS-LOCAL
022200           MOVE 9 TO WKS-LEN-LOCAL
022300        WHEN WKS-LEN-LOCAL < 8
022400           SET CELULAR-INVALIDO TO TRUE
022500        WHEN OTHER
022600*--------> JA TEM 9 DIGITOS: NADA A FAZER
022700           CONTINUE
022800     END-EVALUATE.
022900 AJUSTA-TAMANHO-LOCAL-E. EXIT.
023000
023100*--> PASSO 9 DA REGRA: MONTA 55 + DDD(2) + LOCAL(9)
023200 0040-MONTA-RESULTADO SECTION.
023300     MOVE WKS-CODPAIS     TO WKS-RES-PAIS
023400     MOVE WKS-DDD         TO WKS-RES-DDD
023500     MOVE WKS-LOCAL (1:9) TO WKS-RES-LOCAL
023600     MOVE WKS-RESULTADO   TO LS-CELULAR-SAIDA
023700     SET CELULAR-VALIDO TO TRUE.
023800 0040-MONTA-RESULTADO-E. EXIT.
023900
024000*--> TRACE DE DIAGNOSTICO NA REJEICAO - GRAVA DATA/HORA NOS 77
024100*    (SO P/ CONSOLE DO JOB; NAO HA LOG NESTA SUBROTINA)           CV002360
024200  GRAVA-TRACE-REJEICAO SECTION.                                   CV002360
024300      ACCEPT WKS-77-DATA-REJEICAO FROM DATE                       CV002360
024400      ACCEPT WKS-77-HORA-REJEICAO FROM TIME                       CV002360
024500      DISPLAY 'CVCEL100 - REJEITADO EM ' WKS-77-DATA-REJEICAO     CV002360
024600              ' ' WKS-77-HORA-REJEICAO.                           CV002360
024700 GRAVA-TRACE-REJEICAO-E. EXIT.
024800
024900 0010-INICIALIZA-AREAS SECTION.
025000     MOVE SPACES TO WKS-DIGITOS WKS-DIGITOS-TEMP WKS-DDD
025100     MOVE SPACES TO WKS-LOCAL WKS-LOCAL-TEMP WKS-RESULTADO
025200     MOVE ZERO   TO WKS-LEN-DIG WKS-LEN-NOVO WKS-LEN-LOCAL
025300     SET CELULAR-VALIDO TO TRUE.
025400 0010-INICIALIZA-AREAS-E. EXIT.
