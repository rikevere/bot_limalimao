000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    CVPAG040.
000300 AUTHOR.                        MARIA QUINTANA AGUILAR (MQAG).
000400 INSTALLATION.                  COOPERVERE - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.                  19/10/1992.
000600 DATE-COMPILED.
000700 SECURITY.                      USO INTERNO - COOPERVERE.
000800******************************************************************
000900* FECHA       : 19/10/1992                                       *
001000* PROGRAMADOR : MARIA QUINTANA AGUILAR (MQAG)                    *
001100* APLICACION  : NOTIFICACAO AO ASSOCIADO                          *
001200* PROGRAMA    : CVPAG040                                         *
001300* TIPO        : BATCH                                            *
001400* DESCRICAO   : RELATORIO SEMANAL DE CONTAS A PAGAR - SELECIONA  *
001500*             : DUPLICATAS DE FORNECEDOR EM ABERTO COM VENCTO NA *
001600*             : JANELA CONFIGURADA, AGRUPA POR DATA/FORNECEDOR E *
001700*             : DESPACHA O RESUMO PARA OS CELULARES DA GERENCIA. *
001800* ARCHIVOS    : CVPAG01=C,CVSEM01=A,CVREL01=A                    *
001900* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
002000* INSTALADO   : 19/10/1992                                       *
002100* BPM/RATIONAL: CV-000455                                        *
002200* NOMBRE      : CONTAS A PAGAR - RESUMO SEMANAL DA GERENCIA      *
002300******************************************************************
002400* HISTORICO DE ALTERACOES                                        *
002500* DATA       PROGR.  CHAMADO     DESCRICAO                       *
002600* ---------- ------- ----------- ----------------------------    *
002700* 19/10/1992 MQAG    CV-000455   VERSAO INICIAL - JANELA FIXA 7D  *
002800* 30/03/1997 EEDR    CV-001502   EXCLUI FORNECEDOR FUNCIONARIO    *
002900* 12/09/1998 PEDR    CV-001460   PORTAO SEMANAL (CVSEM01)         *
003000* 13/01/1999 EEDR    CV-Y2K-11   REVISADO P/ VIRADA DO SECULO     *
003100* 04/06/2002 JMDR    CV-002115   INCLUI 3O GESTOR NA TABELA-FONES *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ARQ-CVPAG01     ASSIGN TO CVPAG01
004000                            ORGANIZATION IS SEQUENTIAL
004100                            ACCESS MODE IS SEQUENTIAL
004200                            FILE STATUS IS FS-CVPAG01.
004300     SELECT ARQ-CVSEM01     ASSIGN TO CVSEM01
004400                            ORGANIZATION IS SEQUENTIAL
004500                            ACCESS MODE IS SEQUENTIAL
004600                            FILE STATUS IS FS-CVSEM01.
004700     SELECT ARQ-CVREL01     ASSIGN TO CVREL01
004800                            ORGANIZATION IS LINE SEQUENTIAL
004900                            FILE STATUS IS FS-CVREL01.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ARQ-CVPAG01
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD.
005500 COPY CVPAG01.
005600 FD  ARQ-CVSEM01
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900 COPY CVSEM01.
006000 FD  ARQ-CVREL01
006100     LABEL RECORDS ARE STANDARD.
006200 COPY CVREL01.
006300 WORKING-STORAGE SECTION.
006400*----------------------------------------------------------------*
006500*    STATUS DE ARQUIVO (PADRAO DA CASA - VER DEBD1R00)           *
006600*----------------------------------------------------------------*
006700 01  WKS-FS-STATUS.
006800     05  FS-CVPAG01               PIC 9(02) VALUE ZERO.
006900         88  FS-CVPAG01-OK                  VALUE 00.
007000     05  FS-CVSEM01               PIC 9(02) VALUE ZERO.
007100         88  FS-CVSEM01-OK                  VALUE 00.
007200     05  FS-CVREL01               PIC 9(02) VALUE ZERO.
007300         88  FS-CVREL01-OK                  VALUE 00.
007400*----------------------------------------------------------------*
007500*    TABELA DE DIAS POR MES (NAO CONTEMPLA ANO BISSEXTO - O       *
007600*    JANELA E SEMPRE CURTA, NUNCA CRUZA 29/FEV POR MAIS DE 1 DIA) *
007700*----------------------------------------------------------------*
007800     05  FILLER                   PIC X(02) VALUE SPACES.
007900 01  TABELA-DIAS.
008000     02  FILLER           PIC X(24) VALUE '312831303130313130313031'.
008100 01  T REDEFINES TABELA-DIAS.
008200     02  DIA-FIM-MES      PIC 99 OCCURS 12 TIMES.
008300*----------------------------------------------------------------*
008400*    TABELA DE TELEFONES DA GERENCIA (CONFIGURACAO FIXA DA CASA) *
008500*----------------------------------------------------------------*
008600 01  TABELA-GESTORES.
008700     02  FILLER           PIC X(13) VALUE '5546999110101'.
008800     02  FILLER           PIC X(13) VALUE '5546999330303'.        CV002115
008900     02  FILLER           PIC X(13) VALUE '5546999220202'.        CV002115
009000 01  G REDEFINES TABELA-GESTORES.
009100     02  GESTOR-FONE      PIC X(13) OCCURS 3 TIMES.               CV002115
009200 01  WKS-QTD-GESTORES     PIC 9(02) COMP VALUE 3.                 CV002115
009300*----------------------------------------------------------------*
009400*    PARAMETROS DO LOTE (DESLOCAMENTO, RANGE, DIA E HORA DO       *
009500*    PORTAO SEMANAL)                                              *
009600*----------------------------------------------------------------*
009700 01  WKS-PARAMETROS.
009800     05  WKS-OFFSET-DIAS          PIC 9(03) COMP VALUE 0.
009900     05  WKS-RANGE-DIAS           PIC 9(03) COMP VALUE 7.
010000     05  WKS-DIA-SEMANA-CFG       PIC 9(01) COMP VALUE 0.
010100     05  WKS-HORA-PORTAO          PIC 9(04) VALUE 0800.
010200*----------------------------------------------------------------*
010300*    AREA DE CONTROLE DO LOTE                                    *
010400*----------------------------------------------------------------*
010500     05  FILLER                   PIC X(02) VALUE SPACES.
010600 01  WKS-DATA-HORA-LOTE.
010700     05  WKS-DATA-EXECUCAO        PIC 9(08) VALUE ZERO.
010800     05  WKS-DATA-EXECUCAO-R  REDEFINES WKS-DATA-EXECUCAO.
010900         10  WKS-EXEC-ANO         PIC 9(04).
011000         10  WKS-EXEC-MES         PIC 9(02).
011100         10  WKS-EXEC-DIA         PIC 9(02).
011200     05  WKS-HORA-ATUAL           PIC 9(08) VALUE ZERO.
011300     05  WKS-HORA-ATUAL-R REDEFINES WKS-HORA-ATUAL.               CV-Y2K11
011400         10  WKS-HORA-HHMM        PIC 9(04).
011500         10  FILLER               PIC 9(04).
011600 01  WKS-FLAGS-DE-CONTROLE.
011700     05  WKS-PODE-RODAR           PIC X(01) VALUE 'N'.
011800         88  PODE-RODAR-HOJE               VALUE 'S'.
011900     05  WKS-FIM-CVPAG01          PIC X(01) VALUE 'N'.
012000         88  FIM-CVPAG01                    VALUE 'S'.
012100     05  WKS-DESPACHO-STATUS      PIC X(04) VALUE SPACES.
012200         88  DESPACHO-FOI-OK                VALUE 'OK  '.
012300*----------------------------------------------------------------*
012400*    AREA DE TRABALHO - ALGORITMO DE ZELLER (DIA DA SEMANA)      *
012500*----------------------------------------------------------------*
012600     05  FILLER                   PIC X(02) VALUE SPACES.
012700 01  WKS-AREA-ZELLER.
012800     05  WKS-ZZ-ANO               PIC 9(04) COMP.
012900     05  WKS-ZZ-MES               PIC 9(02) COMP.
013000     05  WKS-ZZ-DIA               PIC 9(02) COMP.
013100     05  WKS-ZZ-K                 PIC 9(02) COMP.
013200     05  WKS-ZZ-J                 PIC 9(02) COMP.
013300     05  WKS-ZZ-TERMO             PIC 9(04) COMP.
013400     05  WKS-ZZ-SOMA              PIC 9(06) COMP.
013500     05  WKS-ZZ-QUOC              PIC 9(06) COMP.
013600     05  WKS-ZZ-H                 PIC 9(02) COMP.
013700     05  WKS-DIA-SEMANA-HOJE      PIC 9(01) COMP.
013800*----------------------------------------------------------------*
013900*    AREA DE TRABALHO - SOMA DE DIAS NA DATA (SEM FUNCTION)      *
014000*----------------------------------------------------------------*
014100     05  FILLER                   PIC X(02) VALUE SPACES.
014200 01  WKS-AREA-DATAS.
014300     05  WKS-JANELA-INICIO        PIC 9(08) VALUE ZERO.
014400     05  WKS-JANELA-FIM           PIC 9(08) VALUE ZERO.
014500     05  WKS-DATA-TRAB            PIC 9(08) VALUE ZERO.
014600     05  WKS-DATA-TRAB-R  REDEFINES WKS-DATA-TRAB.
014700         10  WKS-DT-ANO           PIC 9(04).
014800         10  WKS-DT-MES           PIC 9(02).
014900         10  WKS-DT-DIA           PIC 9(02).
015000     05  WKS-CONT-DIAS            PIC 9(03) COMP.
015100*----------------------------------------------------------------*
015200*    TABELA EM MEMORIA - TOTAIS POR VENCIMENTO/FORNECEDOR        *
015300*----------------------------------------------------------------*
015400     05  FILLER                   PIC X(02) VALUE SPACES.
015500 01  WKS-TABELA-GRUPOS.
015600     05  WKS-QTD-GRUPO            PIC 9(04) COMP VALUE ZERO.
015700     05  WKS-GRUPO-OCR  OCCURS 0 TO 1000 TIMES
015800                        DEPENDING ON WKS-QTD-GRUPO
015900                        INDEXED BY IX-GRP.
016000         10  TG-DATA              PIC 9(08).
016100         10  TG-FORNECEDOR        PIC X(40).
016200         10  TG-VALOR             PIC S9(09)V99.
016300     05  FILLER                   PIC X(02) VALUE SPACES.
016400 01  WKS-ACHOU-GRUPO              PIC X(01) VALUE 'N'.
016500     88  ACHOU-O-GRUPO                      VALUE 'S'.
016600 01  WKS-FORNECEDOR-ATUAL         PIC X(40) VALUE SPACES.
016700 01  WKS-GRUPO-TEMP.
016800     05  TGT-DATA                 PIC 9(08).
016900     05  TGT-FORNECEDOR           PIC X(40).
017000     05  TGT-VALOR                PIC S9(09)V99.
017100*----------------------------------------------------------------*
017200*    AREA DE TRABALHO - MONTAGEM DO RELATORIO E MENSAGEM          *
017300*----------------------------------------------------------------*
017400     05  FILLER                   PIC X(02) VALUE SPACES.
017500 01  WKS-AREA-MENSAGEM.
017600     05  WKS-MSG-CORPO            PIC X(600) VALUE SPACES.
017700     05  WKS-PTR-MSG              PIC 9(04) COMP VALUE 1.
017800     05  WKS-QUEBRA-LINHA         PIC X(01) VALUE X'0A'.
017900     05  WKS-TIPO-MSG             PIC X(08) VALUE 'TEXT    '.
018000     05  WKS-REFERENCIA           PIC X(44) VALUE
018100                                   'RESUMO SEMANAL CONTAS A PAGAR'.
018200     05  WKS-LINHA-GRUPO          PIC X(80) VALUE SPACES.
018300     05  WKS-VALOR-FMT            PIC X(20) VALUE SPACES.
018400     05  WKS-DATA-FMT-1           PIC X(20) VALUE SPACES.
018500     05  WKS-DATA-FMT-2           PIC X(20) VALUE SPACES.
018600     05  FILLER                   PIC X(02) VALUE SPACES.
018700 01  WKS-PARAM-FORMATO.
018800     05  WKS-FMT-OPCAO            PIC X(01).
018900     05  WKS-FMT-VALOR            PIC S9(09)V99.
019000     05  WKS-FMT-DATA             PIC 9(08).
019100     05  WKS-FMT-AUSENTE          PIC X(01) VALUE 'N'.
019200     05  WKS-FMT-PLACEHOLDER      PIC X(01) VALUE '-'.
019300     05  WKS-FMT-SAIDA            PIC X(20).
019400*----------------------------------------------------------------*
019500*    CONTADORES DA ESTATISTICA FINAL                              *
019600*----------------------------------------------------------------*
019700     05  FILLER                   PIC X(02) VALUE SPACES.
019800 01  WKS-CONTADORES.
019900     05  WKS-CNT-LIDOS            PIC 9(07) COMP VALUE ZERO.
020000     05  WKS-CNT-GRUPOS           PIC 9(07) COMP VALUE ZERO.
020100     05  WKS-CNT-DESTINOS         PIC 9(07) COMP VALUE ZERO.
020200     05  FILLER                   PIC X(02) VALUE SPACES.
020300 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
020400 01  WKS-IX-AUX                   PIC 9(04) COMP.
020500 01  WKS-IX-AUX2                  PIC 9(04) COMP.
020600******************************************************************
020700 PROCEDURE DIVISION.
020800******************************************************************
020900 0000-MAIN SECTION.
021000     PERFORM 0010-INICIALIZACAO THRU 0010-INICIALIZACAO-E
021100     PERFORM 0020-VALIDA-PORTAO-SEMANAL
021110             THRU 0020-VALIDA-PORTAO-SEMANAL-E
021200     IF PODE-RODAR-HOJE
021300        PERFORM 0030-CALCULA-JANELA THRU 0030-CALCULA-JANELA-E
021400        PERFORM 0040-SELECIONA-E-ACUMULA
021410                THRU 0040-SELECIONA-E-ACUMULA-E
021500        PERFORM 0050-ORDENA-TABELA-GRUPOS
021510                THRU 0050-ORDENA-TABELA-GRUPOS-E
021600        PERFORM 0060-MONTA-RELATORIO THRU 0060-MONTA-RELATORIO-E
021700        PERFORM 0070-DISTRIBUI-GESTORES
021710                THRU 0070-DISTRIBUI-GESTORES-E
021800        PERFORM 0080-GRAVA-ESTADO-SEMANAL
021810                THRU 0080-GRAVA-ESTADO-SEMANAL-E
021900     ELSE
022000        DISPLAY 'CVPAG040 - FORA DO PORTAO SEMANAL - IGNORADO'
022100     END-IF
022200     PERFORM 0090-ESTADISTICAS THRU 0090-ESTADISTICAS-E
022300     STOP RUN.
022400 0000-MAIN-E. EXIT.
022500
022600 0010-INICIALIZACAO SECTION.
022700     ACCEPT WKS-DATA-EXECUCAO FROM SYSIN
022800     ACCEPT WKS-HORA-ATUAL    FROM TIME
022900     OPEN OUTPUT ARQ-CVREL01.
023000 0010-INICIALIZACAO-E. EXIT.
023100
023200*--> PORTAO SEMANAL: DIA DA SEMANA CONFIGURADO, HORARIO E NAO TER
023300*    RODADO HOJE AINDA (LEITURA DO ESTADO CVSEM01)
023400 0020-VALIDA-PORTAO-SEMANAL SECTION.                              CV001460
023500     PERFORM CALCULA-DIA-SEMANA
023600     MOVE 'S' TO WKS-PODE-RODAR
023700     IF WKS-DIA-SEMANA-HOJE NOT = WKS-DIA-SEMANA-CFG
023800        MOVE 'N' TO WKS-PODE-RODAR
023900     END-IF
024000     IF WKS-HORA-HHMM < WKS-HORA-PORTAO
024100        MOVE 'N' TO WKS-PODE-RODAR
024200     END-IF
024300     OPEN INPUT ARQ-CVSEM01
024400     IF FS-CVSEM01-OK
024500        READ ARQ-CVSEM01
024600          NOT AT END
024700             IF SEM-ULTIMA-EXECUCAO = WKS-DATA-EXECUCAO
024800                MOVE 'N' TO WKS-PODE-RODAR
024900             END-IF
025000        END-READ
025100        CLOSE ARQ-CVSEM01
025200     END-IF.
025300 0020-VALIDA-PORTAO-SEMANAL-E. EXIT.
025400
025500*--> ALGORITMO DE ZELLER - CALCULA O DIA DA SEMANA DE HOJE SEM
025600*    USAR NENHUMA FUNCTION INTRINSECA (0=SEGUNDA ... 6=DOMINGO)
025700 CALCULA-DIA-SEMANA SECTION.
025800     MOVE WKS-EXEC-ANO TO WKS-ZZ-ANO
025900     MOVE WKS-EXEC-MES TO WKS-ZZ-MES
026000     MOVE WKS-EXEC-DIA TO WKS-ZZ-DIA
026100     IF WKS-ZZ-MES < 3
026200        COMPUTE WKS-ZZ-MES = WKS-ZZ-MES + 12
026300        COMPUTE WKS-ZZ-ANO = WKS-ZZ-ANO - 1
026400     END-IF
026500     COMPUTE WKS-ZZ-QUOC = WKS-ZZ-ANO / 100
026600     COMPUTE WKS-ZZ-K    = WKS-ZZ-ANO - (WKS-ZZ-QUOC * 100)
026700     COMPUTE WKS-ZZ-J    = WKS-ZZ-QUOC
026800     COMPUTE WKS-ZZ-TERMO = (13 * (WKS-ZZ-MES + 1)) / 5
026900     COMPUTE WKS-ZZ-SOMA = WKS-ZZ-DIA + WKS-ZZ-TERMO + WKS-ZZ-K +
027000                            (WKS-ZZ-K / 4) + (WKS-ZZ-J / 4) +
027100                            (5 * WKS-ZZ-J)
027200*--------> RESTO DA DIVISAO POR 7, SEM FUNCTION INTRINSECA
027300     COMPUTE WKS-ZZ-QUOC = WKS-ZZ-SOMA / 7
027400     COMPUTE WKS-ZZ-H    = WKS-ZZ-SOMA - (WKS-ZZ-QUOC * 7)
027500*--------> WKS-ZZ-H: 0=SABADO,1=DOMINGO,2=SEGUNDA...6=SEXTA
027600*--------> CONVERTE PARA 0=SEGUNDA ... 6=DOMINGO
027700     COMPUTE WKS-ZZ-SOMA       = WKS-ZZ-H + 5
027800     COMPUTE WKS-ZZ-QUOC       = WKS-ZZ-SOMA / 7
027900     COMPUTE WKS-DIA-SEMANA-HOJE = WKS-ZZ-SOMA - (WKS-ZZ-QUOC * 7).
028000 CALCULA-DIA-SEMANA-E. EXIT.
028100
028200*--> JANELA: INICIO = HOJE + DESLOCAMENTO ; FIM = INICIO + RANGE-1
028300 0030-CALCULA-JANELA SECTION.
028400     MOVE WKS-DATA-EXECUCAO TO WKS-DATA-TRAB
028500     PERFORM AVANCA-UM-DIA
028600        VARYING WKS-CONT-DIAS FROM 1 BY 1
028700        UNTIL WKS-CONT-DIAS > WKS-OFFSET-DIAS
028800     MOVE WKS-DATA-TRAB TO WKS-JANELA-INICIO
028900     IF WKS-RANGE-DIAS > 1
029000        PERFORM AVANCA-UM-DIA
029100           VARYING WKS-CONT-DIAS FROM 1 BY 1
029200           UNTIL WKS-CONT-DIAS > WKS-RANGE-DIAS - 1
029300     END-IF
029400     MOVE WKS-DATA-TRAB TO WKS-JANELA-FIM.
029500 0030-CALCULA-JANELA-E. EXIT.
029600
029700*--> AVANCA WKS-DATA-TRAB EM UM DIA, RESPEITANDO O FIM DO MES E DO
029800*    ANO (TABELA-DIAS - SEM FEBRUARY BISSEXTO)
029900 AVANCA-UM-DIA SECTION.
030000     IF WKS-DT-DIA < DIA-FIM-MES (WKS-DT-MES)
030100        ADD 1 TO WKS-DT-DIA
030200     ELSE
030300        MOVE 1 TO WKS-DT-DIA
030400        IF WKS-DT-MES < 12
030500           ADD 1 TO WKS-DT-MES
030600        ELSE
030700           MOVE 1 TO WKS-DT-MES
030800           ADD 1 TO WKS-DT-ANO
030900        END-IF
031000     END-IF.
031100 AVANCA-UM-DIA-E. EXIT.
031200
031300*--> LE O EXTRATO DE CONTAS A PAGAR, SELECIONA E ACUMULA POR
031400*    (VENCIMENTO, FORNECEDOR) EM MEMORIA (SEM SORT)
031500 0040-SELECIONA-E-ACUMULA SECTION.                                CV001502
031600     OPEN INPUT ARQ-CVPAG01
031700     IF NOT FS-CVPAG01-OK
031800        DISPLAY 'CVPAG040 - ERRO AO ABRIR CVPAG01: ' FS-CVPAG01
031900     ELSE
032000        PERFORM LE-PAGAR UNTIL FIM-CVPAG01
032100        CLOSE ARQ-CVPAG01
032200     END-IF.
032300 0040-SELECIONA-E-ACUMULA-E. EXIT.
032400
032500 LE-PAGAR SECTION.
032600     READ ARQ-CVPAG01
032700       AT END
032800          SET FIM-CVPAG01 TO TRUE
032900       NOT AT END
033000          ADD 1 TO WKS-CNT-LIDOS
033100          IF NOT PG-JA-QUITADA
033200             AND PG-CONTA-ATIVA
033300             AND PG-MAT-FUNCIONARIO = SPACES
033400             AND PG-DTVENCTO NOT = ZERO
033500             AND PG-DTVENCTO >= WKS-JANELA-INICIO
033600             AND PG-DTVENCTO <= WKS-JANELA-FIM
033700             PERFORM ACUMULA-LINHA-PAGAR
033800          END-IF
033900     END-READ.
034000 LE-PAGAR-E. EXIT.
034100
034200 ACUMULA-LINHA-PAGAR SECTION.
034300     IF PG-NOME-FORNECEDOR = SPACES
034400        MOVE 'Fornecedor nao informado' TO WKS-FORNECEDOR-ATUAL
034500     ELSE
034600        MOVE PG-NOME-FORNECEDOR TO WKS-FORNECEDOR-ATUAL
034700     END-IF
034800     MOVE 'N' TO WKS-ACHOU-GRUPO
034900     IF WKS-QTD-GRUPO > 0
035000        SET IX-GRP TO 1
035100        SEARCH WKS-GRUPO-OCR
035200           AT END CONTINUE
035300           WHEN TG-DATA (IX-GRP) = PG-DTVENCTO
035400            AND TG-FORNECEDOR (IX-GRP) = WKS-FORNECEDOR-ATUAL
035500               ADD PG-SALDO TO TG-VALOR (IX-GRP)
035600               SET ACHOU-O-GRUPO TO TRUE
035700        END-SEARCH
035800     END-IF
035900     IF NOT ACHOU-O-GRUPO
036000        ADD 1 TO WKS-QTD-GRUPO
036100        MOVE PG-DTVENCTO         TO TG-DATA       (WKS-QTD-GRUPO)
036200        MOVE WKS-FORNECEDOR-ATUAL TO TG-FORNECEDOR (WKS-QTD-GRUPO)
036300        MOVE PG-SALDO            TO TG-VALOR       (WKS-QTD-GRUPO)
036400     END-IF.
036500 ACUMULA-LINHA-PAGAR-E. EXIT.
036600
036700*--> ORDENA A TABELA DE GRUPOS POR DATA E, DENTRO DA DATA, POR
036800*    NOME DO FORNECEDOR (SELECTION SORT - TABELA PEQUENA, SEM SORT)
036900 0050-ORDENA-TABELA-GRUPOS SECTION.
037000     IF WKS-QTD-GRUPO > 1
037100        PERFORM VARRE-PAR-EXTERNO-ORDENACAO
037200           VARYING WKS-IX-AUX FROM 1 BY 1
037300           UNTIL WKS-IX-AUX > WKS-QTD-GRUPO - 1
037400     END-IF.
037500 0050-ORDENA-TABELA-GRUPOS-E. EXIT.
037600
037700 VARRE-PAR-EXTERNO-ORDENACAO SECTION.
037800     PERFORM COMPARA-E-TROCA-PAR-ORDENACAO
037900        VARYING WKS-IX-AUX2 FROM WKS-IX-AUX + 1 BY 1
038000        UNTIL WKS-IX-AUX2 > WKS-QTD-GRUPO.
038100 VARRE-PAR-EXTERNO-ORDENACAO-E. EXIT.
038200
038300 COMPARA-E-TROCA-PAR-ORDENACAO SECTION.
038400     IF TG-DATA (WKS-IX-AUX2) < TG-DATA (WKS-IX-AUX)
038500        OR (TG-DATA (WKS-IX-AUX2) = TG-DATA (WKS-IX-AUX)
038600        AND TG-FORNECEDOR (WKS-IX-AUX2) <
038700            TG-FORNECEDOR (WKS-IX-AUX))
038800        PERFORM TROCA-LINHAS-GRUPO
038900     END-IF.
039000 COMPARA-E-TROCA-PAR-ORDENACAO-E. EXIT.
039100
039200 TROCA-LINHAS-GRUPO SECTION.
039300     MOVE WKS-GRUPO-OCR (WKS-IX-AUX)  TO WKS-GRUPO-TEMP
039400     MOVE WKS-GRUPO-OCR (WKS-IX-AUX2) TO WKS-GRUPO-OCR (WKS-IX-AUX)
039500     MOVE WKS-GRUPO-TEMP              TO WKS-GRUPO-OCR (WKS-IX-AUX2).
039600 TROCA-LINHAS-GRUPO-E. EXIT.
039700
039800*--> COMPOE O TEXTO DO RESUMO SEMANAL
039900 0060-MONTA-RELATORIO SECTION.
040000     MOVE 'D' TO WKS-FMT-OPCAO
040100     MOVE WKS-JANELA-INICIO TO WKS-FMT-DATA
040200     CALL 'CVFMT110' USING WKS-FMT-OPCAO WKS-FMT-VALOR
040300                            WKS-FMT-DATA  WKS-FMT-AUSENTE
040400                            WKS-FMT-PLACEHOLDER WKS-FMT-SAIDA
040500     MOVE WKS-FMT-SAIDA TO WKS-DATA-FMT-1
040600     MOVE WKS-JANELA-FIM TO WKS-FMT-DATA
040700     CALL 'CVFMT110' USING WKS-FMT-OPCAO WKS-FMT-VALOR
040800                            WKS-FMT-DATA  WKS-FMT-AUSENTE
040900                            WKS-FMT-PLACEHOLDER WKS-FMT-SAIDA
041000     MOVE WKS-FMT-SAIDA TO WKS-DATA-FMT-2
041100     MOVE SPACES TO WKS-MSG-CORPO
041200     MOVE 1 TO WKS-PTR-MSG
041300     STRING 'CooperVere - Resumo Semanal de Contas a Pagar - '
041400                              DELIMITED BY SIZE
041500            WKS-RANGE-DIAS DELIMITED BY SIZE
041600            ' dia(s): ' DELIMITED BY SIZE
041700            WKS-DATA-FMT-1 DELIMITED BY '   '
041800            ' a ' DELIMITED BY SIZE
041900            WKS-DATA-FMT-2 DELIMITED BY '   '
042000            WKS-QUEBRA-LINHA DELIMITED BY SIZE
042100       INTO WKS-MSG-CORPO
042200       WITH POINTER WKS-PTR-MSG
042300     IF WKS-QTD-GRUPO = 0
042400        STRING 'Nao ha compromissos previstos neste periodo.'
042500                              DELIMITED BY SIZE
042600          INTO WKS-MSG-CORPO
042700          WITH POINTER WKS-PTR-MSG
042800     ELSE
042900        MOVE ZERO TO WKS-FMT-DATA
043000        PERFORM MONTA-LINHA-DETALHE-PAGAR
043100           VARYING IX-GRP FROM 1 BY 1
043200           UNTIL IX-GRP > WKS-QTD-GRUPO
043300     END-IF.
043400 0060-MONTA-RELATORIO-E. EXIT.
043500
043600*--> UMA LINHA DE QUEBRA *VENCIMENTO:* (QUANDO MUDA A DATA) E A
043700*    LINHA DE DETALHE DO FORNECEDOR, PARA O GRUPO CORRENTE
043800 MONTA-LINHA-DETALHE-PAGAR SECTION.
043900     IF TG-DATA (IX-GRP) NOT = WKS-FMT-DATA
044000        MOVE TG-DATA (IX-GRP) TO WKS-FMT-DATA
044100        CALL 'CVFMT110' USING WKS-FMT-OPCAO WKS-FMT-VALOR
044200                               WKS-FMT-DATA WKS-FMT-AUSENTE
044300                               WKS-FMT-PLACEHOLDER
044400                               WKS-FMT-SAIDA
044500        STRING '*Vencimento:* ' DELIMITED BY SIZE
044600               WKS-FMT-SAIDA    DELIMITED BY '   '
044700               WKS-QUEBRA-LINHA DELIMITED BY SIZE
044800          INTO WKS-MSG-CORPO
044900          WITH POINTER WKS-PTR-MSG
045000     END-IF
045100     MOVE 'M' TO WKS-FMT-OPCAO
045200     MOVE TG-VALOR (IX-GRP) TO WKS-FMT-VALOR
045300     CALL 'CVFMT110' USING WKS-FMT-OPCAO WKS-FMT-VALOR
045400                            WKS-FMT-DATA  WKS-FMT-AUSENTE
045500                            WKS-FMT-PLACEHOLDER
045600                            WKS-FMT-SAIDA
045700     STRING '   - ' DELIMITED BY SIZE
045800            TG-FORNECEDOR (IX-GRP) DELIMITED BY '   '
045900            ' - '   DELIMITED BY SIZE
046000            WKS-FMT-SAIDA DELIMITED BY '   '
046100            WKS-QUEBRA-LINHA DELIMITED BY SIZE
046200       INTO WKS-MSG-CORPO
046300       WITH POINTER WKS-PTR-MSG
046400     MOVE 'D' TO WKS-FMT-OPCAO.
046500 MONTA-LINHA-DETALHE-PAGAR-E. EXIT.
046600
046700*--> ENVIA O MESMO RESUMO PARA CADA TELEFONE DA GERENCIA
046800 0070-DISTRIBUI-GESTORES SECTION.
046900     IF WKS-QTD-GESTORES = 0
047000        DISPLAY 'CVPAG040 - ERRO FATAL: LISTA DE GESTORES VAZIA'
047100     ELSE
047200        PERFORM ENVIA-RESUMO-AO-GESTOR
047300           VARYING WKS-IX-AUX FROM 1 BY 1
047400           UNTIL WKS-IX-AUX > WKS-QTD-GESTORES
047500     END-IF
047600     MOVE WKS-QTD-GRUPO TO WKS-CNT-GRUPOS.
047700 0070-DISTRIBUI-GESTORES-E. EXIT.
047800
047900 ENVIA-RESUMO-AO-GESTOR SECTION.
048000     CALL 'CVMSG120' USING GESTOR-FONE (WKS-IX-AUX)
048100                            WKS-TIPO-MSG
048200                            WKS-REFERENCIA
048300                            WKS-MSG-CORPO
048400                            WKS-DESPACHO-STATUS
048500     ADD 1 TO WKS-CNT-DESTINOS.
048600 ENVIA-RESUMO-AO-GESTOR-E. EXIT.
048700
048800*--> REGISTRA A DATA DE HOJE COMO ULTIMA EXECUCAO SEMANAL
048900 0080-GRAVA-ESTADO-SEMANAL SECTION.
049000     OPEN OUTPUT ARQ-CVSEM01
049100     MOVE WKS-DATA-EXECUCAO TO SEM-ULTIMA-EXECUCAO
049200     WRITE REG-CVSEM01
049300     CLOSE ARQ-CVSEM01.
049400 0080-GRAVA-ESTADO-SEMANAL-E. EXIT.
049500
049600*--> RELATORIO DE OPERACAO (CONTADORES DO LOTE)
049700 0090-ESTADISTICAS SECTION.
049800     DISPLAY '*****************************************'
049900     MOVE WKS-CNT-LIDOS    TO WKS-MASCARA
050000     DISPLAY 'DUPLICATAS LIDAS ............: ' WKS-MASCARA
050100     MOVE WKS-CNT-GRUPOS   TO WKS-MASCARA
050200     DISPLAY 'GRUPOS DATA/FORNECEDOR .......: ' WKS-MASCARA
050300     MOVE WKS-CNT-DESTINOS TO WKS-MASCARA
050400     DISPLAY 'DESTINOS NOTIFICADOS .........: ' WKS-MASCARA
050500     DISPLAY '*****************************************'
050600     STRING 'CVPAG040 INICIO=' DELIMITED BY SIZE
050700            WKS-JANELA-INICIO DELIMITED BY SIZE
050800            ' FIM='          DELIMITED BY SIZE
050900            WKS-JANELA-FIM   DELIMITED BY SIZE
051000            ' GRUPOS='       DELIMITED BY SIZE
051100            WKS-CNT-GRUPOS   DELIMITED BY SIZE
051200            ' LIDOS='        DELIMITED BY SIZE
051300            WKS-CNT-LIDOS    DELIMITED BY SIZE
051400            ' DESTINOS='     DELIMITED BY SIZE
051500            WKS-CNT-DESTINOS DELIMITED BY SIZE
051600       INTO REL-TEXTO
051700     WRITE REG-CVREL01
051800     CLOSE ARQ-CVREL01.
051900 0090-ESTADISTICAS-E. EXIT.
