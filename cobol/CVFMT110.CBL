000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    CVFMT110.
000300 AUTHOR.                        MARIA QUINTANA AGUILAR (MQAG).
000400 INSTALLATION.                  COOPERVERE - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.                  21/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.                      USO INTERNO - COOPERVERE.
000800******************************************************************
000900*                                                                *
001000*   PROGRAMA ...: CVFMT110                                       *
001100*   APLICACAO ..: NOTIFICACAO AO ASSOCIADO (SUITE CV-NOTIFICA)    *
001200*   TIPO .......: SUBROTINA CHAMADA (CALL) - UTILITARIO DE SAIDA  *
001300*   DESCRICAO ..: FORMATA MOEDA, DATA E QUANTIDADE NO PADRAO      *
001400*               : BRASILEIRO (PT-BR) PARA COMPOSICAO DE          *
001500*               : MENSAGENS E RELATORIOS. NAO USA DECIMAL-POINT  *
001600*               : IS COMMA - A TROCA DE SEPARADORES E MANUAL.     *
001700*   CHAMADO POR : CVCOB010, CVPED020, CVPAG040                   *
001800*                                                                *
001900******************************************************************
002000* HISTORICO DE ALTERACOES                                        *
002100* DATA       PROGR.  CHAMADO     DESCRICAO                       *
002200* ---------- ------- ----------- ----------------------------    *
002300* 21/09/1993 MQAG    CV-000570   VERSAO INICIAL - SO FMT-MOEDA    *
002400* 08/02/1996 MQAG    CV-001150   INCLUI FORMATA-DATA              *
002500* 12/01/1999 EEDR    CV-Y2K-11   DATA DE 4 DIGITOS DE ANO         *
002600* 14/07/2001 JMDR    CV-001980   INCLUI FORMATA-QTD               *
002700* 19/05/2004 JMDR    CV-002310   TRACE DE DATA ZERADA (DIAGNOST.) *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     CLASS CLASSE-DIGITO    IS '0' '1' '2' '3' '4' '5' '6' '7'
003300                                '8' '9'.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*----------------------------------------------------------------*
003700*    AREA DE TRABALHO - DECOMPOSICAO DO VALOR                    *
003800*----------------------------------------------------------------*
003900 01  WKS-AREA-VALOR.
004000     05  WKS-VALOR-ABS            PIC 9(09)V99 VALUE ZERO.
004100     05  WKS-VALOR-ABS-R  REDEFINES WKS-VALOR-ABS.
004200         10  WKS-PARTE-INTEIRA    PIC 9(09).
004300         10  WKS-PARTE-DECIMAL    PIC 9(02).
004400     05  WKS-NEGATIVO             PIC X(01) VALUE 'N'.
004500         88  WKS-VALOR-NEGATIVO            VALUE 'S'.
004600     05  WKS-INT-EDITADO          PIC Z(8)9.
004700     05  WKS-INICIO               PIC 9(02) COMP VALUE ZERO.
004800     05  WKS-POS-ORIG             PIC 9(02) COMP VALUE ZERO.
004900     05  WKS-POS-SAIDA            PIC 9(02) COMP VALUE ZERO.
005000     05  WKS-CONT-GRUPO           PIC 9(01) COMP VALUE ZERO.
005100     05  WKS-SAIDA-INT            PIC X(12) VALUE SPACES.
005200     05  WKS-SAIDA-INT-R  REDEFINES WKS-SAIDA-INT.
005300         10  WKS-SAIDA-INT-GRUPO  PIC X(03) OCCURS 4 TIMES.
005400*----------------------------------------------------------------*
005500*    AREA DE TRABALHO - DECOMPOSICAO DA DATA                     *
005600*----------------------------------------------------------------*
005700     05  FILLER                   PIC X(02) VALUE SPACES.
005800 01  WKS-AREA-DATA.
005900     05  WKS-DATA-NUM             PIC 9(08) VALUE ZERO.
006000     05  WKS-DATA-NUM-R   REDEFINES WKS-DATA-NUM.
006100         10  WKS-DATA-ANO         PIC 9(04).
006200         10  WKS-DATA-MES         PIC 9(02).
006300         10  WKS-DATA-DIA         PIC 9(02).
006400     05  WKS-DATA-FORMATADA.
006500         10  WKS-DF-DIA           PIC 9(02).
006600         10  FILLER               PIC X(01) VALUE '/'.
006700         10  WKS-DF-MES           PIC 9(02).
006800         10  FILLER               PIC X(01) VALUE '/'.
006900         10  WKS-DF-ANO           PIC 9(04).                      CV-Y2K11
007000*----------------------------------------------------------------*
007100*    CAMPOS 77 - CAPTURA PONTUAL DE DATA/HORA DO JOB PARA O       *
007200*    TRACE DE DIAGNOSTICO QUANDO CHEGA DATA ZERADA (VIDE          *
007300*    FORMATA-DATA)                                                *
007400*----------------------------------------------------------------*
007500 77  WKS-77-DATA-CHAMADA      PIC 9(08) VALUE ZERO.               CV002310
007600 77  WKS-77-HORA-CHAMADA      PIC 9(08) VALUE ZERO.               CV002310
007700******************************************************************
007800 LINKAGE SECTION.
007900 01  LS-OPCAO                     PIC X(01).
008000     88  LS-OPCAO-MOEDA                    VALUE 'M'.
008100     88  LS-OPCAO-DATA                     VALUE 'D'.
008200     88  LS-OPCAO-QUANTIDADE               VALUE 'Q'.
008300 01  LS-VALOR-NUM                 PIC S9(09)V99.
008400 01  LS-DATA-ENTRADA              PIC 9(08).
008500 01  LS-AUSENTE                   PIC X(01).
008600     88  LS-E-AUSENTE                      VALUE 'S'.
008700 01  LS-PLACEHOLDER               PIC X(01).
008800 01  LS-SAIDA                     PIC X(20).
008900******************************************************************
009000 PROCEDURE DIVISION USING LS-OPCAO
009100                           LS-VALOR-NUM
009200                           LS-DATA-ENTRADA
009300                           LS-AUSENTE
009400                           LS-PLACEHOLDER
009500                           LS-SAIDA.
009600******************************************************************
009700 0000-MAIN SECTION.
009800     MOVE SPACES TO LS-SAIDA
009900     IF NOT LS-E-AUSENTE
009950        GO TO 0000-MAIN-FORMATA
010000     END-IF
010050     MOVE LS-PLACEHOLDER TO LS-SAIDA (1:1)
010100     GO TO 0000-MAIN-E.
010150 0000-MAIN-FORMATA.
010200     EVALUATE TRUE
010300        WHEN LS-OPCAO-MOEDA
010400           PERFORM 0010-FORMATA-MOEDA THRU 0010-FORMATA-MOEDA-E
010500        WHEN LS-OPCAO-DATA
010600           PERFORM 0020-FORMATA-DATA THRU 0020-FORMATA-DATA-E
010700        WHEN LS-OPCAO-QUANTIDADE
010800           PERFORM FORMATA-QTD
010900        WHEN OTHER
011000           MOVE LS-PLACEHOLDER TO LS-SAIDA (1:1)
011100     END-EVALUATE.
011300 0000-MAIN-E. EXIT PROGRAM.
011400
011500*--> MOEDA: 2 CASAS DECIMAIS, '.' MILHAR, ',' DECIMAL, PREFIXO R$
011600 0010-FORMATA-MOEDA SECTION.
011700     PERFORM QUEBRA-VALOR
011800     PERFORM AGRUPA-MILHARES
011900     STRING 'R$ ' DELIMITED BY SIZE
012000            WKS-SAIDA-INT (WKS-POS-SAIDA + 1:12 - WKS-POS-SAIDA)
012100                          DELIMITED BY SIZE
012200            ',' DELIMITED BY SIZE
012300            WKS-PARTE-DECIMAL DELIMITED BY SIZE
012400       INTO LS-SAIDA
012500     IF WKS-VALOR-NEGATIVO
012600        MOVE LS-SAIDA TO WKS-SAIDA-INT
012700        STRING '-' DELIMITED BY SIZE
012800               LS-SAIDA DELIMITED BY SIZE
012900          INTO LS-SAIDA
013000     END-IF.
013100 0010-FORMATA-MOEDA-E. EXIT.
013200
013300*--> QUANTIDADE: MESMO FORMATO DA MOEDA, SEM O PREFIXO R$
013400 FORMATA-QTD SECTION.                                             CV001980
013500     PERFORM QUEBRA-VALOR
013600     PERFORM AGRUPA-MILHARES
013700     STRING WKS-SAIDA-INT (WKS-POS-SAIDA + 1:12 - WKS-POS-SAIDA)
013800                          DELIMITED BY SIZE
013900            ',' DELIMITED BY SIZE
014000            WKS-PARTE-DECIMAL DELIMITED BY SIZE
014100       INTO LS-SAIDA.
014200 FORMATA-QTD-E. EXIT.
014300
014400*--> DATA: AAAAMMDD DE ENTRADA PARA DD/MM/AAAA DE SAIDA
014500 0020-FORMATA-DATA SECTION.
014600     IF LS-DATA-ENTRADA = ZERO                                   CV002310
014700        PERFORM TRACA-DATA-ZERADA                                CV002310
014800     END-IF                                                      CV002310
014900     MOVE LS-DATA-ENTRADA TO WKS-DATA-NUM
015000     MOVE WKS-DATA-DIA    TO WKS-DF-DIA
015100     MOVE WKS-DATA-MES    TO WKS-DF-MES
015200     MOVE WKS-DATA-ANO    TO WKS-DF-ANO
015300     MOVE WKS-DATA-FORMATADA TO LS-SAIDA.
015400 0020-FORMATA-DATA-E. EXIT.
015500
015600*--> TRACE DE DIAGNOSTICO: CHAMADOR ENVIOU DATA ZERADA P/ FORMATAR
015700 TRACA-DATA-ZERADA SECTION.                                       CV002310
015800     ACCEPT WKS-77-DATA-CHAMADA FROM DATE                        CV002310
015900     ACCEPT WKS-77-HORA-CHAMADA FROM TIME                        CV002310
016000     DISPLAY 'CVFMT110 - DATA ZERADA RECEBIDA EM '                CV002310
016100             WKS-77-DATA-CHAMADA ' ' WKS-77-HORA-CHAMADA.         CV002310
016200 TRACA-DATA-ZERADA-E. EXIT.
016300
016400*--> SEPARA SINAL, PARTE INTEIRA E PARTE DECIMAL DO VALOR
016500 QUEBRA-VALOR SECTION.
016600     IF LS-VALOR-NUM < 0
016700        SET WKS-VALOR-NEGATIVO TO TRUE
016800        COMPUTE WKS-VALOR-ABS = LS-VALOR-NUM * -1
016900     ELSE
017000        MOVE 'N' TO WKS-NEGATIVO
017100        MOVE LS-VALOR-NUM TO WKS-VALOR-ABS
017200     END-IF
017300     MOVE WKS-PARTE-INTEIRA TO WKS-INT-EDITADO.
017400 QUEBRA-VALOR-E. EXIT.
017500
017600*--> INSERE '.' A CADA GRUPO DE 3 DIGITOS, DA DIREITA P/ ESQUERDA
017700 AGRUPA-MILHARES SECTION.
017800     MOVE SPACES TO WKS-SAIDA-INT
017900*--------> LOCALIZA O PRIMEIRO DIGITO SIGNIFICATIVO
018000     MOVE 1 TO WKS-INICIO
018100     PERFORM LOCALIZA-PRIMEIRO-SIGNIFICATIVO
018200        VARYING WKS-INICIO FROM 1 BY 1
018300        UNTIL WKS-INICIO > 9
018400           OR WKS-INT-EDITADO (WKS-INICIO:1) NOT = SPACE
018500     IF WKS-INICIO > 9
018600        MOVE 9 TO WKS-INICIO
018700     END-IF
018800     MOVE 12 TO WKS-POS-SAIDA
018900     MOVE 0  TO WKS-CONT-GRUPO
019000     PERFORM COPIA-DIGITO-COM-PONTO
019100        VARYING WKS-POS-ORIG FROM 9 BY -1
019200        UNTIL WKS-POS-ORIG < WKS-INICIO.
019300 AGRUPA-MILHARES-E. EXIT.
019400
019500 LOCALIZA-PRIMEIRO-SIGNIFICATIVO SECTION.
019600     CONTINUE.
019700 LOCALIZA-PRIMEIRO-SIGNIFICATIVO-E. EXIT.
019800
019900 COPIA-DIGITO-COM-PONTO SECTION.
020000     MOVE WKS-INT-EDITADO (WKS-POS-ORIG:1)
020100                           TO WKS-SAIDA-INT (WKS-POS-SAIDA:1)
020200     SUBTRACT 1 FROM WKS-POS-SAIDA
020300     ADD 1 TO WKS-CONT-GRUPO
020400     IF WKS-CONT-GRUPO = 3 AND WKS-POS-ORIG > WKS-INICIO
020500        MOVE '.' TO WKS-SAIDA-INT (WKS-POS-SAIDA:1)
020600        SUBTRACT 1 FROM WKS-POS-SAIDA
020700        MOVE 0 TO WKS-CONT-GRUPO
020800     END-IF.
020900 COPIA-DIGITO-COM-PONTO-E. EXIT.
