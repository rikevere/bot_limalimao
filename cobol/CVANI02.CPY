000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVANI02                                       *
000400*   DESCRICAO ..: ESTADO DE CONTROLE - ULTIMO PARABENS ENVIADO   *
000500*                 POR CLIENTE (ANIVERSARIO)                     *
000600*   USADO POR ..: CVANI050                                      *
000700*                                                                *
000800******************************************************************
000900* HISTORICO DE ALTERACOES                                       *
001000* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001100* ---------- ------- ----------- ---------------------------    *
001200* 20/07/1994 MQAG    CV-000812   LAYOUT INICIAL DO ARQUIVO-ESTADO*
001300******************************************************************
001400 01  REG-CVANI02.
001500     05  ANV-CL-CODIGO            PIC X(10).
001600     05  ANV-DATA-ENVIO           PIC 9(08).
001700     05  FILLER                   PIC X(02).
