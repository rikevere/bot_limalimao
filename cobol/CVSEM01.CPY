000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVSEM01                                       *
000400*   DESCRICAO ..: ESTADO DE CONTROLE - ULTIMA EXECUCAO SEMANAL   *
000500*                 DO RELATORIO DE CONTAS A PAGAR                *
000600*   USADO POR ..: CVPAG040                                      *
000700*                                                                *
000800******************************************************************
000900* HISTORICO DE ALTERACOES                                       *
001000* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001100* ---------- ------- ----------- ---------------------------    *
001200* 11/02/1995 MQAG    CV-000960   LAYOUT INICIAL DO CONTROLE      *
001300******************************************************************
001400 01  REG-CVSEM01.
001500     05  SEM-ULTIMA-EXECUCAO      PIC 9(08).
001600     05  FILLER                   PIC X(02).
