000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVNFQ01                                       *
000400*   DESCRICAO ..: FILA DE NOTIFICACAO DE NOTAS FISCAIS (NF-E)    *
000500*                 (CV_DANFE_VENDA_NOTIFICA)                     *
000600*   USADO POR ..: CVDAN030                                      *
000700*                                                                *
000800******************************************************************
000900* HISTORICO DE ALTERACOES                                       *
001000* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001100* ---------- ------- ----------- ---------------------------    *
001200* 08/08/1993 PEDR    CV-000588   LAYOUT INICIAL DA FILA DANFE    *
001300* 22/05/1997 PEDR    CV-001290   QUEBRA DA CHAVE DE ACESSO NF-E  *
001400******************************************************************
001500 01  REG-CVNFQ01.
001600     05  NQ-CHAVEACESSO           PIC X(44).
001700     05  NQ-CHAVEACESSO-R REDEFINES NQ-CHAVEACESSO.
001800         10  NQ-CHAVE-UF          PIC X(02).
001900         10  NQ-CHAVE-AAMM        PIC X(04).
002000         10  NQ-CHAVE-CNPJ        PIC X(14).
002100         10  NQ-CHAVE-MODELO      PIC X(02).
002200         10  NQ-CHAVE-SERIE       PIC X(03).
002300         10  NQ-CHAVE-NUMERO      PIC X(09).
002400         10  NQ-CHAVE-TPEMIS      PIC X(01).
002500         10  NQ-CHAVE-CODIGO      PIC X(08).
002600         10  NQ-CHAVE-DV          PIC X(01).
002700     05  NQ-NRODOC                PIC X(10).
002800     05  NQ-SERIEDOC              PIC X(04).
002900     05  NQ-MODELO                PIC X(02).
003000     05  NQ-ID-CLIENTE            PIC X(10).
003100     05  NQ-NOME-CLIENTE          PIC X(40).
003200     05  NQ-CEL-CLIENTE           PIC X(20).
003300     05  NQ-STATUS                PIC X(01).
003400         88  NQ-PENDENTE                   VALUE 'P'.
003500         88  NQ-ENVIADO                    VALUE 'E'.
003600         88  NQ-FALHOU                     VALUE 'F'.
003700     05  NQ-DTHRENVIO             PIC 9(08).
003800     05  NQ-DTHRENVIO-R   REDEFINES NQ-DTHRENVIO.                 CV-Y2K11
003900         10  NQ-ENVIO-ANO         PIC 9(04).
004000         10  NQ-ENVIO-MES         PIC 9(02).
004100         10  NQ-ENVIO-DIA         PIC 9(02).
004200     05  FILLER                   PIC X(03).
