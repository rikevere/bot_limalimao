000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVPDC01                                       *
000400*   DESCRICAO ..: CABECALHO DE PEDIDO (EXTRATO PEDCAB/PEDITEM)   *
000500*   USADO POR ..: CVPED020                                      *
000600*                                                                *
000700******************************************************************
000800* HISTORICO DE ALTERACOES                                       *
000900* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001000* ---------- ------- ----------- ---------------------------    *
001100* 03/05/1990 PEDR    CV-000205   LAYOUT INICIAL                  *
001200* 22/02/1996 MQAG    CV-001188   INCLUI DESCONTO MERCADORIA      *
001300******************************************************************
001400 01  REG-CVPDC01.
001500     05  PH-ESTAB                 PIC 9(04).
001600     05  PH-STATUS                PIC X(01).
001700         88  PH-CANCELADO                  VALUE 'C'.
001800     05  PH-NUMERO                PIC X(13).
001900     05  PH-DTEMISSAO             PIC 9(08).
002000     05  PH-DTEMISSAO-R   REDEFINES PH-DTEMISSAO.
002100         10  PH-EMIS-ANO          PIC 9(04).
002200         10  PH-EMIS-MES          PIC 9(02).
002300         10  PH-EMIS-DIA          PIC 9(02).
002400     05  PH-DTVALIDADE            PIC 9(08).
002500     05  PH-DTPREVISAO            PIC 9(08).
002600     05  PH-SITUACAO              PIC 9(01).
002700         88  PH-SIT-A-PAGAR                VALUE 0.
002800         88  PH-SIT-PAGO                   VALUE 1.
002900         88  PH-SIT-PARCIAL                VALUE 2.
003000     05  PH-NOME                  PIC X(40).
003100     05  PH-CELULAR               PIC X(20).
003200     05  PH-ENDERECO              PIC X(60).
003300     05  PH-VALORMERCADORIA       PIC S9(9)V99.
003400     05  PH-DESCONTOMERC          PIC S9(9)V99.
003500     05  FILLER                   PIC X(03).
