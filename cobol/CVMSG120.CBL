000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    CVMSG120.
000300 AUTHOR.                        PEDRO DANIEL RAMIREZ (PEDR).
000400 INSTALLATION.                  COOPERVERE - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.                  02/02/1995.
000600 DATE-COMPILED.
000700 SECURITY.                      USO INTERNO - COOPERVERE.
000800******************************************************************
000900*                                                                *
001000*   PROGRAMA ...: CVMSG120                                       *
001100*   APLICACAO ..: NOTIFICACAO AO ASSOCIADO (SUITE CV-NOTIFICA)    *
001200*   TIPO .......: SUBROTINA CHAMADA (CALL) - FRONTEIRA DE SAIDA   *
001300*   DESCRICAO ..: RECEBE UMA MENSAGEM JA MONTADA (TELEFONE,       *
001400*               : TIPO, REFERENCIA E TEXTO) E DESPACHA PARA O     *
001500*               : ARQUIVO DE SAIDA DO CANAL DE MENSAGERIA         *
001600*               : SIMULADO. DEVOLVE 'OK  ' OU 'ERRO' CONFORME O   *
001700*               : STATUS DO ARQUIVO NA GRAVACAO.                  *
001800*   CHAMADO POR : CVCOB010, CVPED020, CVDAN030, CVPAG040,         *
001900*               : CVANI050, CVFES060                              *
002000*                                                                *
002100******************************************************************
002200* HISTORICO DE ALTERACOES                                        *
002300* DATA       PROGR.  CHAMADO     DESCRICAO                       *
002400* ---------- ------- ----------- ----------------------------    *
002500* 02/02/1995 PEDR    CV-001150   VERSAO INICIAL                   *
002600* 19/09/1998 MQAG    CV-001480   GRAVA REG-CVOMS01 COMPLETO       *
002700* 14/01/1999 EEDR    CV-Y2K-11   REVISADO P/ VIRADA DO SECULO     *
002800* 28/02/2000 JMDR    CV-001530   ALERTA DE FALHAS EM LOTE (100)   *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CLASS CLASSE-DIGITO    IS '0' '1' '2' '3' '4' '5' '6' '7'
003400                                '8' '9'.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ARQ-CVOMS01     ASSIGN TO CVOMS01
003800                            ORGANIZATION IS SEQUENTIAL
003900                            ACCESS MODE IS SEQUENTIAL
004000                            FILE STATUS IS FS-CVOMS01.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  ARQ-CVOMS01
004400     RECORDING MODE IS F
004500     LABEL RECORDS ARE STANDARD.
004600 COPY CVOMS01.
004700 WORKING-STORAGE SECTION.
004800*----------------------------------------------------------------*
004900*    STATUS DE ARQUIVO (PADRAO DA CASA - VER DEBD1R00)           *
005000*----------------------------------------------------------------*
005100 01  WKS-STATUS-ARQUIVOS.
005200     05  FS-CVOMS01               PIC 9(02) VALUE ZERO.
005300         88  FS-CVOMS01-OK                 VALUE 00.
005400     05  FSE-CVOMS01.
005500         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
005600         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
005700         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
005800     05  FILLER                   PIC X(02) VALUE SPACES.
005900 01  WKS-CONTROLE.
006000     05  WKS-ARQUIVO-ABERTO       PIC X(01) VALUE 'N'.
006100         88  ARQUIVO-JA-ABERTO             VALUE 'S'.
006200     05  WKS-QTDE-DESPACHADAS     PIC 9(07) COMP VALUE ZERO.
006300     05  WKS-QTDE-FALHAS          PIC 9(07) COMP VALUE ZERO.
006400     05  FILLER                   PIC X(02) VALUE SPACES.
006500 01  WKS-AREA-PROGRAMA.
006600     05  WKS-NOME-PROGRAMA        PIC X(08) VALUE 'CVMSG120'.
006700     05  WKS-NOME-ARQUIVO         PIC X(08) VALUE 'CVOMS01 '.
006800     05  WKS-NOME-ARQUIVO-R  REDEFINES WKS-NOME-ARQUIVO.
006900         10  WKS-NA-PREFIXO       PIC X(06).
007000         10  WKS-NA-SEQ           PIC X(02).
007100     05  WKS-ACAO                 PIC X(08) VALUE 'GRAVAR  '.
007200     05  WKS-CHAVE-NULA           PIC X(10) VALUE SPACES.
007300     05  FILLER                   PIC X(02) VALUE SPACES.
007400 01  WKS-HORA-DESPACHO            PIC 9(08) VALUE ZERO.
007500 01  WKS-HORA-DESPACHO-R  REDEFINES WKS-HORA-DESPACHO.
007600     05  WKS-HD-HH                PIC 9(02).
007700     05  WKS-HD-MM                PIC 9(02).
007800     05  FILLER                   PIC 9(04).
007900*    LIMITE P/ ALERTA DE FALHAS EM LOTE (OPERACAO SO DESCOBRIA    CV001530
008000*    O PROBLEMA NO RESUMO FINAL DO JOB)                          CV001530
008100 01  WKS-LIMITE-ALERTA-FALHAS     PIC 9(07) COMP VALUE 100.       CV001530
008200******************************************************************
008300 LINKAGE SECTION.
008400 01  LS-TELEFONE                  PIC X(13).
008500 01  LS-TIPO-MENSAGEM             PIC X(08).
008600 01  LS-REFERENCIA                PIC X(44).
008700 01  LS-TEXTO-MENSAGEM            PIC X(600).
008800 01  LS-STATUS-DESPACHO           PIC X(04).
008900     88  LS-DESPACHO-OK                    VALUE 'OK  '.
009000     88  LS-DESPACHO-ERRO                  VALUE 'ERRO'.
009100******************************************************************
009200 PROCEDURE DIVISION USING LS-TELEFONE
009300                           LS-TIPO-MENSAGEM
009400                           LS-REFERENCIA
009500                           LS-TEXTO-MENSAGEM
009600                           LS-STATUS-DESPACHO.
009700******************************************************************
009800 0000-MAIN SECTION.
009900     IF ARQUIVO-JA-ABERTO
009950        GO TO 0000-MAIN-DESPACHA
010000     END-IF
010050     PERFORM 0010-ABRE-ARQUIVO-SAIDA THRU 0010-ABRE-ARQUIVO-SAIDA-E.
010070 0000-MAIN-DESPACHA.
010200     PERFORM 0020-MONTA-REGISTRO-SAIDA THRU 0020-MONTA-REGISTRO-SAIDA-E
010300     PERFORM 0030-GRAVA-REGISTRO-SAIDA THRU 0030-GRAVA-REGISTRO-SAIDA-E.
010400 0000-MAIN-E. EXIT PROGRAM.
010500
010600*--> ABERTURA UNICA DO ARQUIVO DE SAIDA (PERMANECE ABERTO ENTRE
010700*    CHAMADAS SUCESSIVAS DENTRO DO MESMO JOB)
010800 0010-ABRE-ARQUIVO-SAIDA SECTION.
010900     OPEN EXTEND ARQ-CVOMS01
011000     IF FS-CVOMS01 = 35 OR FS-CVOMS01 = 05
011100        OPEN OUTPUT ARQ-CVOMS01
011200     END-IF
011300     IF NOT FS-CVOMS01-OK
011400        CALL 'DEBD1R00' USING WKS-NOME-PROGRAMA
011500                               WKS-NOME-ARQUIVO
011600                               WKS-ACAO
011700                               WKS-CHAVE-NULA
011800                               FS-CVOMS01
011900                               FSE-CVOMS01
012000     ELSE
012100        SET ARQUIVO-JA-ABERTO TO TRUE
012200        ACCEPT WKS-HORA-DESPACHO FROM TIME
012300        DISPLAY 'CVMSG120 - CANAL ' WKS-NA-PREFIXO WKS-NA-SEQ
012400                ' ABERTO EM ' WKS-HD-HH ':' WKS-HD-MM
012500     END-IF.
012600 0010-ABRE-ARQUIVO-SAIDA-E. EXIT.
012700
012800*--> MONTA O REGISTRO DE DESPACHO A PARTIR DOS PARAMETROS RECEBIDOS
012900 0020-MONTA-REGISTRO-SAIDA SECTION.
013000     MOVE SPACES        TO REG-CVOMS01                            CV001480
013100     MOVE LS-TELEFONE   TO OM-TELEFONE
013200     MOVE LS-TIPO-MENSAGEM TO OM-TIPO
013300     MOVE LS-REFERENCIA TO OM-REF
013400     MOVE LS-TEXTO-MENSAGEM TO OM-TEXTO.
013500 0020-MONTA-REGISTRO-SAIDA-E. EXIT.
013600
013700*--> GRAVA NO CANAL DE MENSAGERIA E DEVOLVE O STATUS AO CHAMADOR
013800 0030-GRAVA-REGISTRO-SAIDA SECTION.
013900     WRITE REG-CVOMS01
014000     IF FS-CVOMS01-OK
014100        ADD 1 TO WKS-QTDE-DESPACHADAS
014200        SET LS-DESPACHO-OK TO TRUE
014300     ELSE
014400        ADD 1 TO WKS-QTDE-FALHAS
014500        SET LS-DESPACHO-ERRO TO TRUE
014600        IF WKS-QTDE-FALHAS = WKS-LIMITE-ALERTA-FALHAS             CV001530
014700           DISPLAY 'CVMSG120 - ATENCAO: LOTE COM '                CV001530
014800                   WKS-QTDE-FALHAS ' FALHAS DE DESPACHO'          CV001530
014900        END-IF                                                   CV001530
015000        CALL 'DEBD1R00' USING WKS-NOME-PROGRAMA
015100                               WKS-NOME-ARQUIVO
015200                               WKS-ACAO
015300                               WKS-CHAVE-NULA
015400                               FS-CVOMS01
015500                               FSE-CVOMS01
015600     END-IF.
015700 0030-GRAVA-REGISTRO-SAIDA-E. EXIT.
