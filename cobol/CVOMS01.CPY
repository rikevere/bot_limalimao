000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVOMS01                                       *
000400*   DESCRICAO ..: REGISTRO DE DESPACHO PARA O CANAL DE           *
000500*                 MENSAGERIA (FRONTEIRA DE SAIDA DO SISTEMA)     *
000600*   USADO POR ..: CVMSG120 (GRAVA), CVCOB010/CVPED020/CVDAN030/  *
000700*                 CVPAG040/CVANI050/CVFES060 (FD DE SAIDA)       *
000800*                                                                *
000900******************************************************************
001000* HISTORICO DE ALTERACOES                                       *
001100* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001200* ---------- ------- ----------- ---------------------------    *
001300* 02/02/1996 MQAG    CV-001150   LAYOUT INICIAL DO DESPACHO      *
001400* 28/09/1998 MQAG    CV-001480   QUEBRA DO TELEFONE EM PAIS/DDD  *
001500******************************************************************
001600 01  REG-CVOMS01.
001700     05  OM-TELEFONE              PIC X(13).
001800     05  OM-TELEFONE-R    REDEFINES OM-TELEFONE.
001900         10  OM-TEL-PAIS          PIC X(02).
002000         10  OM-TEL-DDD           PIC X(02).
002100         10  OM-TEL-LOCAL         PIC X(09).
002200     05  OM-TIPO                  PIC X(08).
002300         88  OM-TIPO-TEXTO                 VALUE 'TEXT    '.
002400         88  OM-TIPO-DOCUMENTO             VALUE 'DOCUMENT'.
002500     05  OM-REF                   PIC X(44).
002600     05  OM-TEXTO                 PIC X(600).
002700     05  FILLER                   PIC X(08).
