000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVPDF01                                       *
000400*   DESCRICAO ..: FILA DE NOTIFICACAO DE PEDIDOS PENDENTES       *
000500*                 (CV_PEDCAB_NOTIFICA)                          *
000600*   USADO POR ..: CVPED020                                      *
000700*                                                                *
000800******************************************************************
000900* HISTORICO DE ALTERACOES                                       *
001000* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001100* ---------- ------- ----------- ---------------------------    *
001200* 03/05/1990 PEDR    CV-000205   LAYOUT INICIAL DA FILA          *
001300******************************************************************
001400 01  REG-CVPDF01.
001500     05  PQ-ESTAB                 PIC 9(04).
001600     05  PQ-SERIE                 PIC X(04).
001700         88  PQ-SERIE-VENDA                VALUE 'PV  '.
001800     05  PQ-NUMERO                PIC 9(08).
001900     05  PQ-STATUS                PIC X(01).
002000         88  PQ-PENDENTE                   VALUE 'P'.
002100         88  PQ-ENVIADO                    VALUE 'E'.
002200         88  PQ-FALHOU                     VALUE 'F'.
002300     05  PQ-DATA-CRIACAO          PIC 9(08).
002400     05  FILLER                   PIC X(02).
