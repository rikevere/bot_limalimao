000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVPAG01                                       *
000400*   DESCRICAO ..: EXTRATO DE DUPLICATAS A PAGAR (PDUPPAGA)       *
000500*   USADO POR ..: CVPAG040                                      *
000600*                                                                *
000700******************************************************************
000800* HISTORICO DE ALTERACOES                                       *
000900* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001000* ---------- ------- ----------- ---------------------------    *
001100* 19/10/1992 MQAG    CV-000455   LAYOUT INICIAL                  *
001200* 30/03/1997 EEDR    CV-001502   INCLUI MATRICULA DO FUNCION.    *
001300******************************************************************
001400 01  REG-CVPAG01.
001500     05  PG-ID-FORNECEDOR         PIC X(10).
001600     05  PG-NOME-FORNECEDOR       PIC X(40).
001700     05  PG-DUPPAG                PIC X(12).
001800     05  PG-DTEMISSAO             PIC 9(08).
001900     05  PG-DTVENCTO              PIC 9(08).
002000     05  PG-DTVENCTO-R    REDEFINES PG-DTVENCTO.
002100         10  PG-VENCTO-ANO        PIC 9(04).
002200         10  PG-VENCTO-MES        PIC 9(02).
002300         10  PG-VENCTO-DIA        PIC 9(02).
002400     05  PG-SALDO                 PIC S9(9)V99.
002500     05  PG-QUITADA               PIC X(01).
002600         88  PG-JA-QUITADA                 VALUE 'S'.
002700     05  PG-MAT-FUNCIONARIO       PIC X(10).
002800     05  PG-ANALITICA-ATIVA       PIC X(01).
002900         88  PG-CONTA-ATIVA                VALUE 'S'.
003000     05  FILLER                   PIC X(07).
