000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVLOG01                                       *
000400*   DESCRICAO ..: REGISTRO DO LOG DE ENVIO DE COBRANCA PELO      *
000500*                 CANAL DE MENSAGERIA - GRAVADO E CONSULTADO     *
000600*   USADO POR ..: CVCOB010                                      *
000700*                                                                *
000800******************************************************************
000900* HISTORICO DE ALTERACOES                                       *
001000* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001100* ---------- ------- ----------- ---------------------------    *
001200* 14/03/1989 PEDR    CV-000112   LAYOUT INICIAL                  *
001300* 11/06/1994 MQAG    CV-000701   CATEGORIA AMPLIADA P/ TI_FONE   *
001400******************************************************************
001500 01  REG-CVLOG01.
001600     05  LOG-ID-COBRANCA          PIC X(12).
001700     05  LOG-CATEGORIA            PIC X(20).
001800     05  LOG-STATUS-ENVIO         PIC X(04).
001900         88  LOG-ENVIO-OK                  VALUE 'OK  '.
002000         88  LOG-ENVIO-ERRO                VALUE 'ERRO'.
002100     05  LOG-MENSAGEM-ERRO        PIC X(60).
002200     05  LOG-DATA-ENVIO           PIC 9(08).
002300     05  LOG-DT-ENVIO-R   REDEFINES LOG-DATA-ENVIO.
002400         10  LOG-ENVIO-ANO        PIC 9(04).
002500         10  LOG-ENVIO-MES        PIC 9(02).
002600         10  LOG-ENVIO-DIA        PIC 9(02).
002700     05  FILLER                   PIC X(02).
