000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVMOV01                                       *
000400*   DESCRICAO ..: EXTRATO DE DUPLICATAS EM ABERTO (COBRANCA)     *
000500*                 GERADO DO CRUZAMENTO FINANCEIRO_MOV X CLIENTES *
000600*   USADO POR ..: CVCOB010                                      *
000700*                                                                *
000800******************************************************************
000900* HISTORICO DE ALTERACOES                                       *
001000* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001100* ---------- ------- ----------- ---------------------------    *
001200* 14/03/1989 PEDR    CV-000112   LAYOUT INICIAL - CARTEIRA CV    *
001300* 02/09/1991 MQAG    CV-000340   INCLUI PROC E AGRUPADO          *
001400* 19/01/1999 EEDR    CV-Y2K-07   EXPANDE DATAS PARA 4 DIG. ANO   *
001500******************************************************************
001600 01  REG-CVMOV01.
001700*--------------------------------------------------------------*
001800*    IDENTIFICACAO DA DUPLICATA E DO CLIENTE                    *
001900*--------------------------------------------------------------*
002000     05  MOV-MFI-CODIGO           PIC X(12).
002100     05  MOV-CLI-CODIGO           PIC X(10).
002200     05  MOV-CLI-NOME             PIC X(40).
002300     05  MOV-TELEFONE             PIC X(20).
002400*--------------------------------------------------------------*
002500*    DATAS  (AAAAMMDD, ZERO = NAO INFORMADA)                    *
002600*--------------------------------------------------------------*
002700     05  MOV-DATA-VENCIMENTO      PIC 9(08).
002800     05  MOV-DT-VENCTO-R  REDEFINES MOV-DATA-VENCIMENTO.
002900         10  MOV-VENCTO-ANO       PIC 9(04).
003000         10  MOV-VENCTO-MES       PIC 9(02).
003100         10  MOV-VENCTO-DIA       PIC 9(02).
003200     05  MOV-DATA-RECEBIMENTO     PIC 9(08).
003300     05  MOV-DT-RECEB-R   REDEFINES MOV-DATA-RECEBIMENTO.
003400         10  MOV-RECEB-ANO        PIC 9(04).
003500         10  MOV-RECEB-MES        PIC 9(02).
003600         10  MOV-RECEB-DIA        PIC 9(02).
003700*--------------------------------------------------------------*
003800*    VALOR DA DUPLICATA                                         *
003900*--------------------------------------------------------------*
004000     05  MOV-VALOR                PIC S9(9)V99.
004100*--------------------------------------------------------------*
004200*    INDICADORES DE ELEGIBILIDADE                               *
004300*--------------------------------------------------------------*
004400     05  MOV-OPERACAO             PIC X(01).
004500         88  MOV-OPER-EFETIVA              VALUE 'E'.
004600     05  MOV-STATUS-MOV           PIC X(01).
004700         88  MOV-STATUS-PENDENTE           VALUE 'P'.
004800     05  MOV-PROC                 PIC X(01).
004900         88  MOV-PROC-EXCLUIDO             VALUE 'E' 'C'.
005000     05  MOV-AGRUPADO             PIC X(01).
005100         88  MOV-JA-AGRUPADO               VALUE 'S'.
005200     05  FILLER                   PIC X(03).
