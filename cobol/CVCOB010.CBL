000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    CVCOB010.
000300 AUTHOR.                        PEDRO DANIEL RAMIREZ (PEDR).
000400 INSTALLATION.                  COOPERVERE - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.                  14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.                      USO INTERNO - COOPERVERE.
000800******************************************************************
000900* FECHA       : 14/03/1989                                       *
001000* PROGRAMADOR : PEDRO DANIEL RAMIREZ (PEDR)                      *
001100* APLICACION  : NOTIFICACAO AO ASSOCIADO                          *
001200* PROGRAMA    : CVCOB010                                         *
001300* TIPO        : BATCH                                            *
001400* DESCRICAO   : COBRANCA DE DUPLICATAS EM ABERTO - SELECIONA AS  *
001500*             : DUPLICATAS PENDENTES NA CATEGORIA "VENCE HOJE",  *
001600*             : AGRUPA POR CLIENTE E DESPACHA UM LEMBRETE PELO   *
001700*             : CANAL DE MENSAGERIA PARA CADA GRUPO. TELEFONES  *
001800*             : INVALIDOS GERAM ALERTA PARA A TI E FICAM        *
001900*             : PENDENTES.                                      *
002000* ARCHIVOS    : CVMOV01=C,CVLOG01=A,CVREL01=A                     *
002100* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
002200* INSTALADO   : 14/03/1989                                       *
002300* BPM/RATIONAL: CV-000112                                        *
002400* NOMBRE      : COBRANCA DE DUPLICATAS - LEMBRETE DE VENCIMENTO  *
002500******************************************************************
002600* HISTORICO DE ALTERACOES                                        *
002700* DATA       PROGR.  CHAMADO     DESCRICAO                       *
002800* ---------- ------- ----------- ----------------------------    *
002900* 14/03/1989 PEDR    CV-000112   VERSAO INICIAL - SO VENCE_HOJE   *
003000* 02/06/1991 PEDR    CV-000295   JANELA DE HORARIO COMERCIAL      *
003100* 17/08/1993 MQAG    CV-000560   ALERTA DE TI P/ TELEFONE INVAL.  *
003200* 11/02/1995 MQAG    CV-000960   GRUPO POR CLIENTE NO LUGAR DE    *
003300*                                UM ENVIO POR DUPLICATA           *
003400* 20/07/1997 EEDR    CV-001390   BLOQUEIO DE REENVIO POR LOG OK   *
003500* 09/01/1999 EEDR    CV-Y2K-11   REVISADO P/ VIRADA DO SECULO     *
003600* 25/06/2003 JMDR    CV-002240   DDD PADRAO VIA WKS (CVCEL100)    *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASSE-DIGITO    IS '0' '1' '2' '3' '4' '5' '6' '7'
004300                                '8' '9'.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ARQ-CVMOV01     ASSIGN TO CVMOV01
004700                            ORGANIZATION IS SEQUENTIAL
004800                            ACCESS MODE IS SEQUENTIAL
004900                            FILE STATUS IS FS-CVMOV01.
005000     SELECT ARQ-CVLOG01     ASSIGN TO CVLOG01
005100                            ORGANIZATION IS SEQUENTIAL
005200                            ACCESS MODE IS SEQUENTIAL
005300                            FILE STATUS IS FS-CVLOG01.
005400     SELECT ARQ-CVREL01     ASSIGN TO CVREL01
005500                            ORGANIZATION IS LINE SEQUENTIAL
005600                            FILE STATUS IS FS-CVREL01.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ARQ-CVMOV01
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 COPY CVMOV01.
006300 FD  ARQ-CVLOG01
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 COPY CVLOG01.
006700 FD  ARQ-CVREL01
006800     LABEL RECORDS ARE STANDARD.
006900 COPY CVREL01.
007000 WORKING-STORAGE SECTION.
007100*----------------------------------------------------------------*
007200*    STATUS DE ARQUIVO (PADRAO DA CASA - VER DEBD1R00)           *
007300*----------------------------------------------------------------*
007400 01  WKS-FS-STATUS.
007500     05  FS-CVMOV01               PIC 9(02) VALUE ZERO.
007600         88  FS-CVMOV01-OK                 VALUE 00.
007700         88  FS-CVMOV01-FIM                 VALUE 10.
007800     05  FSE-CVMOV01.
007900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
008000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
008100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
008200     05  FS-CVLOG01               PIC 9(02) VALUE ZERO.
008300         88  FS-CVLOG01-OK                  VALUE 00.
008400         88  FS-CVLOG01-FIM                  VALUE 10.
008500     05  FSE-CVLOG01.
008600         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
008700         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
008800         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
008900     05  FS-CVREL01               PIC 9(02) VALUE ZERO.
009000         88  FS-CVREL01-OK                  VALUE 00.
009100*----------------------------------------------------------------*
009200*    PARAMETROS DO LOTE (JANELA DE HORARIO, TELEFONE DA TI)       *
009300*----------------------------------------------------------------*
009400     05  FILLER                   PIC X(02) VALUE SPACES.
009500 01  WKS-PARAMETROS.
009600     05  WKS-HORA-INICIO          PIC 9(04) VALUE 0900.
009700     05  WKS-HORA-FIM             PIC 9(04) VALUE 1759.
009800     05  WKS-TELEFONE-TI          PIC X(20) VALUE '5546988110022'.
009900     05  WKS-CATEGORIA-ATUAL      PIC X(20) VALUE 'vence_hoje'.
010000     05  WKS-CATEGORIA-TI         PIC X(20) VALUE
010100                                          'TI_TELEFONE_INVALIDO'.
010200     05  FILLER                   PIC X(02) VALUE SPACES.
010300 01  WKS-DATA-HORA-LOTE.
010400     05  WKS-DATA-EXECUCAO        PIC 9(08) VALUE ZERO.
010500     05  WKS-HORA-ATUAL           PIC 9(08) VALUE ZERO.
010600     05  WKS-HORA-ATUAL-R REDEFINES WKS-HORA-ATUAL.
010700         10  WKS-HORA-HHMM        PIC 9(04).
010800         10  FILLER               PIC 9(04).
010900 01  WKS-FLAGS-DE-CONTROLE.
011000     05  WKS-DENTRO-HORARIO       PIC X(01) VALUE 'N'.
011100         88  DENTRO-DO-HORARIO             VALUE 'S'.
011200     05  WKS-FIM-CVMOV01          PIC X(01) VALUE 'N'.
011300         88  FIM-CVMOV01                    VALUE 'S'.
011400     05  WKS-FIM-CVLOG01          PIC X(01) VALUE 'N'.
011500         88  FIM-CVLOG01                    VALUE 'S'.
011600     05  WKS-LOG-OK-ENCONTRADO    PIC X(01) VALUE 'N'.
011700         88  LOG-OK-ENCONTRADO             VALUE 'S'.
011800     05  WKS-CELULAR-VALIDO       PIC X(01) VALUE 'N'.
011900         88  CELULAR-E-VALIDO               VALUE 'S'.
012000     05  WKS-DESPACHO-STATUS      PIC X(04) VALUE SPACES.
012100         88  DESPACHO-FOI-OK                VALUE 'OK  '.
012200*----------------------------------------------------------------*
012300*    TABELA EM MEMORIA - LOG DE ENVIOS (CARGA COMPLETA DO ARQ.)  *
012400*----------------------------------------------------------------*
012500     05  FILLER                   PIC X(02) VALUE SPACES.
012600 01  WKS-TABELA-LOG.
012700     05  WKS-QTD-LOG              PIC 9(05) COMP VALUE ZERO.
012800     05  WKS-LOG-OCR   OCCURS 0 TO 9999 TIMES
012900                       DEPENDING ON WKS-QTD-LOG
013000                       INDEXED BY IX-LOG.
013100         10  TL-ID                PIC X(12).
013200         10  TL-CATEGORIA         PIC X(20).
013300         10  TL-STATUS            PIC X(04).
013400         10  TL-DATA              PIC 9(08).
013500*----------------------------------------------------------------*
013600*    TABELA EM MEMORIA - DUPLICATAS ELEGIVEIS DO DIA             *
013700*----------------------------------------------------------------*
013800     05  FILLER                   PIC X(02) VALUE SPACES.
013900 01  WKS-TABELA-MOV.
014000     05  WKS-QTD-MOV              PIC 9(05) COMP VALUE ZERO.
014100     05  WKS-MOV-OCR   OCCURS 0 TO 9999 TIMES
014200                       DEPENDING ON WKS-QTD-MOV
014300                       INDEXED BY IX-MOV.
014400         10  TM-MFI-CODIGO        PIC X(12).
014500         10  TM-CLI-CODIGO        PIC X(10).
014600         10  TM-CLI-NOME          PIC X(40).
014700         10  TM-TELEFONE          PIC X(20).
014800         10  TM-VENCIMENTO        PIC 9(08).
014900         10  TM-VALOR             PIC S9(09)V99.
015000         10  TM-PROCESSADO        PIC X(01).
015100             88  TM-JA-PROCESSADO          VALUE 'S'.
015200     05  FILLER                   PIC X(02) VALUE SPACES.
015300 01  WKS-INDICES.
015400     05  WKS-IX-ANCORA            PIC 9(05) COMP VALUE ZERO.
015500     05  WKS-IX-MEMBRO            PIC 9(05) COMP VALUE ZERO.
015600*----------------------------------------------------------------*
015700*    AREA DE TRABALHO - MENSAGEM E DESPACHO                      *
015800*----------------------------------------------------------------*
015900     05  FILLER                   PIC X(02) VALUE SPACES.
016000 01  WKS-AREA-MENSAGEM.
016100     05  WKS-TELEFONE-BRUTO       PIC X(20) VALUE SPACES.
016200     05  WKS-TELEFONE-NORM        PIC X(13) VALUE SPACES.
016300     05  WKS-TITULO               PIC X(60) VALUE SPACES.
016400     05  WKS-LINHA-ITEM           PIC X(90) VALUE SPACES.
016500     05  WKS-DATA-FMT             PIC X(20) VALUE SPACES.
016600     05  WKS-VALOR-FMT            PIC X(20) VALUE SPACES.
016700     05  WKS-MSG-CORPO            PIC X(600) VALUE SPACES.
016800     05  WKS-PTR-MSG              PIC 9(04) COMP VALUE 1.
016900     05  WKS-QUEBRA-LINHA         PIC X(01) VALUE X'0A'.
017000     05  WKS-TIPO-MSG             PIC X(08) VALUE 'TEXT    '.
017100     05  WKS-REFERENCIA           PIC X(44) VALUE SPACES.
017200     05  WKS-LISTA-TI             PIC X(400) VALUE SPACES.
017300     05  WKS-PTR-TI               PIC 9(04) COMP VALUE 1.
017400     05  WKS-QTD-TI-PENDENTES     PIC 9(03) COMP VALUE ZERO.
017500     05  WKS-CHAVE-TI-VERIF       PIC X(12) VALUE SPACES.
017600*----------------------------------------------------------------*
017700*    AREA DE TRABALHO - PARAMETROS DAS SUB-ROTINAS CHAMADAS       *
017800*----------------------------------------------------------------*
017900     05  FILLER                   PIC X(02) VALUE SPACES.
018000 01  WKS-PARAM-FORMATO.
018100     05  WKS-FMT-OPCAO            PIC X(01).
018200     05  WKS-FMT-VALOR            PIC S9(09)V99.
018300     05  WKS-FMT-DATA             PIC 9(08).
018400     05  WKS-FMT-AUSENTE          PIC X(01).
018500     05  WKS-FMT-PLACEHOLDER      PIC X(01) VALUE '-'.
018600     05  WKS-FMT-SAIDA            PIC X(20).
018700     05  FILLER                   PIC X(02) VALUE SPACES.
018800 01  WKS-REG-LOG-GRAVAR.
018900     05  WKS-LOG-W-ID             PIC X(12).
019000     05  WKS-LOG-W-CATEGORIA      PIC X(20).
019100     05  WKS-LOG-W-STATUS         PIC X(04).
019200     05  WKS-LOG-W-ERRO           PIC X(60).
019300*----------------------------------------------------------------*
019400*    CONTADORES DA ESTATISTICA FINAL                              *
019500*----------------------------------------------------------------*
019600     05  FILLER                   PIC X(02) VALUE SPACES.
019700 01  WKS-CONTADORES.
019800     05  WKS-CNT-SELECIONADOS     PIC 9(07) COMP VALUE ZERO.
019900     05  WKS-CNT-OK               PIC 9(07) COMP VALUE ZERO.
020000     05  WKS-CNT-GRUPOS           PIC 9(07) COMP VALUE ZERO.
020100     05  WKS-CNT-TEL-INVALIDOS    PIC 9(07) COMP VALUE ZERO.
020200     05  WKS-CNT-ALERTAS-TI       PIC 9(07) COMP VALUE ZERO.
020300     05  WKS-CNT-ERROS            PIC 9(07) COMP VALUE ZERO.
020400     05  FILLER                   PIC X(02) VALUE SPACES.
020500 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
020600******************************************************************
020700 PROCEDURE DIVISION.
020800******************************************************************
020900*               S E C C I O N    P R I N C I P A L
021000******************************************************************
021100 0000-MAIN SECTION.
021200     PERFORM 0010-INICIALIZACAO THRU 0010-INICIALIZACAO-E
021300     PERFORM 0020-VERIFICA-JANELA-HORARIO
021310             THRU 0020-VERIFICA-JANELA-HORARIO-E
021400     IF DENTRO-DO-HORARIO
021500        PERFORM 0030-PROCESSA-COBRANCA THRU 0030-PROCESSA-COBRANCA-E
021600     ELSE
021700        MOVE 'CVCOB010 - FORA DA JANELA DE HORARIO - SKIPPED'
021800                                       TO REL-TEXTO
021900        WRITE REG-CVREL01
022000     END-IF
022100     PERFORM 0040-ESTADISTICAS THRU 0040-ESTADISTICAS-E
022200     CLOSE ARQ-CVREL01
022300     STOP RUN.
022400 0000-MAIN-E. EXIT.
022500
022600 0010-INICIALIZACAO SECTION.
022700     ACCEPT WKS-DATA-EXECUCAO FROM SYSIN
022800     ACCEPT WKS-HORA-ATUAL    FROM TIME
022900     OPEN OUTPUT ARQ-CVREL01
023000     IF NOT FS-CVREL01-OK
023100        DISPLAY 'CVCOB010 - ERRO AO ABRIR CVREL01: ' FS-CVREL01
023200        STOP RUN
023300     END-IF.
023400 0010-INICIALIZACAO-E. EXIT.
023500
023600*--> PASSO 1 DA REGRA: JANELA DE HORARIO COMERCIAL (09:00-17:59)
023700 0020-VERIFICA-JANELA-HORARIO SECTION.                            CV000295
023800     IF WKS-HORA-INICIO > WKS-HORA-FIM
023900        MOVE 0900 TO WKS-HORA-INICIO
024000     END-IF
024100     IF WKS-HORA-HHMM >= WKS-HORA-INICIO
024200        AND WKS-HORA-HHMM <= WKS-HORA-FIM
024300        SET DENTRO-DO-HORARIO TO TRUE
024400     ELSE
024500        MOVE 'N' TO WKS-DENTRO-HORARIO
024600     END-IF.
024700 0020-VERIFICA-JANELA-HORARIO-E. EXIT.
024800
024900 0030-PROCESSA-COBRANCA SECTION.
025000     PERFORM CARREGA-LOG-ENVIOS
025100     PERFORM CARREGA-MOVIMENTOS-ELEGIVEIS
025200     PERFORM AGRUPA-POR-CLIENTE
025300             VARYING WKS-IX-ANCORA FROM 1 BY 1
025400                UNTIL WKS-IX-ANCORA > WKS-QTD-MOV.
025500 0030-PROCESSA-COBRANCA-E. EXIT.
025600
025700*--> CARGA COMPLETA DO LOG DE ENVIOS PARA TESTES DE DEDUPLICACAO
025800 CARREGA-LOG-ENVIOS SECTION.
025900     OPEN INPUT ARQ-CVLOG01
026000     IF NOT FS-CVLOG01-OK AND FS-CVLOG01 NOT = 35
026100        DISPLAY 'CVCOB010 - ERRO AO ABRIR CVLOG01: ' FS-CVLOG01
026150        GO TO CARREGA-LOG-ENVIOS-E
026200     END-IF
026300     PERFORM LE-LOG-ENVIO UNTIL FIM-CVLOG01
026400     CLOSE ARQ-CVLOG01.
026600 CARREGA-LOG-ENVIOS-E. EXIT.
026700
026800 LE-LOG-ENVIO SECTION.
026900     READ ARQ-CVLOG01
027000       AT END
027100          SET FIM-CVLOG01 TO TRUE
027200       NOT AT END
027300          ADD 1 TO WKS-QTD-LOG
027400          MOVE LOG-ID-COBRANCA  TO TL-ID      (WKS-QTD-LOG)
027500          MOVE LOG-CATEGORIA    TO TL-CATEGORIA (WKS-QTD-LOG)
027600          MOVE LOG-STATUS-ENVIO TO TL-STATUS   (WKS-QTD-LOG)
027700          MOVE LOG-DATA-ENVIO   TO TL-DATA     (WKS-QTD-LOG)
027800     END-READ.
027900 LE-LOG-ENVIO-E. EXIT.
028000
028100*--> PASSO 2 DA REGRA: SELECAO DAS DUPLICATAS ELEGIVEIS DO DIA
028200 CARREGA-MOVIMENTOS-ELEGIVEIS SECTION.
028300     OPEN INPUT ARQ-CVMOV01
028400     IF NOT FS-CVMOV01-OK
028500        DISPLAY 'CVCOB010 - ERRO AO ABRIR CVMOV01: ' FS-CVMOV01
028600     ELSE
028700        PERFORM LE-MOVIMENTO UNTIL FIM-CVMOV01
028800        CLOSE ARQ-CVMOV01
028900     END-IF.
029000 CARREGA-MOVIMENTOS-ELEGIVEIS-E. EXIT.
029100
029200 LE-MOVIMENTO SECTION.
029300     READ ARQ-CVMOV01
029400       AT END
029500          SET FIM-CVMOV01 TO TRUE
029600       NOT AT END
029700          PERFORM AVALIA-MOVIMENTO
029800     END-READ.
029900 LE-MOVIMENTO-E. EXIT.
030000
030100 AVALIA-MOVIMENTO SECTION.
030200     IF MOV-OPER-EFETIVA
030300        AND MOV-STATUS-PENDENTE
030400        AND NOT MOV-PROC-EXCLUIDO
030500        AND NOT MOV-JA-AGRUPADO
030600        AND ( (MOV-DATA-RECEBIMENTO = 0
030700                 AND MOV-DATA-VENCIMENTO = WKS-DATA-EXECUCAO)
030800           OR (MOV-DATA-RECEBIMENTO NOT = 0
030900                 AND MOV-DATA-RECEBIMENTO = WKS-DATA-EXECUCAO) )
031000        PERFORM VERIFICA-LOG-OK-VENCE-HOJE
031100        IF NOT LOG-OK-ENCONTRADO
031200           ADD 1 TO WKS-QTD-MOV
031300           ADD 1 TO WKS-CNT-SELECIONADOS
031400           MOVE MOV-MFI-CODIGO  TO TM-MFI-CODIGO (WKS-QTD-MOV)
031500           MOVE MOV-CLI-CODIGO  TO TM-CLI-CODIGO (WKS-QTD-MOV)
031600           MOVE MOV-CLI-NOME    TO TM-CLI-NOME   (WKS-QTD-MOV)
031700           MOVE MOV-TELEFONE    TO TM-TELEFONE   (WKS-QTD-MOV)
031800           MOVE MOV-DATA-VENCIMENTO
031900                                TO TM-VENCIMENTO (WKS-QTD-MOV)
032000           MOVE MOV-VALOR       TO TM-VALOR      (WKS-QTD-MOV)
032100           MOVE 'N'             TO TM-PROCESSADO (WKS-QTD-MOV)
032200        END-IF
032300     END-IF.
032400 AVALIA-MOVIMENTO-E. EXIT.
032500
032600*--> BUSCA SERIAL NA TABELA DE LOG POR UM "OK" DA CATEGORIA ATUAL
032700 VERIFICA-LOG-OK-VENCE-HOJE SECTION.
032800     MOVE 'N' TO WKS-LOG-OK-ENCONTRADO
032900     SET IX-LOG TO 1
033000     SEARCH WKS-LOG-OCR
033100       AT END
033200          CONTINUE
033300       WHEN TL-ID (IX-LOG)         = MOV-MFI-CODIGO
033400            AND TL-CATEGORIA (IX-LOG) = WKS-CATEGORIA-ATUAL
033500            AND TL-STATUS (IX-LOG)    = 'OK  '
033600          SET LOG-OK-ENCONTRADO TO TRUE
033700     END-SEARCH.
033800 VERIFICA-LOG-OK-VENCE-HOJE-E. EXIT.
033900
034000*--> PASSO 3 DA REGRA: AGRUPA EM MEMORIA POR (CODIGO,NOME,FONE)
034100 AGRUPA-POR-CLIENTE SECTION.                                      CV000960
034200     IF NOT TM-JA-PROCESSADO (WKS-IX-ANCORA)
034300        PERFORM MONTA-GRUPO-DO-CLIENTE
034400        PERFORM NORMALIZA-FONE-DO-GRUPO
034500        IF CELULAR-E-VALIDO
034600           PERFORM ENVIA-LEMBRETE-DO-GRUPO
034700        ELSE
034800           PERFORM TRATA-TELEFONE-INVALIDO
034900        END-IF
035000     END-IF.
035100 AGRUPA-POR-CLIENTE-E. EXIT.
035200
035300*--> MONTA O CORPO DA MENSAGEM COM TODAS AS DUPLICATAS DO CLIENTE
035400 MONTA-GRUPO-DO-CLIENTE SECTION.
035500     MOVE TM-TELEFONE (WKS-IX-ANCORA)  TO WKS-TELEFONE-BRUTO
035600     MOVE TM-CLI-CODIGO (WKS-IX-ANCORA) TO WKS-REFERENCIA (1:10)
035700     EVALUATE TRUE
035800        WHEN WKS-CATEGORIA-ATUAL = 'vence_hoje'
035900           MOVE 'Passando para lembrar voce sobre um'
036000                TO WKS-TITULO
036100     END-EVALUATE
036200     MOVE SPACES TO WKS-MSG-CORPO
036300     MOVE 1 TO WKS-PTR-MSG
036400     STRING WKS-TITULO DELIMITED BY '   '
036500            ' vencimento de hoje:' DELIMITED BY SIZE
036600            WKS-QUEBRA-LINHA DELIMITED BY SIZE
036700       INTO WKS-MSG-CORPO
036800       WITH POINTER WKS-PTR-MSG
036900     PERFORM MONTA-LINHA-SE-MEMBRO-DO-GRUPO
037000        VARYING WKS-IX-MEMBRO FROM WKS-IX-ANCORA BY 1
037100        UNTIL WKS-IX-MEMBRO > WKS-QTD-MOV.
037200 MONTA-GRUPO-DO-CLIENTE-E. EXIT.
037300
037400 MONTA-LINHA-SE-MEMBRO-DO-GRUPO SECTION.
037500     IF NOT TM-JA-PROCESSADO (WKS-IX-MEMBRO)
037600        AND TM-CLI-CODIGO (WKS-IX-MEMBRO) =
037700            TM-CLI-CODIGO (WKS-IX-ANCORA)
037800        AND TM-CLI-NOME (WKS-IX-MEMBRO) =
037900            TM-CLI-NOME (WKS-IX-ANCORA)
038000        AND TM-TELEFONE (WKS-IX-MEMBRO) =
038100            TM-TELEFONE (WKS-IX-ANCORA)
038200        MOVE 'S' TO TM-PROCESSADO (WKS-IX-MEMBRO)
038300        PERFORM MONTA-LINHA-DUPLICATA
038400        STRING WKS-LINHA-ITEM DELIMITED BY '  '
038500               WKS-QUEBRA-LINHA DELIMITED BY SIZE
038600          INTO WKS-MSG-CORPO
038700          WITH POINTER WKS-PTR-MSG
038800     END-IF.
038900 MONTA-LINHA-SE-MEMBRO-DO-GRUPO-E. EXIT.
039000
039100*--> FORMATA UMA LINHA "DUPLICATA - VENCIMENTO - VALOR" DO ITEM
039200 MONTA-LINHA-DUPLICATA SECTION.
039300     MOVE 'D'                              TO WKS-FMT-OPCAO
039400     MOVE TM-VENCIMENTO (WKS-IX-MEMBRO)    TO WKS-FMT-DATA
039500     IF TM-VENCIMENTO (WKS-IX-MEMBRO) = 0
039600        MOVE 'S' TO WKS-FMT-AUSENTE
039700     ELSE
039800        MOVE 'N' TO WKS-FMT-AUSENTE
039900     END-IF
040000     CALL 'CVFMT110' USING WKS-FMT-OPCAO WKS-FMT-VALOR
040100                            WKS-FMT-DATA  WKS-FMT-AUSENTE
040200                            WKS-FMT-PLACEHOLDER WKS-FMT-SAIDA
040300     MOVE WKS-FMT-SAIDA TO WKS-DATA-FMT
040400     MOVE 'M'                              TO WKS-FMT-OPCAO
040500     MOVE TM-VALOR (WKS-IX-MEMBRO)          TO WKS-FMT-VALOR
040600     MOVE 'N'                               TO WKS-FMT-AUSENTE
040700     CALL 'CVFMT110' USING WKS-FMT-OPCAO WKS-FMT-VALOR
040800                            WKS-FMT-DATA  WKS-FMT-AUSENTE
040900                            WKS-FMT-PLACEHOLDER WKS-FMT-SAIDA
041000     MOVE WKS-FMT-SAIDA TO WKS-VALOR-FMT
041100     STRING '- Duplicata ' DELIMITED BY SIZE
041200            TM-MFI-CODIGO (WKS-IX-MEMBRO) DELIMITED BY SIZE
041300            ' - vencimento ' DELIMITED BY SIZE
041400            WKS-DATA-FMT   DELIMITED BY '    '
041500            ' - valor ' DELIMITED BY SIZE
041600            WKS-VALOR-FMT  DELIMITED BY '    '
041700       INTO WKS-LINHA-ITEM.
041800 MONTA-LINHA-DUPLICATA-E. EXIT.
041900
042000*--> PASSO 4 DA REGRA: NORMALIZA O TELEFONE DO GRUPO DE CLIENTE
042100 NORMALIZA-FONE-DO-GRUPO SECTION.
042200     CALL 'CVCEL100' USING WKS-TELEFONE-BRUTO
042300                            WKS-TELEFONE-NORM
042400                            WKS-CELULAR-VALIDO.
042500 NORMALIZA-FONE-DO-GRUPO-E. EXIT.
042600
042700*--> PASSO 5 DA REGRA: DESPACHA O LEMBRETE E GRAVA O LOG DE ENVIO
042800 ENVIA-LEMBRETE-DO-GRUPO SECTION.
042900     MOVE 'TEXT    ' TO WKS-TIPO-MSG
043000     CALL 'CVMSG120' USING WKS-TELEFONE-NORM
043100                            WKS-TIPO-MSG
043200                            WKS-REFERENCIA
043300                            WKS-MSG-CORPO
043400                            WKS-DESPACHO-STATUS
043500     ADD 1 TO WKS-CNT-GRUPOS
043600     PERFORM LOGA-MEMBRO-DO-LEMBRETE
043700        VARYING WKS-IX-MEMBRO FROM WKS-IX-ANCORA BY 1
043800        UNTIL WKS-IX-MEMBRO > WKS-QTD-MOV
043900     IF NOT DESPACHO-FOI-OK
044000        ADD 1 TO WKS-CNT-ERROS
044100     END-IF.
044200 ENVIA-LEMBRETE-DO-GRUPO-E. EXIT.
044300
044400 LOGA-MEMBRO-DO-LEMBRETE SECTION.
044500     IF TM-CLI-CODIGO (WKS-IX-MEMBRO) =
044600           TM-CLI-CODIGO (WKS-IX-ANCORA)
044700        AND TM-TELEFONE (WKS-IX-MEMBRO) =
044800           TM-TELEFONE (WKS-IX-ANCORA)
044900        IF DESPACHO-FOI-OK
045000           MOVE TM-MFI-CODIGO (WKS-IX-MEMBRO) TO WKS-LOG-W-ID
045100           MOVE WKS-CATEGORIA-ATUAL       TO WKS-LOG-W-CATEGORIA
045200           MOVE 'OK  '                    TO WKS-LOG-W-STATUS
045300           MOVE SPACES                    TO WKS-LOG-W-ERRO
045400           PERFORM GRAVA-LOG-ENVIO
045500           ADD 1 TO WKS-CNT-OK
045600        ELSE
045700           MOVE TM-MFI-CODIGO (WKS-IX-MEMBRO) TO WKS-LOG-W-ID
045800           MOVE WKS-CATEGORIA-ATUAL       TO WKS-LOG-W-CATEGORIA
045900           MOVE 'ERRO'                    TO WKS-LOG-W-STATUS
046000           MOVE 'FALHA NO DESPACHO DA MENSAGEM'
046100                                           TO WKS-LOG-W-ERRO
046200           PERFORM GRAVA-LOG-ENVIO
046300        END-IF
046400     END-IF.
046500 LOGA-MEMBRO-DO-LEMBRETE-E. EXIT.
046600
046700*--> PASSO 4 (RAMO INVALIDO): ALERTA DE TI, SEM LOGAR A CATEGORIA
046800*    DE NEGOCIO - O ITEM PERMANECE PENDENTE PARA NOVA TENTATIVA
046900 TRATA-TELEFONE-INVALIDO SECTION.                                 CV000560
047000     ADD 1 TO WKS-CNT-TEL-INVALIDOS
047100     MOVE SPACES TO WKS-LISTA-TI
047200     MOVE 1      TO WKS-PTR-TI
047300     MOVE 0      TO WKS-QTD-TI-PENDENTES
047400     PERFORM ACUMULA-MEMBRO-PENDENTE-TI
047500        VARYING WKS-IX-MEMBRO FROM WKS-IX-ANCORA BY 1
047600        UNTIL WKS-IX-MEMBRO > WKS-QTD-MOV
047700     IF WKS-QTD-TI-PENDENTES > 0
047800        AND WKS-TELEFONE-TI NOT = SPACES
047900        PERFORM ENVIA-ALERTA-TI-E-LOGA
048000     END-IF.
048100 TRATA-TELEFONE-INVALIDO-E. EXIT.
048200
048300 ACUMULA-MEMBRO-PENDENTE-TI SECTION.
048400     IF TM-CLI-CODIGO (WKS-IX-MEMBRO) =
048500           TM-CLI-CODIGO (WKS-IX-ANCORA)
048600        AND TM-TELEFONE (WKS-IX-MEMBRO) =
048700           TM-TELEFONE (WKS-IX-ANCORA)
048800        MOVE TM-MFI-CODIGO (WKS-IX-MEMBRO) TO WKS-CHAVE-TI-VERIF
048900        PERFORM VERIFICA-LOG-OK-TI
049000        IF NOT LOG-OK-ENCONTRADO
049100           ADD 1 TO WKS-QTD-TI-PENDENTES
049200           STRING TM-MFI-CODIGO (WKS-IX-MEMBRO) DELIMITED
049300                                                 BY SIZE
049400                  ' '   DELIMITED BY SIZE
049500             INTO WKS-LISTA-TI
049600             WITH POINTER WKS-PTR-TI
049700        END-IF
049800     END-IF.
049900 ACUMULA-MEMBRO-PENDENTE-TI-E. EXIT.
050000
050100*--> BUSCA SERIAL NA TABELA DE LOG POR UM "OK" DA CATEGORIA TI
050200 VERIFICA-LOG-OK-TI SECTION.
050300     MOVE 'N' TO WKS-LOG-OK-ENCONTRADO
050400     SET IX-LOG TO 1
050500     SEARCH WKS-LOG-OCR
050600       AT END
050700          CONTINUE
050800       WHEN TL-ID (IX-LOG)         = WKS-CHAVE-TI-VERIF
050900            AND TL-CATEGORIA (IX-LOG) = WKS-CATEGORIA-TI
051000            AND TL-STATUS (IX-LOG)    = 'OK  '
051100          SET LOG-OK-ENCONTRADO TO TRUE
051200     END-SEARCH.
051300 VERIFICA-LOG-OK-TI-E. EXIT.
051400
051500 ENVIA-ALERTA-TI-E-LOGA SECTION.
051600     STRING 'CooperVere: telefone invalido p/ cliente '
051700                                        DELIMITED BY SIZE
051800            TM-CLI-NOME (WKS-IX-ANCORA) DELIMITED BY '   '
051900            ' (' DELIMITED BY SIZE
052000            TM-CLI-CODIGO (WKS-IX-ANCORA) DELIMITED BY SIZE
052100            ') - duplicatas: ' DELIMITED BY SIZE
052200            WKS-LISTA-TI       DELIMITED BY '  '
052300       INTO WKS-MSG-CORPO
052400     MOVE 'TEXT    ' TO WKS-TIPO-MSG
052500     MOVE TM-CLI-CODIGO (WKS-IX-ANCORA) TO WKS-REFERENCIA (1:10)
052600     CALL 'CVMSG120' USING WKS-TELEFONE-TI (1:13)
052700                            WKS-TIPO-MSG
052800                            WKS-REFERENCIA
052900                            WKS-MSG-CORPO
053000                            WKS-DESPACHO-STATUS
053100     ADD 1 TO WKS-CNT-ALERTAS-TI
053200     PERFORM LOGA-MEMBRO-DO-ALERTA-TI
053300        VARYING WKS-IX-MEMBRO FROM WKS-IX-ANCORA BY 1
053400        UNTIL WKS-IX-MEMBRO > WKS-QTD-MOV.
053500 ENVIA-ALERTA-TI-E-LOGA-E. EXIT.
053600
053700 LOGA-MEMBRO-DO-ALERTA-TI SECTION.
053800     IF TM-CLI-CODIGO (WKS-IX-MEMBRO) =
053900           TM-CLI-CODIGO (WKS-IX-ANCORA)
054000        AND TM-TELEFONE (WKS-IX-MEMBRO) =
054100           TM-TELEFONE (WKS-IX-ANCORA)
054200        MOVE TM-MFI-CODIGO (WKS-IX-MEMBRO) TO WKS-LOG-W-ID
054300        MOVE WKS-CATEGORIA-TI          TO WKS-LOG-W-CATEGORIA
054400        MOVE 'OK  '                    TO WKS-LOG-W-STATUS
054500        MOVE SPACES                    TO WKS-LOG-W-ERRO
054600        PERFORM GRAVA-LOG-ENVIO
054700     END-IF.
054800 LOGA-MEMBRO-DO-ALERTA-TI-E. EXIT.
054900
055000*--> ABRE (SE PRECISO) E GRAVA UMA LINHA NO LOG DE ENVIOS
055100 GRAVA-LOG-ENVIO SECTION.
055200     IF FS-CVLOG01 = 0 AND WKS-QTD-LOG = 0
055300        CONTINUE
055400     END-IF
055500     OPEN EXTEND ARQ-CVLOG01
055600     IF FS-CVLOG01 = 35
055700        OPEN OUTPUT ARQ-CVLOG01
055800     END-IF
055900     MOVE SPACES             TO REG-CVLOG01
056000     MOVE WKS-LOG-W-ID       TO LOG-ID-COBRANCA
056100     MOVE WKS-LOG-W-CATEGORIA TO LOG-CATEGORIA
056200     MOVE WKS-LOG-W-STATUS   TO LOG-STATUS-ENVIO
056300     MOVE WKS-LOG-W-ERRO     TO LOG-MENSAGEM-ERRO
056400     MOVE WKS-DATA-EXECUCAO  TO LOG-DATA-ENVIO
056500     WRITE REG-CVLOG01
056600     CLOSE ARQ-CVLOG01.
056700 GRAVA-LOG-ENVIO-E. EXIT.
056800
056900*--> RELATORIO DE OPERACAO (CONTADORES DO LOTE)
057000 0040-ESTADISTICAS SECTION.
057100     DISPLAY '*****************************************'
057200     MOVE WKS-CNT-SELECIONADOS TO WKS-MASCARA
057300     DISPLAY 'DUPLICATAS SELECIONADAS ....: ' WKS-MASCARA
057400     MOVE WKS-CNT-OK           TO WKS-MASCARA
057500     DISPLAY 'DUPLICATAS MARCADAS OK ......: ' WKS-MASCARA
057600     MOVE WKS-CNT-GRUPOS       TO WKS-MASCARA
057700     DISPLAY 'GRUPOS DE CLIENTE PROCESSADOS: ' WKS-MASCARA
057800     MOVE WKS-CNT-TEL-INVALIDOS TO WKS-MASCARA
057900     DISPLAY 'TELEFONES INVALIDOS .........: ' WKS-MASCARA
058000     MOVE WKS-CNT-ALERTAS-TI   TO WKS-MASCARA
058100     DISPLAY 'ALERTAS ENVIADOS PARA TI ....: ' WKS-MASCARA
058200     MOVE WKS-CNT-ERROS        TO WKS-MASCARA
058300     DISPLAY 'ERROS DE DESPACHO ...........: ' WKS-MASCARA
058400     DISPLAY '*****************************************'
058500     STRING 'CVCOB010 SEL=' DELIMITED BY SIZE
058600            WKS-CNT-SELECIONADOS DELIMITED BY SIZE
058700            ' OK='           DELIMITED BY SIZE
058800            WKS-CNT-OK       DELIMITED BY SIZE
058900            ' GRUPOS='       DELIMITED BY SIZE
059000            WKS-CNT-GRUPOS   DELIMITED BY SIZE
059100            ' TELINV='       DELIMITED BY SIZE
059200            WKS-CNT-TEL-INVALIDOS DELIMITED BY SIZE
059300            ' TI='           DELIMITED BY SIZE
059400            WKS-CNT-ALERTAS-TI DELIMITED BY SIZE
059500            ' ERROS='        DELIMITED BY SIZE
059600            WKS-CNT-ERROS    DELIMITED BY SIZE
059700       INTO REL-TEXTO
059800     WRITE REG-CVREL01.
059900 0040-ESTADISTICAS-E. EXIT.
