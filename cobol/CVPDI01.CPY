000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVPDI01                                       *
000400*   DESCRICAO ..: LINHA DE ITEM DO PEDIDO (EXTRATO PEDITEM)      *
000500*   USADO POR ..: CVPED020                                      *
000600*                                                                *
000700******************************************************************
000800* HISTORICO DE ALTERACOES                                       *
000900* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001000* ---------- ------- ----------- ---------------------------    *
001100* 03/05/1990 PEDR    CV-000205   LAYOUT INICIAL                  *
001200* 22/02/1996 MQAG    CV-001188   INCLUI FRETE POR UNIDADE        *
001300* 09/10/1998 EEDR    CV-001455   INCLUI CHAVE DE LIGACAO C/ CABEC*
001400******************************************************************
001500 01  REG-CVPDI01.
001600     05  PI-NUMERO-PEDIDO         PIC X(13).
001700     05  PI-SEQ                   PIC 9(04).
001800     05  PI-DESCRICAO             PIC X(40).
001900     05  PI-MARCA                 PIC X(20).
002000     05  PI-QUANTIDADE            PIC S9(7)V99.
002100     05  PI-CANCELADO             PIC S9(7)V99.
002200     05  PI-UNIDADE               PIC X(06).
002300     05  PI-VALORUNITARIO         PIC S9(9)V99.
002400     05  PI-VLRUNITFRETE          PIC S9(9)V99.
002500     05  PI-DESCONTO              PIC S9(9)V99.
002600     05  PI-VALOR                 PIC S9(9)V99.
002700     05  FILLER                   PIC X(02).
