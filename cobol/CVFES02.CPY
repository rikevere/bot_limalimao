000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVFES02                                       *
000400*   DESCRICAO ..: ESTADO DE CONTROLE - ULTIMA SAUDACAO ENVIADA   *
000500*                 POR CLIENTE/OCASIAO (FESTIVIDADES)            *
000600*   USADO POR ..: CVFES060                                      *
000700*                                                                *
000800******************************************************************
000900* HISTORICO DE ALTERACOES                                       *
001000* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001100* ---------- ------- ----------- ---------------------------    *
001200* 20/07/1994 MQAG    CV-000812   LAYOUT INICIAL DO ARQUIVO-ESTADO*
001300* 03/11/1997 EEDR    CV-001611   SEPARA NATAL DE ANO NOVO        *
001400* 19/12/1998 EEDR    CV-001699   REDEFINE DATA DE ENVIO EM A/M/D *
001500******************************************************************
001600 01  REG-CVFES02.
001700     05  FST-CL-CODIGO            PIC X(10).
001800     05  FST-TIPO                 PIC X(08).
001900         88  FST-NATAL                     VALUE 'natal   '.
002000         88  FST-ANO-NOVO                  VALUE 'ano_novo'.
002100     05  FST-DATA-ENVIO           PIC 9(08).
002200     05  FST-DATA-ENVIO-R REDEFINES FST-DATA-ENVIO.
002300         10  FST-ENVIO-ANO        PIC 9(04).
002400         10  FST-ENVIO-MES        PIC 9(02).
002500         10  FST-ENVIO-DIA        PIC 9(02).
002600     05  FILLER                   PIC X(02).
