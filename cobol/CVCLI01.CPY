000100******************************************************************
000200*                                                                *
000300*   COPY .......: CVCLI01                                       *
000400*   DESCRICAO ..: EXTRATO DE CLIENTES (ANIVERSARIO/FESTIVIDADES) *
000500*   USADO POR ..: CVANI050, CVFES060                            *
000600*                                                                *
000700******************************************************************
000800* HISTORICO DE ALTERACOES                                       *
000900* DATA       PROGR.  CHAMADO     DESCRICAO                      *
001000* ---------- ------- ----------- ---------------------------    *
001100* 05/11/1988 PEDR    CV-000050   LAYOUT INICIAL DA CARTEIRA      *
001200* 14/12/1995 MQAG    CV-001277   INCLUI INDICADOR DE ASSOCIADO   *
001300******************************************************************
001400 01  REG-CVCLI01.
001500     05  CL-CODIGO                PIC X(10).
001600     05  CL-NOME                  PIC X(40).
001700     05  CL-TELEFONE              PIC X(20).
001800     05  CL-DATANASC              PIC 9(08).
001900     05  CL-DATANASC-R    REDEFINES CL-DATANASC.
002000         10  CL-NASC-ANO          PIC 9(04).
002100         10  CL-NASC-MES          PIC 9(02).
002200         10  CL-NASC-DIA          PIC 9(02).
002300     05  CL-STATUS                PIC X(10).
002400         88  CL-ATIVO                      VALUE 'Ativo     '.
002500     05  CL-ASSOCIADO             PIC X(01).
002600         88  CL-E-ASSOCIADO                VALUE 'S'.
002700     05  FILLER                   PIC X(03).
