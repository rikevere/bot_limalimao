000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    CVPED020.
000300 AUTHOR.                        PEDRO DANIEL RAMIREZ (PEDR).
000400 INSTALLATION.                  COOPERVERE - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.                  03/05/1990.
000600 DATE-COMPILED.
000700 SECURITY.                      USO INTERNO - COOPERVERE.
000800******************************************************************
000900* FECHA       : 03/05/1990                                       *
001000* PROGRAMADOR : PEDRO DANIEL RAMIREZ (PEDR)                      *
001100* APLICACION  : NOTIFICACAO AO ASSOCIADO                          *
001200* PROGRAMA    : CVPED020                                         *
001300* TIPO        : BATCH                                            *
001400* DESCRICAO   : NOTIFICACAO DE PEDIDOS DE VENDA FATURADOS -       *
001500*             : VARRE A FILA CV_PEDCAB_NOTIFICA, BUSCA O          *
001600*             : CABECALHO E OS ITENS DO PEDIDO, CALCULA O VALOR  *
001700*             : PROPORCIONAL DE CADA LINHA E DESPACHA O RESUMO   *
001800*             : DO PEDIDO PARA O CELULAR DO CLIENTE.              *
001900* ARCHIVOS    : CVPDF01=A,CVPDC01=C,CVPDI01=C,CVREL01=A           *
002000* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
002100* INSTALADO   : 03/05/1990                                       *
002200* BPM/RATIONAL: CV-000205                                        *
002300* NOMBRE      : NOTIFICACAO DE PEDIDOS FATURADOS                 *
002400******************************************************************
002500* HISTORICO DE ALTERACOES                                        *
002600* DATA       PROGR.  CHAMADO     DESCRICAO                       *
002700* ---------- ------- ----------- ----------------------------    *
002800* 03/05/1990 PEDR    CV-000205   VERSAO INICIAL                   *
002900* 22/02/1996 MQAG    CV-001188   PRORRATEIO DO DESCONTO DE CABEC. *
003000* 09/10/1998 EEDR    CV-001455   CHAVE DE LIGACAO C/ ITENS (IDX)  *
003100* 12/01/1999 EEDR    CV-Y2K-11   REVISADO P/ VIRADA DO SECULO     *
003200* 06/03/2001 JMDR    CV-001840   ATUALIZA FONE DE TI (WKS-TELEF.) *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ARQ-CVPDF01     ASSIGN TO CVPDF01
004100                            ORGANIZATION IS SEQUENTIAL
004200                            ACCESS MODE IS SEQUENTIAL
004300                            FILE STATUS IS FS-CVPDF01.
004400     SELECT ARQ-CVPDC01     ASSIGN TO CVPDC01
004500                            ORGANIZATION IS INDEXED
004600                            ACCESS MODE IS RANDOM
004700                            RECORD KEY IS PH-NUMERO
004800                            FILE STATUS IS FS-CVPDC01
004900                                            FSE-CVPDC01.
005000     SELECT ARQ-CVPDI01     ASSIGN TO CVPDI01
005100                            ORGANIZATION IS INDEXED
005200                            ACCESS MODE IS DYNAMIC
005300                            RECORD KEY IS PI-NUMERO-PEDIDO        CV001455
005400                                   WITH DUPLICATES
005500                            FILE STATUS IS FS-CVPDI01
005600                                            FSE-CVPDI01.
005700     SELECT ARQ-CVREL01     ASSIGN TO CVREL01
005800                            ORGANIZATION IS LINE SEQUENTIAL
005900                            FILE STATUS IS FS-CVREL01.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  ARQ-CVPDF01
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD.
006500 COPY CVPDF01.
006600 FD  ARQ-CVPDC01
006700     LABEL RECORDS ARE STANDARD.
006800 COPY CVPDC01.
006900 FD  ARQ-CVPDI01
007000     LABEL RECORDS ARE STANDARD.
007100 COPY CVPDI01.
007200 FD  ARQ-CVREL01
007300     LABEL RECORDS ARE STANDARD.
007400 COPY CVREL01.
007500 WORKING-STORAGE SECTION.
007600*----------------------------------------------------------------*
007700*    STATUS DE ARQUIVO (PADRAO DA CASA - VER DEBD1R00)           *
007800*----------------------------------------------------------------*
007900 01  WKS-FS-STATUS.
008000     05  FS-CVPDF01               PIC 9(02) VALUE ZERO.
008100         88  FS-CVPDF01-OK                  VALUE 00.
008200     05  FS-CVPDC01               PIC 9(02) VALUE ZERO.
008300         88  FS-CVPDC01-OK                  VALUE 00.
008400     05  FSE-CVPDC01.
008500         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
008600         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
008700         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
008800     05  FS-CVPDI01               PIC 9(02) VALUE ZERO.
008900         88  FS-CVPDI01-OK                  VALUE 00.
009000     05  FSE-CVPDI01.
009100         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
009200         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
009300         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
009400     05  FS-CVREL01               PIC 9(02) VALUE ZERO.
009500         88  FS-CVREL01-OK                  VALUE 00.
009600*----------------------------------------------------------------*
009700*    AREA DE CONTROLE DO LOTE                                    *
009800*----------------------------------------------------------------*
009900     05  FILLER                   PIC X(02) VALUE SPACES.
010000 01  WKS-DATA-HORA-LOTE.
010100     05  WKS-DATA-EXECUCAO        PIC 9(08) VALUE ZERO.
010200     05  FILLER                   PIC X(02) VALUE SPACES.
010300 01  WKS-FLAGS-DE-CONTROLE.
010400     05  WKS-FIM-CVPDF01          PIC X(01) VALUE 'N'.
010500         88  FIM-CVPDF01                    VALUE 'S'.
010600     05  WKS-FIM-ITENS            PIC X(01) VALUE 'N'.
010700         88  FIM-ITENS-DO-PEDIDO           VALUE 'S'.
010800     05  WKS-CELULAR-VALIDO       PIC X(01) VALUE 'N'.
010900         88  CELULAR-E-VALIDO              VALUE 'S'.
011000     05  WKS-DESPACHO-STATUS      PIC X(04) VALUE SPACES.
011100         88  DESPACHO-FOI-OK                VALUE 'OK  '.
011200     05  FILLER                   PIC X(02) VALUE SPACES.
011300 01  WKS-CHAVE-PEDIDO             PIC X(13) VALUE SPACES.
011400 01  WKS-CHAVE-PEDIDO-R REDEFINES WKS-CHAVE-PEDIDO.
011500     05  WKS-CHAVE-SERIE          PIC X(04).
011600     05  FILLER                   PIC X(01).
011700     05  WKS-CHAVE-NUMERO         PIC 9(08).
011800*----------------------------------------------------------------*
011900*    TABELA EM MEMORIA - ITENS DO PEDIDO CORRENTE                *
012000*----------------------------------------------------------------*
012100 01  WKS-TABELA-ITENS.
012200     05  WKS-QTD-ITEM             PIC 9(03) COMP VALUE ZERO.
012300     05  WKS-ITEM-OCR  OCCURS 0 TO 500 TIMES
012400                       DEPENDING ON WKS-QTD-ITEM
012500                       INDEXED BY IX-ITEM.
012600         10  TI-DESCRICAO         PIC X(40).
012700         10  TI-UNIDADE           PIC X(06).
012800         10  TI-QTD-EFETIVA       PIC S9(07)V99.
012900         10  TI-VALOR-LINHA       PIC S9(09)V99.
013000*----------------------------------------------------------------*
013100*    AREA DE TRABALHO - CALCULO DE ITEM E MENSAGEM                *
013200*----------------------------------------------------------------*
013300     05  FILLER                   PIC X(02) VALUE SPACES.
013400 01  WKS-AREA-CALCULO.
013500     05  WKS-VALOR-UNITARIO       PIC S9(09)V99 VALUE ZERO.
013600     05  WKS-RATIO-DESCONTO       PIC S9(05)V9(6) VALUE ZERO.     CV001188
013700     05  WKS-BASE-RATIO           PIC S9(09)V99 VALUE ZERO.
013800     05  FILLER                   PIC X(02) VALUE SPACES.
013900 01  WKS-AREA-MENSAGEM.
014000     05  WKS-TELEFONE-NORM        PIC X(13) VALUE SPACES.
014100     05  WKS-TELEFONE-NORM-R REDEFINES WKS-TELEFONE-NORM.
014200         10  WKS-TN-PAIS          PIC X(02).
014300         10  WKS-TN-DDD           PIC X(02).
014400         10  WKS-TN-LOCAL         PIC X(09).
014500     05  WKS-MSG-CORPO            PIC X(600) VALUE SPACES.
014600     05  WKS-PTR-MSG              PIC 9(04) COMP VALUE 1.
014700     05  WKS-QUEBRA-LINHA         PIC X(01) VALUE X'0A'.
014800     05  WKS-TIPO-MSG             PIC X(08) VALUE 'TEXT    '.
014900     05  WKS-REFERENCIA           PIC X(44) VALUE SPACES.
015000     05  WKS-SITUACAO-TXT         PIC X(20) VALUE SPACES.
015100     05  WKS-VALOR-FMT            PIC X(20) VALUE SPACES.
015200     05  WKS-LINHA-ITEM           PIC X(90) VALUE SPACES.
015300     05  WKS-TELEFONE-TI          PIC X(20) VALUE '5546988110055'.CV001840
015400     05  FILLER                   PIC X(02) VALUE SPACES.
015500 01  WKS-PARAM-FORMATO.
015600     05  WKS-FMT-OPCAO            PIC X(01).
015700     05  WKS-FMT-VALOR            PIC S9(09)V99.
015800     05  WKS-FMT-DATA             PIC 9(08).
015900     05  WKS-FMT-AUSENTE          PIC X(01) VALUE 'N'.
016000     05  WKS-FMT-PLACEHOLDER      PIC X(01) VALUE '-'.
016100     05  WKS-FMT-SAIDA            PIC X(20).
016200*----------------------------------------------------------------*
016300*    CONTADORES DA ESTATISTICA FINAL                              *
016400*----------------------------------------------------------------*
016500     05  FILLER                   PIC X(02) VALUE SPACES.
016600 01  WKS-CONTADORES.
016700     05  WKS-CNT-ENVIADOS         PIC 9(07) COMP VALUE ZERO.
016800     05  WKS-CNT-FALHAS           PIC 9(07) COMP VALUE ZERO.
016900     05  WKS-CNT-TOTAL            PIC 9(07) COMP VALUE ZERO.
017000     05  FILLER                   PIC X(02) VALUE SPACES.
017100 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
017200******************************************************************
017300 PROCEDURE DIVISION.
017400******************************************************************
017500 0000-MAIN SECTION.
017600     PERFORM 0010-INICIALIZACAO THRU 0010-INICIALIZACAO-E
017700     PERFORM 0020-LE-FILA-PEDIDOS THRU 0020-LE-FILA-PEDIDOS-E
017710             UNTIL FIM-CVPDF01
017800     PERFORM 0030-FECHA-ARQUIVOS THRU 0030-FECHA-ARQUIVOS-E
017900     PERFORM 0040-ESTADISTICAS THRU 0040-ESTADISTICAS-E
018000     STOP RUN.
018100 0000-MAIN-E. EXIT.
018200
018300 0010-INICIALIZACAO SECTION.
018400     ACCEPT WKS-DATA-EXECUCAO FROM SYSIN
018500     OPEN INPUT  ARQ-CVPDF01
018600     OPEN I-O    ARQ-CVPDC01
018700     OPEN I-O    ARQ-CVPDI01
018800     OPEN OUTPUT ARQ-CVREL01
018900     IF FS-CVPDF01-OK
018950        GO TO 0010-INICIALIZACAO-E
019000     END-IF
019100     DISPLAY 'CVPED020 - ERRO AO ABRIR CVPDF01: ' FS-CVPDF01
019200     PERFORM 0030-FECHA-ARQUIVOS THRU 0030-FECHA-ARQUIVOS-E
019250     STOP RUN.
019400 0010-INICIALIZACAO-E. EXIT.
019500
019600 0020-LE-FILA-PEDIDOS SECTION.
019700     READ ARQ-CVPDF01
019800       AT END
019900          SET FIM-CVPDF01 TO TRUE
020000       NOT AT END
020100          IF PQ-PENDENTE AND PQ-SERIE-VENDA
020200             PERFORM PROCESSA-PEDIDO
020300          END-IF
020400     END-READ.
020500 0020-LE-FILA-PEDIDOS-E. EXIT.
020600
020700*--> MONTA A CHAVE DE BUSCA E LOCALIZA CABECALHO E ITENS
020800 PROCESSA-PEDIDO SECTION.
020900     ADD 1 TO WKS-CNT-TOTAL
021000     MOVE PQ-SERIE               TO WKS-CHAVE-SERIE
021100     MOVE PQ-NUMERO               TO WKS-CHAVE-NUMERO
021200     MOVE '-'                     TO WKS-CHAVE-PEDIDO (5:1)
021300     MOVE WKS-CHAVE-PEDIDO        TO PH-NUMERO
021400     READ ARQ-CVPDC01
021500       INVALID KEY
021600          MOVE 'F' TO PQ-STATUS
021700          REWRITE REG-CVPDF01
021800          ADD 1 TO WKS-CNT-FALHAS
021900       NOT INVALID KEY
022000          IF PH-CANCELADO
022100             MOVE 'F' TO PQ-STATUS
022200             REWRITE REG-CVPDF01
022300             ADD 1 TO WKS-CNT-FALHAS
022400          ELSE
022500             PERFORM CARREGA-ITENS-DO-PEDIDO
022600             PERFORM NOTIFICA-PEDIDO
022700          END-IF
022800     END-READ.
022900 PROCESSA-PEDIDO-E. EXIT.
023000
023100*--> CARREGA OS ITENS NAO CANCELADOS E CALCULA VALOR PROPORCIONAL
023200 CARREGA-ITENS-DO-PEDIDO SECTION.
023300     MOVE 0     TO WKS-QTD-ITEM
023400     MOVE 'N'   TO WKS-FIM-ITENS
023500     IF PH-VALORMERCADORIA + PH-DESCONTOMERC = 0
023600        MOVE 0 TO WKS-RATIO-DESCONTO
023700     ELSE
023800        COMPUTE WKS-RATIO-DESCONTO ROUNDED =
023900           PH-DESCONTOMERC / (PH-VALORMERCADORIA + PH-DESCONTOMERC)
024000     END-IF
024100     MOVE WKS-CHAVE-PEDIDO TO PI-NUMERO-PEDIDO
024200     START ARQ-CVPDI01 KEY IS EQUAL TO PI-NUMERO-PEDIDO
024300           INVALID KEY
024400              SET FIM-ITENS-DO-PEDIDO TO TRUE
024500     END-START
024600     PERFORM LE-PROXIMO-ITEM UNTIL FIM-ITENS-DO-PEDIDO.
024700 CARREGA-ITENS-DO-PEDIDO-E. EXIT.
024800
024900 LE-PROXIMO-ITEM SECTION.
025000     READ ARQ-CVPDI01 NEXT RECORD
025100       AT END
025200          SET FIM-ITENS-DO-PEDIDO TO TRUE
025300       NOT AT END
025400          IF PI-NUMERO-PEDIDO NOT = WKS-CHAVE-PEDIDO
025500             SET FIM-ITENS-DO-PEDIDO TO TRUE
025600          ELSE
025700             PERFORM CALCULA-ITEM-PEDIDO
025800          END-IF
025900     END-READ.
026000 LE-PROXIMO-ITEM-E. EXIT.
026100
026200*--> PASSO 3 DA REGRA: QUANTIDADE EFETIVA, VALOR UNITARIO E
026300*    VALOR PRORRATEADO DA LINHA
026400 CALCULA-ITEM-PEDIDO SECTION.
026500     ADD 1 TO WKS-QTD-ITEM
026600     COMPUTE TI-QTD-EFETIVA (WKS-QTD-ITEM) =
026700             PI-QUANTIDADE - PI-CANCELADO
026800     IF PI-VALORUNITARIO = 0 AND PI-VLRUNITFRETE = 0
026900        IF TI-QTD-EFETIVA (WKS-QTD-ITEM) = 0
027000           MOVE 0 TO WKS-VALOR-UNITARIO
027100        ELSE
027200           COMPUTE WKS-VALOR-UNITARIO ROUNDED =
027300                   PI-VALOR / TI-QTD-EFETIVA (WKS-QTD-ITEM)
027400        END-IF
027500     ELSE
027600        IF PI-QUANTIDADE = 0
027700           COMPUTE WKS-VALOR-UNITARIO ROUNDED =
027800                   PI-VALORUNITARIO + PI-VLRUNITFRETE
027900        ELSE
028000           COMPUTE WKS-VALOR-UNITARIO ROUNDED =
028100               (PI-VALORUNITARIO + PI-VLRUNITFRETE)
028200               - (PI-DESCONTO / PI-QUANTIDADE)
028300        END-IF
028400     END-IF
028500     COMPUTE TI-VALOR-LINHA (WKS-QTD-ITEM) ROUNDED =
028600             PI-VALOR - (WKS-RATIO-DESCONTO * PI-VALOR)
028700     MOVE PI-DESCRICAO            TO TI-DESCRICAO (WKS-QTD-ITEM)
028800     MOVE PI-UNIDADE              TO TI-UNIDADE   (WKS-QTD-ITEM).
028900 CALCULA-ITEM-PEDIDO-E. EXIT.
029000
029100*--> PASSO 4/5 DA REGRA: TELEFONE, COMPOSICAO E DESPACHO
029200 NOTIFICA-PEDIDO SECTION.
029300     CALL 'CVCEL100' USING PH-CELULAR
029400                            WKS-TELEFONE-NORM
029500                            WKS-CELULAR-VALIDO
029600     IF NOT CELULAR-E-VALIDO
029700        PERFORM ALERTA-TI-PEDIDO
029800        ADD 1 TO WKS-CNT-FALHAS
029900     ELSE
030000        PERFORM MONTA-MENSAGEM-PEDIDO
030100        MOVE 'TEXT    ' TO WKS-TIPO-MSG
030200        MOVE PH-NUMERO TO WKS-REFERENCIA (1:13)
030300        CALL 'CVMSG120' USING WKS-TELEFONE-NORM
030400                               WKS-TIPO-MSG
030500                               WKS-REFERENCIA
030600                               WKS-MSG-CORPO
030700                               WKS-DESPACHO-STATUS
030800        IF DESPACHO-FOI-OK
030900           MOVE 'E' TO PQ-STATUS
031000           ADD 1 TO WKS-CNT-ENVIADOS
031100        ELSE
031200           MOVE 'F' TO PQ-STATUS
031300           ADD 1 TO WKS-CNT-FALHAS
031400        END-IF
031500        REWRITE REG-CVPDF01
031600     END-IF.
031700 NOTIFICA-PEDIDO-E. EXIT.
031800
031900 ALERTA-TI-PEDIDO SECTION.
032000     STRING 'Pedido ' DELIMITED BY SIZE
032100            PH-NUMERO DELIMITED BY SIZE
032200            ' nao enviado para ' DELIMITED BY SIZE
032300            PH-NOME   DELIMITED BY '   '
032400            ', telefone ' DELIMITED BY SIZE
032500            PH-CELULAR DELIMITED BY '   '
032600            ' inconsistente.' DELIMITED BY SIZE
032700       INTO WKS-MSG-CORPO
032800     MOVE 'TEXT    ' TO WKS-TIPO-MSG
032900     MOVE PH-NUMERO TO WKS-REFERENCIA (1:13)
033000     CALL 'CVMSG120' USING WKS-TELEFONE-TI (1:13)
033100                            WKS-TIPO-MSG
033200                            WKS-REFERENCIA
033300                            WKS-MSG-CORPO
033400                            WKS-DESPACHO-STATUS.
033500 ALERTA-TI-PEDIDO-E. EXIT.
033600
033700*--> COMPOE O TEXTO DO RESUMO DO PEDIDO (ATE 5 ITENS)
033800 MONTA-MENSAGEM-PEDIDO SECTION.
033900     EVALUATE TRUE
034000        WHEN PH-SIT-A-PAGAR  MOVE 'A Pagar'             TO
034100                                     WKS-SITUACAO-TXT
034200        WHEN PH-SIT-PAGO     MOVE 'Pago'                TO
034300                                     WKS-SITUACAO-TXT
034400        WHEN PH-SIT-PARCIAL  MOVE 'Parcialmente Pago'   TO
034500                                     WKS-SITUACAO-TXT
034600        WHEN OTHER           MOVE 'Todos'               TO
034700                                     WKS-SITUACAO-TXT
034800     END-EVALUATE
034900     MOVE 'M' TO WKS-FMT-OPCAO
035000     MOVE PH-VALORMERCADORIA TO WKS-FMT-VALOR
035100     CALL 'CVFMT110' USING WKS-FMT-OPCAO WKS-FMT-VALOR
035200                            WKS-FMT-DATA  WKS-FMT-AUSENTE
035300                            WKS-FMT-PLACEHOLDER WKS-FMT-SAIDA
035400     MOVE WKS-FMT-SAIDA TO WKS-VALOR-FMT
035500     MOVE SPACES TO WKS-MSG-CORPO
035600     MOVE 1 TO WKS-PTR-MSG
035700     STRING 'CooperVere - Pedido ' DELIMITED BY SIZE
035800            PH-NUMERO              DELIMITED BY SIZE
035900            ' (' DELIMITED BY SIZE
036000            WKS-SITUACAO-TXT       DELIMITED BY '   '
036100            ')' DELIMITED BY SIZE
036200            WKS-QUEBRA-LINHA       DELIMITED BY SIZE
036300       INTO WKS-MSG-CORPO
036400       WITH POINTER WKS-PTR-MSG
036500     PERFORM ACRESCENTA-LINHA-ITEM-PEDIDO
036600        VARYING IX-ITEM FROM 1 BY 1
036700        UNTIL IX-ITEM > WKS-QTD-ITEM
036800           OR IX-ITEM > 5
036900     IF WKS-QTD-ITEM > 5
037000        STRING '... e mais ' DELIMITED BY SIZE
037100               WKS-QTD-ITEM  DELIMITED BY SIZE
037200               ' item(ns).' DELIMITED BY SIZE
037300               WKS-QUEBRA-LINHA DELIMITED BY SIZE
037400          INTO WKS-MSG-CORPO
037500          WITH POINTER WKS-PTR-MSG
037600     END-IF
037700     STRING 'Total: ' DELIMITED BY SIZE
037800            WKS-VALOR-FMT DELIMITED BY '  '
037900       INTO WKS-MSG-CORPO
038000       WITH POINTER WKS-PTR-MSG.
038100 MONTA-MENSAGEM-PEDIDO-E. EXIT.
038200
038300 ACRESCENTA-LINHA-ITEM-PEDIDO SECTION.
038400     PERFORM MONTA-LINHA-ITEM-PEDIDO
038500     STRING WKS-LINHA-ITEM DELIMITED BY '  '
038600            WKS-QUEBRA-LINHA DELIMITED BY SIZE
038700       INTO WKS-MSG-CORPO
038800       WITH POINTER WKS-PTR-MSG.
038900 ACRESCENTA-LINHA-ITEM-PEDIDO-E. EXIT.
039000
039100 MONTA-LINHA-ITEM-PEDIDO SECTION.
039200     MOVE 'M' TO WKS-FMT-OPCAO
039300     MOVE TI-VALOR-LINHA (IX-ITEM) TO WKS-FMT-VALOR
039400     CALL 'CVFMT110' USING WKS-FMT-OPCAO WKS-FMT-VALOR
039500                            WKS-FMT-DATA  WKS-FMT-AUSENTE
039600                            WKS-FMT-PLACEHOLDER WKS-FMT-SAIDA
039700     STRING '- ' DELIMITED BY SIZE
039800            TI-DESCRICAO (IX-ITEM) DELIMITED BY '    '
039900            ' - ' DELIMITED BY SIZE
040000            WKS-FMT-SAIDA DELIMITED BY '    '
040100       INTO WKS-LINHA-ITEM.
040200 MONTA-LINHA-ITEM-PEDIDO-E. EXIT.
040300
040400 0030-FECHA-ARQUIVOS SECTION.
040500     CLOSE ARQ-CVPDF01 ARQ-CVPDC01 ARQ-CVPDI01.
040600 0030-FECHA-ARQUIVOS-E. EXIT.
040700
040800*--> RELATORIO DE OPERACAO (CONTADORES DO LOTE)
040900 0040-ESTADISTICAS SECTION.
041000     DISPLAY '*****************************************'
041100     MOVE WKS-CNT-TOTAL    TO WKS-MASCARA
041200     DISPLAY 'PEDIDOS PROCESSADOS .........: ' WKS-MASCARA
041300     MOVE WKS-CNT-ENVIADOS TO WKS-MASCARA
041400     DISPLAY 'PEDIDOS ENVIADOS ............: ' WKS-MASCARA
041500     MOVE WKS-CNT-FALHAS   TO WKS-MASCARA
041600     DISPLAY 'FALHAS ......................: ' WKS-MASCARA
041700     DISPLAY '*****************************************'
041800     STRING 'CVPED020 TOTAL=' DELIMITED BY SIZE
041900            WKS-CNT-TOTAL    DELIMITED BY SIZE
042000            ' ENVIADOS='     DELIMITED BY SIZE
042100            WKS-CNT-ENVIADOS DELIMITED BY SIZE
042200            ' FALHAS='       DELIMITED BY SIZE
042300            WKS-CNT-FALHAS   DELIMITED BY SIZE
042400       INTO REL-TEXTO
042500     WRITE REG-CVREL01
042600     CLOSE ARQ-CVREL01.
042700 0040-ESTADISTICAS-E. EXIT.
