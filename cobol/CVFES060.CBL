000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    CVFES060.
000300 AUTHOR.                        MARIA QUINTANA AGUILAR (MQAG).
000400 INSTALLATION.                  COOPERVERE - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.                  20/07/1994.
000600 DATE-COMPILED.
000700 SECURITY.                      USO INTERNO - COOPERVERE.
000800******************************************************************
000900* FECHA       : 20/07/1994                                       *
001000* PROGRAMADOR : MARIA QUINTANA AGUILAR (MQAG)                    *
001100* APLICACION  : NOTIFICACAO AO ASSOCIADO                          *
001200* PROGRAMA    : CVFES060                                         *
001300* TIPO        : BATCH                                            *
001400* DESCRICAO   : SAUDACAO DE FESTIVIDADES (NATAL / ANO NOVO) -    *
001500*             : SO RODA EM DEZEMBRO, A PARTIR DAS 22H, NO DIA    *
001600*             : CORRETO DA OCASIAO INFORMADA. VARRE A CARTEIRA   *
001700*             : DE CLIENTES ATIVOS COM CELULAR E DESPACHA A      *
001800*             : SAUDACAO, EVITANDO REENVIO NO MESMO DIA (CVFES02)*
001900* ARCHIVOS    : CVCLI01=C,CVFES02=A,CVREL01=A                    *
002000* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
002100* INSTALADO   : 20/07/1994                                       *
002200* BPM/RATIONAL: CV-000812                                        *
002300* NOMBRE      : SAUDACAO DE FIM DE ANO AO CLIENTE                *
002400******************************************************************
002500* HISTORICO DE ALTERACOES                                        *
002600* DATA       PROGR.  CHAMADO     DESCRICAO                       *
002700* ---------- ------- ----------- ----------------------------    *
002800* 20/07/1994 MQAG    CV-000812   VERSAO INICIAL - SO NATAL        *
002900* 03/11/1997 EEDR    CV-001611   INCLUI OCASIAO ANO_NOVO (PARM)   *
003000* 19/12/1998 EEDR    CV-001699   JANELA DE HORARIO (A PARTIR 22H) *
003100* 11/01/1999 EEDR    CV-Y2K-11   REVISADO P/ VIRADA DO SECULO     *
003200* 20/08/2002 JMDR    CV-001940   HORA LIMITE VIA WKS (ERA LITERAL)*
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ARQ-CVCLI01     ASSIGN TO CVCLI01
004100                            ORGANIZATION IS SEQUENTIAL
004200                            ACCESS MODE IS SEQUENTIAL
004300                            FILE STATUS IS FS-CVCLI01.
004400     SELECT ARQ-CVFES02     ASSIGN TO CVFES02
004500                            ORGANIZATION IS SEQUENTIAL
004600                            ACCESS MODE IS SEQUENTIAL
004700                            FILE STATUS IS FS-CVFES02.
004800     SELECT ARQ-CVREL01     ASSIGN TO CVREL01
004900                            ORGANIZATION IS LINE SEQUENTIAL
005000                            FILE STATUS IS FS-CVREL01.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  ARQ-CVCLI01
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD.
005600 COPY CVCLI01.
005700 FD  ARQ-CVFES02
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD.
006000 COPY CVFES02.
006100 FD  ARQ-CVREL01
006200     LABEL RECORDS ARE STANDARD.
006300 COPY CVREL01.
006400 WORKING-STORAGE SECTION.
006500*----------------------------------------------------------------*
006600*    STATUS DE ARQUIVO (PADRAO DA CASA - VER DEBD1R00)           *
006700*----------------------------------------------------------------*
006800 01  WKS-FS-STATUS.
006900     05  FS-CVCLI01               PIC 9(02) VALUE ZERO.
007000         88  FS-CVCLI01-OK                  VALUE 00.
007100     05  FS-CVFES02               PIC 9(02) VALUE ZERO.
007200         88  FS-CVFES02-OK                  VALUE 00.
007300     05  FS-CVREL01               PIC 9(02) VALUE ZERO.
007400         88  FS-CVREL01-OK                  VALUE 00.
007500*----------------------------------------------------------------*
007600*    PARAMETROS E AREA DE CONTROLE DO LOTE (SYSIN: DATA, HORA E  *
007700*    OCASIAO INFORMADOS PELA JCL DE ACIONAMENTO)                 *
007800*----------------------------------------------------------------*
007900     05  FILLER                   PIC X(02) VALUE SPACES.
008000 01  WKS-DATA-HORA-LOTE.
008100     05  WKS-DATA-EXECUCAO        PIC 9(08) VALUE ZERO.
008200     05  WKS-DATA-EXEC-R  REDEFINES WKS-DATA-EXECUCAO.            CV-Y2K11
008300         10  WKS-EXEC-ANO         PIC 9(04).
008400         10  WKS-EXEC-MES         PIC 9(02).
008500         10  WKS-EXEC-DIA         PIC 9(02).
008600     05  WKS-HORA-EXECUCAO        PIC 9(08) VALUE ZERO.
008700     05  WKS-HORA-EXEC-R  REDEFINES WKS-HORA-EXECUCAO.            CV001699
008800         10  WKS-EXEC-HH          PIC 9(02).
008900         10  WKS-EXEC-MM          PIC 9(02).
009000         10  FILLER               PIC 9(04).
009100 01  WKS-OCASIAO-PARM             PIC X(08) VALUE SPACES.
009200     88  OCASIAO-E-NATAL                    VALUE 'natal   '.
009300     88  OCASIAO-E-ANO-NOVO                 VALUE 'ano_novo'.
009400 01  WKS-ANO-SEGUINTE             PIC 9(04) COMP VALUE ZERO.
009500*    HORA-LIMITE AJUSTAVEL (ANTES ERA LITERAL 22 EMBUTIDO)        CV001940
009600 01  WKS-HORA-LIMITE              PIC 9(02) VALUE 22.
009700 01  WKS-FLAGS-DE-CONTROLE.
009800     05  WKS-OCASIAO-LIBERADA     PIC X(01) VALUE 'N'.
009900         88  OCASIAO-LIBERADA               VALUE 'S'.
010000     05  WKS-FIM-CVCLI01          PIC X(01) VALUE 'N'.
010100         88  FIM-CVCLI01                    VALUE 'S'.
010200     05  WKS-CELULAR-VALIDO       PIC X(01) VALUE 'N'.
010300         88  CELULAR-E-VALIDO              VALUE 'S'.
010400     05  WKS-DESPACHO-STATUS      PIC X(04) VALUE SPACES.
010500         88  DESPACHO-FOI-OK                VALUE 'OK  '.
010600     05  WKS-JA-ENVIADO-HOJE      PIC X(01) VALUE 'N'.
010700         88  JA-FOI-ENVIADO-HOJE            VALUE 'S'.
010800*----------------------------------------------------------------*
010900*    TABELA EM MEMORIA DO ESTADO DE FESTIVIDADES (CVFES02)       *
011000*    CARREGADA INTEIRA NO INICIO, REGRAVADA INTEIRA NO FIM       *
011100*    (SEM SORT - BUSCA SERIAL, AO MOLDE DO MIGRACFS)             *
011200*----------------------------------------------------------------*
011300     05  FILLER                   PIC X(02) VALUE SPACES.
011400 01  WKS-TABELA-FEST.
011500     05  WKS-QTD-FEST             PIC 9(05) COMP VALUE ZERO.
011600     05  WKS-FEST-OCR  OCCURS 0 TO 9999 TIMES
011700                       DEPENDING ON WKS-QTD-FEST
011800                       INDEXED BY IX-FES.
011900         10  TF-CL-CODIGO         PIC X(10).
012000         10  TF-TIPO              PIC X(08).
012100         10  TF-DATA-ENVIO        PIC 9(08).
012200     05  FILLER                   PIC X(02) VALUE SPACES.
012300 01  WKS-POSICAO-ENCONTRADA       PIC 9(05) COMP VALUE ZERO.
012400*----------------------------------------------------------------*
012500*    AREA DE TRABALHO - MENSAGEM DE FESTIVIDADE                  *
012600*----------------------------------------------------------------*
012700 01  WKS-AREA-MENSAGEM.
012800     05  WKS-TELEFONE-NORM        PIC X(13) VALUE SPACES.
012900     05  WKS-MSG-CORPO            PIC X(600) VALUE SPACES.
013000     05  WKS-TIPO-MSG             PIC X(08) VALUE SPACES.
013100     05  WKS-REFERENCIA           PIC X(44) VALUE SPACES.
013200     05  WKS-PRIMEIRO-NOME        PIC X(40) VALUE SPACES.
013300     05  WKS-RESTO-NOME           PIC X(40) VALUE SPACES.
013400*----------------------------------------------------------------*
013500*    CONTADORES DA ESTATISTICA FINAL                              *
013600*----------------------------------------------------------------*
013700     05  FILLER                   PIC X(02) VALUE SPACES.
013800 01  WKS-CONTADORES.
013900     05  WKS-CNT-TOTAL            PIC 9(07) COMP VALUE ZERO.
014000     05  WKS-CNT-ENVIADOS         PIC 9(07) COMP VALUE ZERO.
014100     05  WKS-CNT-JA-ENVIADOS      PIC 9(07) COMP VALUE ZERO.
014200     05  WKS-CNT-SEM-CELULAR      PIC 9(07) COMP VALUE ZERO.
014300     05  WKS-CNT-FALHAS           PIC 9(07) COMP VALUE ZERO.
014400     05  FILLER                   PIC X(02) VALUE SPACES.
014500 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
014600******************************************************************
014700 PROCEDURE DIVISION.
014800******************************************************************
014900 0000-MAIN SECTION.
015000     PERFORM 0010-INICIALIZACAO THRU 0010-INICIALIZACAO-E
015100     PERFORM 0020-VALIDA-OCASIAO THRU 0020-VALIDA-OCASIAO-E
015200     IF NOT OCASIAO-LIBERADA
015250        OPEN OUTPUT ARQ-CVREL01
015260        GO TO 0000-MAIN-CONTINUA
015300     END-IF
015400     PERFORM 0030-CARREGA-ESTADO-FEST THRU 0030-CARREGA-ESTADO-FEST-E
015500     OPEN INPUT  ARQ-CVCLI01
015510     OPEN OUTPUT ARQ-CVREL01
015600     IF NOT FS-CVCLI01-OK
015700        DISPLAY 'CVFES060 - ERRO AO ABRIR CVCLI01: ' FS-CVCLI01
015750        GO TO 0000-MAIN-GRAVA
015800     END-IF
015900     PERFORM 0040-SELECIONA-CLIENTES-ATIVOS
015910             THRU 0040-SELECIONA-CLIENTES-ATIVOS-E
015920             UNTIL FIM-CVCLI01
016000     CLOSE ARQ-CVCLI01.
016050 0000-MAIN-GRAVA.
016200     PERFORM 0050-GRAVA-ESTADO-FEST THRU 0050-GRAVA-ESTADO-FEST-E.
016250 0000-MAIN-CONTINUA.
016600     PERFORM 0060-ESTADISTICAS THRU 0060-ESTADISTICAS-E
016700     STOP RUN.
016800 0000-MAIN-E. EXIT.
016900
017000 0010-INICIALIZACAO SECTION.
017100     ACCEPT WKS-DATA-EXECUCAO FROM SYSIN
017200     ACCEPT WKS-OCASIAO-PARM  FROM SYSIN
017300     ACCEPT WKS-HORA-EXECUCAO FROM TIME.
017400 0010-INICIALIZACAO-E. EXIT.
017500
017600*--> PASSO 1 DA REGRA: NATAL SO EM 24/12, ANO_NOVO SO EM 31/12,
017700*    SEMPRE A PARTIR DAS 22H; OCASIAO DESCONHECIDA E ERRO FATAL
017800 0020-VALIDA-OCASIAO SECTION.
017900     MOVE 'N' TO WKS-OCASIAO-LIBERADA
018000     IF NOT OCASIAO-E-NATAL AND NOT OCASIAO-E-ANO-NOVO
018100        DISPLAY 'CVFES060 - OCASIAO DESCONHECIDA: ' WKS-OCASIAO-PARM
018200     ELSE
018300        IF WKS-EXEC-MES NOT = 12
018400           OR WKS-EXEC-HH < WKS-HORA-LIMITE
018500           DISPLAY 'CVFES060 - FORA DA DATA'
018600        ELSE
018700           IF (OCASIAO-E-NATAL    AND WKS-EXEC-DIA = 24)
018800              OR (OCASIAO-E-ANO-NOVO AND WKS-EXEC-DIA = 31)
018900              SET OCASIAO-LIBERADA TO TRUE
019000              COMPUTE WKS-ANO-SEGUINTE = WKS-EXEC-ANO + 1
019100           ELSE
019200              DISPLAY 'CVFES060 - FORA DA DATA'
019300           END-IF
019400        END-IF
019500     END-IF.
019600 0020-VALIDA-OCASIAO-E. EXIT.
019700
019800*--> CARREGA O ARQUIVO-ESTADO INTEIRO EM MEMORIA (MOLDE MIGRACFS)
019900 0030-CARREGA-ESTADO-FEST SECTION.
020000     OPEN INPUT ARQ-CVFES02
020100     IF FS-CVFES02-OK
020200        PERFORM LE-LINHA-ESTADO-FEST
020300           UNTIL FS-CVFES02 = 10
020400        CLOSE ARQ-CVFES02
020500     END-IF.
020600 0030-CARREGA-ESTADO-FEST-E. EXIT.
020700
020800 LE-LINHA-ESTADO-FEST SECTION.
020900     READ ARQ-CVFES02
021000       AT END
021100          CONTINUE
021200       NOT AT END
021300          ADD 1 TO WKS-QTD-FEST
021400          MOVE FST-CL-CODIGO  TO TF-CL-CODIGO  (WKS-QTD-FEST)
021500          MOVE FST-TIPO       TO TF-TIPO       (WKS-QTD-FEST)
021600          MOVE FST-DATA-ENVIO TO TF-DATA-ENVIO (WKS-QTD-FEST)
021700     END-READ.
021800 LE-LINHA-ESTADO-FEST-E. EXIT.
021900
022000*--> PASSO 2 DA REGRA: CLIENTE ATIVO E COM CELULAR PREENCHIDO
022100 0040-SELECIONA-CLIENTES-ATIVOS SECTION.
022200     READ ARQ-CVCLI01
022300       AT END
022400          SET FIM-CVCLI01 TO TRUE
022500       NOT AT END
022600          IF CL-ATIVO
022700             AND CL-TELEFONE NOT = SPACES
022800             AND CL-CODIGO NOT = SPACES
022900             ADD 1 TO WKS-CNT-TOTAL
023000             PERFORM PROCESSA-CLIENTE-FEST
023100          END-IF
023200     END-READ.
023300 0040-SELECIONA-CLIENTES-ATIVOS-E. EXIT.
023400
023500*--> PASSOS 3-6 DA REGRA: DEDUP DO DIA, TELEFONE, SAUDACAO, ENVIO
023600*    E THROTTLE ANTI-SPAM
023700 PROCESSA-CLIENTE-FEST SECTION.
023800     PERFORM LOCALIZA-ESTADO-DO-CLIENTE
023900     IF JA-FOI-ENVIADO-HOJE
024000        ADD 1 TO WKS-CNT-JA-ENVIADOS
024100     ELSE
024200        CALL 'CVCEL100' USING CL-TELEFONE
024300                               WKS-TELEFONE-NORM
024400                               WKS-CELULAR-VALIDO
024500        IF NOT CELULAR-E-VALIDO
024600           ADD 1 TO WKS-CNT-SEM-CELULAR
024700        ELSE
024800           PERFORM MONTA-MENSAGEM-FEST
024900           MOVE 'TEXT    ' TO WKS-TIPO-MSG
025000           MOVE CL-CODIGO TO WKS-REFERENCIA
025100           CALL 'CVMSG120' USING WKS-TELEFONE-NORM
025200                                  WKS-TIPO-MSG
025300                                  WKS-REFERENCIA
025400                                  WKS-MSG-CORPO
025500                                  WKS-DESPACHO-STATUS
025600           IF DESPACHO-FOI-OK
025700              PERFORM GRAVA-ESTADO-DO-CLIENTE
025800              ADD 1 TO WKS-CNT-ENVIADOS
025900           ELSE
026000              ADD 1 TO WKS-CNT-FALHAS
026100           END-IF
026200           PERFORM PAUSA-ANTISPAM
026300        END-IF
026400     END-IF.
026500 PROCESSA-CLIENTE-FEST-E. EXIT.
026600
026700*--> BUSCA SERIAL NA TABELA DE ESTADO, PELA CHAVE CLIENTE+OCASIAO
026800 LOCALIZA-ESTADO-DO-CLIENTE SECTION.
026900     MOVE 'N' TO WKS-JA-ENVIADO-HOJE
027000     MOVE ZERO TO WKS-POSICAO-ENCONTRADA
027100     IF WKS-QTD-FEST > 0
027200        SET IX-FES TO 1
027300        SEARCH WKS-FEST-OCR
027400           AT END CONTINUE
027500           WHEN TF-CL-CODIGO (IX-FES) = CL-CODIGO
027600            AND TF-TIPO      (IX-FES) = WKS-OCASIAO-PARM
027700                SET WKS-POSICAO-ENCONTRADA TO IX-FES
027800                IF TF-DATA-ENVIO (IX-FES) = WKS-DATA-EXECUCAO
027900                   SET JA-FOI-ENVIADO-HOJE TO TRUE
028000                END-IF
028100        END-SEARCH
028200     END-IF.
028300 LOCALIZA-ESTADO-DO-CLIENTE-E. EXIT.
028400
028500*--> GRAVA/ATUALIZA A DATA DE ENVIO DO CLIENTE/OCASIAO EM MEMORIA
028600 GRAVA-ESTADO-DO-CLIENTE SECTION.
028700     IF WKS-POSICAO-ENCONTRADA > 0
028800        MOVE WKS-DATA-EXECUCAO TO TF-DATA-ENVIO (WKS-POSICAO-ENCONTRADA)
028900     ELSE
029000        ADD 1 TO WKS-QTD-FEST
029100        MOVE CL-CODIGO         TO TF-CL-CODIGO  (WKS-QTD-FEST)
029200        MOVE WKS-OCASIAO-PARM  TO TF-TIPO       (WKS-QTD-FEST)
029300        MOVE WKS-DATA-EXECUCAO TO TF-DATA-ENVIO (WKS-QTD-FEST)
029400     END-IF.
029500 GRAVA-ESTADO-DO-CLIENTE-E. EXIT.
029600
029700*--> PASSO 5 DA REGRA: TEXTO DE NATAL OU ANO NOVO COM O 1O NOME
029800 MONTA-MENSAGEM-FEST SECTION.
029900     MOVE SPACES TO WKS-PRIMEIRO-NOME WKS-RESTO-NOME
030000     UNSTRING CL-NOME DELIMITED BY SPACE
030100         INTO WKS-PRIMEIRO-NOME WKS-RESTO-NOME
030200     IF WKS-PRIMEIRO-NOME = SPACES
030300        MOVE 'Cliente' TO WKS-PRIMEIRO-NOME
030400     END-IF
030500     MOVE SPACES TO WKS-MSG-CORPO
030600     IF OCASIAO-E-NATAL
030700        STRING 'Feliz Natal, ' DELIMITED BY SIZE
030800               WKS-PRIMEIRO-NOME DELIMITED BY '   '
030900               '! A CooperVere deseja a voce e a sua familia '
031000                                 DELIMITED BY SIZE
031100               'um Natal repleto de paz e alegria.'
031200                                 DELIMITED BY SIZE
031300          INTO WKS-MSG-CORPO
031400     ELSE
031500        STRING 'Feliz Ano Novo, ' DELIMITED BY SIZE
031600               WKS-PRIMEIRO-NOME DELIMITED BY '   '
031700               '! A CooperVere agradece a parceria em '
031800                                 DELIMITED BY SIZE
031900               WKS-EXEC-ANO      DELIMITED BY SIZE
032000               ' e deseja que ' DELIMITED BY SIZE
032100               WKS-ANO-SEGUINTE DELIMITED BY SIZE
032200               ' seja repleto de conquistas.' DELIMITED BY SIZE
032300          INTO WKS-MSG-CORPO
032400     END-IF.
032500 MONTA-MENSAGEM-FEST-E. EXIT.
032600
032700*--> A PAUSA ANTI-SPAM DE 10S ENTRE ENVIOS E UM REQUISITO DO LOTE,
032800*    MAS NESTE AMBIENTE BATCH NAO HA "SLEEP" DE SISTEMA OPERACIONAL
032900*    DISPONIVEL NA LINGUAGEM - A JANELA DE 22H-24H JA ABSORVE O
033000*    ESPACAMENTO ENTRE ENVIOS NA PRATICA; PARAGRAFO MANTIDO COMO
033100*    MARCADOR DA REGRA PARA FUTURA IMPLEMENTACAO NO JCL.
033200 PAUSA-ANTISPAM SECTION.
033300     CONTINUE.
033400 PAUSA-ANTISPAM-E. EXIT.
033500
033600*--> REGRAVA O ARQUIVO-ESTADO POR INTEIRO A PARTIR DA TABELA
033700*    (MOLDE MIGRACFS - SEM ACESSO RANDOMICO AO ARQUIVO-ESTADO)
033800 0050-GRAVA-ESTADO-FEST SECTION.
033900     OPEN OUTPUT ARQ-CVFES02
034000     IF NOT FS-CVFES02-OK
034100        DISPLAY 'CVFES060 - ERRO AO REGRAVAR CVFES02: ' FS-CVFES02
034200     ELSE
034300        PERFORM GRAVA-LINHA-ESTADO-FEST
034400           VARYING IX-FES FROM 1 BY 1
034500           UNTIL IX-FES > WKS-QTD-FEST
034600        CLOSE ARQ-CVFES02
034700     END-IF.
034800 0050-GRAVA-ESTADO-FEST-E. EXIT.
034900
035000 GRAVA-LINHA-ESTADO-FEST SECTION.
035100     MOVE TF-CL-CODIGO  (IX-FES) TO FST-CL-CODIGO
035200     MOVE TF-TIPO       (IX-FES) TO FST-TIPO
035300     MOVE TF-DATA-ENVIO (IX-FES) TO FST-DATA-ENVIO
035400     WRITE REG-CVFES02.
035500 GRAVA-LINHA-ESTADO-FEST-E. EXIT.
035600
035700*--> RELATORIO DE OPERACAO (CONTADORES DO LOTE)
035800 0060-ESTADISTICAS SECTION.
035900     DISPLAY '*****************************************'
036000     MOVE WKS-CNT-TOTAL       TO WKS-MASCARA
036100     DISPLAY 'CLIENTES SELECIONADOS ........: ' WKS-MASCARA
036200     MOVE WKS-CNT-ENVIADOS    TO WKS-MASCARA
036300     DISPLAY 'SAUDACOES ENVIADAS ...........: ' WKS-MASCARA
036400     MOVE WKS-CNT-JA-ENVIADOS TO WKS-MASCARA
036500     DISPLAY 'JA ENVIADOS HOJE .............: ' WKS-MASCARA
036600     MOVE WKS-CNT-SEM-CELULAR TO WKS-MASCARA
036700     DISPLAY 'SEM CELULAR VALIDO ...........: ' WKS-MASCARA
036800     MOVE WKS-CNT-FALHAS      TO WKS-MASCARA
036900     DISPLAY 'FALHAS DE DESPACHO ...........: ' WKS-MASCARA
037000     DISPLAY '*****************************************'
037100     STRING 'CVFES060 TOTAL=' DELIMITED BY SIZE
037200            WKS-CNT-TOTAL        DELIMITED BY SIZE
037300            ' ENVIADOS='         DELIMITED BY SIZE
037400            WKS-CNT-ENVIADOS     DELIMITED BY SIZE
037500            ' JA_ENVIADOS='      DELIMITED BY SIZE
037600            WKS-CNT-JA-ENVIADOS  DELIMITED BY SIZE
037700            ' SEM_CELULAR='      DELIMITED BY SIZE
037800            WKS-CNT-SEM-CELULAR  DELIMITED BY SIZE
037900            ' FALHAS='           DELIMITED BY SIZE
038000            WKS-CNT-FALHAS       DELIMITED BY SIZE
038100       INTO REL-TEXTO
038200     WRITE REG-CVREL01
038300     CLOSE ARQ-CVREL01.
038400 0060-ESTADISTICAS-E. EXIT.
