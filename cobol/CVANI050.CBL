000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    CVANI050.
000300 AUTHOR.                        MARIA QUINTANA AGUILAR (MQAG).
000400 INSTALLATION.                  COOPERVERE - DEPTO. SISTEMAS.
000500 DATE-WRITTEN.                  20/07/1994.
000600 DATE-COMPILED.
000700 SECURITY.                      USO INTERNO - COOPERVERE.
000800******************************************************************
000900* FECHA       : 20/07/1994                                       *
001000* PROGRAMADOR : MARIA QUINTANA AGUILAR (MQAG)                    *
001100* APLICACION  : NOTIFICACAO AO ASSOCIADO                          *
001200* PROGRAMA    : CVANI050                                         *
001300* TIPO        : BATCH                                            *
001400* DESCRICAO   : PARABENIZACAO DE ANIVERSARIO - VARRE A CARTEIRA  *
001500*             : DE CLIENTES ATIVOS, SELECIONA OS ANIVERSARIANTES *
001600*             : DO DIA, EVITA REENVIO NO MESMO DIA (CVANI02) E   *
001700*             : DESPACHA A MENSAGEM DE PARABENS PELO CANAL DE   *
001800*             : MENSAGERIA INSTANTANEA.                          *
001900* ARCHIVOS    : CVCLI01=C,CVANI02=A,CVREL01=A                    *
002000* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
002100* INSTALADO   : 20/07/1994                                       *
002200* BPM/RATIONAL: CV-000812                                        *
002300* NOMBRE      : PARABENIZACAO DE ANIVERSARIO DO CLIENTE          *
002400******************************************************************
002500* HISTORICO DE ALTERACOES                                        *
002600* DATA       PROGR.  CHAMADO     DESCRICAO                       *
002700* ---------- ------- ----------- ----------------------------    *
002800* 20/07/1994 MQAG    CV-000812   VERSAO INICIAL                   *
002900* 09/09/1996 PEDR    CV-001180   EXTRAI 1O NOME, FALLBACK CLIENTE *
003000* 03/04/1998 EEDR    CV-001622   ALERTA DE TI P/ TELEFONE INVAL.  *
003100* 08/01/1999 EEDR    CV-Y2K-11   REVISADO P/ VIRADA DO SECULO     *
003200* 17/05/2000 JMDR    CV-001790   ATUALIZA FONE DE TI (WKS-TELEF.) *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ARQ-CVCLI01     ASSIGN TO CVCLI01
004100                            ORGANIZATION IS SEQUENTIAL
004200                            ACCESS MODE IS SEQUENTIAL
004300                            FILE STATUS IS FS-CVCLI01.
004400     SELECT ARQ-CVANI02     ASSIGN TO CVANI02
004500                            ORGANIZATION IS SEQUENTIAL
004600                            ACCESS MODE IS SEQUENTIAL
004700                            FILE STATUS IS FS-CVANI02.
004800     SELECT ARQ-CVREL01     ASSIGN TO CVREL01
004900                            ORGANIZATION IS LINE SEQUENTIAL
005000                            FILE STATUS IS FS-CVREL01.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  ARQ-CVCLI01
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD.
005600 COPY CVCLI01.
005700 FD  ARQ-CVANI02
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD.
006000 COPY CVANI02.
006100 FD  ARQ-CVREL01
006200     LABEL RECORDS ARE STANDARD.
006300 COPY CVREL01.
006400 WORKING-STORAGE SECTION.
006500*----------------------------------------------------------------*
006600*    STATUS DE ARQUIVO (PADRAO DA CASA - VER DEBD1R00)           *
006700*----------------------------------------------------------------*
006800 01  WKS-FS-STATUS.
006900     05  FS-CVCLI01               PIC 9(02) VALUE ZERO.
007000         88  FS-CVCLI01-OK                  VALUE 00.
007100     05  FS-CVANI02               PIC 9(02) VALUE ZERO.
007200         88  FS-CVANI02-OK                  VALUE 00.
007300     05  FS-CVREL01               PIC 9(02) VALUE ZERO.
007400         88  FS-CVREL01-OK                  VALUE 00.
007500*----------------------------------------------------------------*
007600*    AREA DE CONTROLE DO LOTE                                    *
007700*----------------------------------------------------------------*
007800     05  FILLER                   PIC X(02) VALUE SPACES.
007900 01  WKS-DATA-HORA-LOTE.
008000     05  WKS-DATA-EXECUCAO        PIC 9(08) VALUE ZERO.
008100     05  WKS-DATA-EXEC-R  REDEFINES WKS-DATA-EXECUCAO.
008200         10  WKS-EXEC-ANO         PIC 9(04).                      CV-Y2K11
008300         10  WKS-EXEC-MES         PIC 9(02).
008400         10  WKS-EXEC-DIA         PIC 9(02).
008500     05  FILLER                   PIC X(02) VALUE SPACES.
008600 01  WKS-FLAGS-DE-CONTROLE.
008700     05  WKS-FIM-CVCLI01          PIC X(01) VALUE 'N'.
008800         88  FIM-CVCLI01                    VALUE 'S'.
008900     05  WKS-CELULAR-VALIDO       PIC X(01) VALUE 'N'.
009000         88  CELULAR-E-VALIDO              VALUE 'S'.
009100     05  WKS-DESPACHO-STATUS      PIC X(04) VALUE SPACES.
009200         88  DESPACHO-FOI-OK                VALUE 'OK  '.
009300     05  WKS-JA-ENVIADO-HOJE      PIC X(01) VALUE 'N'.
009400         88  JA-FOI-ENVIADO-HOJE            VALUE 'S'.
009500*----------------------------------------------------------------*
009600*    TABELA EM MEMORIA DO ESTADO DE ANIVERSARIOS (CVANI02)       *
009700*    CARREGADA INTEIRA NO INICIO, REGRAVADA INTEIRA NO FIM       *
009800*    (SEM SORT - BUSCA SERIAL, AO MOLDE DO MIGRACFS)             *
009900*----------------------------------------------------------------*
010000     05  FILLER                   PIC X(02) VALUE SPACES.
010100 01  WKS-TABELA-ANIV.
010200     05  WKS-QTD-ANIV             PIC 9(05) COMP VALUE ZERO.
010300     05  WKS-ANIV-OCR  OCCURS 0 TO 9999 TIMES
010400                       DEPENDING ON WKS-QTD-ANIV
010500                       INDEXED BY IX-ANV.
010600         10  TA-CL-CODIGO         PIC X(10).
010700         10  TA-DATA-ENVIO        PIC 9(08).
010800     05  FILLER                   PIC X(02) VALUE SPACES.
010900 01  WKS-POSICAO-ENCONTRADA       PIC 9(05) COMP VALUE ZERO.
011000*----------------------------------------------------------------*
011100*    AREA DE TRABALHO - MENSAGEM DE PARABENS                     *
011200*----------------------------------------------------------------*
011300 01  WKS-AREA-MENSAGEM.
011400     05  WKS-TELEFONE-NORM        PIC X(13) VALUE SPACES.
011500     05  WKS-MSG-CORPO            PIC X(600) VALUE SPACES.
011600     05  WKS-TIPO-MSG             PIC X(08) VALUE SPACES.
011700     05  WKS-REFERENCIA           PIC X(44) VALUE SPACES.
011800     05  WKS-TELEFONE-TI          PIC X(20) VALUE '5546988110033'.CV001790
011900     05  WKS-TELEFONE-TI-R REDEFINES WKS-TELEFONE-TI.
012000         10  WKS-TI-PAIS          PIC X(02).
012100         10  WKS-TI-DDD           PIC X(02).
012200         10  WKS-TI-LOCAL         PIC X(16).
012300     05  WKS-PRIMEIRO-NOME        PIC X(40) VALUE SPACES.
012400     05  WKS-RESTO-NOME           PIC X(40) VALUE SPACES.
012500*----------------------------------------------------------------*
012600*    CONTADORES DA ESTATISTICA FINAL                              *
012700*----------------------------------------------------------------*
012800     05  FILLER                   PIC X(02) VALUE SPACES.
012900 01  WKS-CONTADORES.
013000     05  WKS-CNT-TOTAL            PIC 9(07) COMP VALUE ZERO.
013100     05  WKS-CNT-ENVIADOS         PIC 9(07) COMP VALUE ZERO.
013200     05  WKS-CNT-JA-ENVIADOS      PIC 9(07) COMP VALUE ZERO.
013300     05  WKS-CNT-SEM-CELULAR      PIC 9(07) COMP VALUE ZERO.
013400     05  WKS-CNT-FALHAS           PIC 9(07) COMP VALUE ZERO.
013500     05  FILLER                   PIC X(02) VALUE SPACES.
013600 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
013700******************************************************************
013800 PROCEDURE DIVISION.
013900******************************************************************
014000 0000-MAIN SECTION.
014100     PERFORM 0010-INICIALIZACAO THRU 0010-INICIALIZACAO-E
014200     PERFORM 0020-CARREGA-ESTADO-ANIV THRU 0020-CARREGA-ESTADO-ANIV-E
014300     OPEN INPUT  ARQ-CVCLI01
014400     OPEN OUTPUT ARQ-CVREL01
014500     IF NOT FS-CVCLI01-OK
014600        DISPLAY 'CVANI050 - ERRO AO ABRIR CVCLI01: ' FS-CVCLI01
014650        GO TO 0000-MAIN-CONTINUA
014700     END-IF
014800     PERFORM 0030-SELECIONA-ANIVERSARIANTES
014810             THRU 0030-SELECIONA-ANIVERSARIANTES-E
014820             UNTIL FIM-CVCLI01
014900     CLOSE ARQ-CVCLI01.
014950 0000-MAIN-CONTINUA.
015100     PERFORM 0040-GRAVA-ESTADO-ANIV THRU 0040-GRAVA-ESTADO-ANIV-E
015200     PERFORM 0050-ESTADISTICAS THRU 0050-ESTADISTICAS-E
015300     STOP RUN.
015400 0000-MAIN-E. EXIT.
015500
015600 0010-INICIALIZACAO SECTION.
015700     ACCEPT WKS-DATA-EXECUCAO FROM SYSIN.
015800 0010-INICIALIZACAO-E. EXIT.
015900
016000*--> CARREGA O ARQUIVO-ESTADO INTEIRO EM MEMORIA (MOLDE MIGRACFS)
016100 0020-CARREGA-ESTADO-ANIV SECTION.
016200     OPEN INPUT ARQ-CVANI02
016300     IF FS-CVANI02-OK
016400        PERFORM LE-LINHA-ESTADO-ANIV
016500           UNTIL FS-CVANI02 = 10
016600        CLOSE ARQ-CVANI02
016700     END-IF.
016800 0020-CARREGA-ESTADO-ANIV-E. EXIT.
016900
017000 LE-LINHA-ESTADO-ANIV SECTION.
017100     READ ARQ-CVANI02
017200       AT END
017300          CONTINUE
017400       NOT AT END
017500          ADD 1 TO WKS-QTD-ANIV
017600          MOVE ANV-CL-CODIGO  TO TA-CL-CODIGO  (WKS-QTD-ANIV)
017700          MOVE ANV-DATA-ENVIO TO TA-DATA-ENVIO (WKS-QTD-ANIV)
017800     END-READ.
017900 LE-LINHA-ESTADO-ANIV-E. EXIT.
018000
018100*--> PASSO 1 DA REGRA: CLIENTE ATIVO, DATA DE NASCIMENTO PREENCHIDA
018200*    E MES/DIA DE NASCIMENTO IGUAIS AO MES/DIA DE HOJE
018300 0030-SELECIONA-ANIVERSARIANTES SECTION.
018400     READ ARQ-CVCLI01
018500       AT END
018600          SET FIM-CVCLI01 TO TRUE
018700       NOT AT END
018800          IF CL-ATIVO
018900             AND CL-DATANASC NOT = ZERO
019000             AND CL-NASC-MES = WKS-EXEC-MES
019100             AND CL-NASC-DIA = WKS-EXEC-DIA
019200             AND CL-CODIGO NOT = SPACES
019300             ADD 1 TO WKS-CNT-TOTAL
019400             PERFORM PROCESSA-ANIVERSARIANTE
019500          END-IF
019600     END-READ.
019700 0030-SELECIONA-ANIVERSARIANTES-E. EXIT.
019800
019900*--> PASSOS 2-5 DA REGRA: DEDUP DO DIA, TELEFONE, MENSAGEM E ENVIO
020000 PROCESSA-ANIVERSARIANTE SECTION.
020100     PERFORM LOCALIZA-ESTADO-DO-CLIENTE
020200     IF JA-FOI-ENVIADO-HOJE
020300        ADD 1 TO WKS-CNT-JA-ENVIADOS
020400     ELSE
020500        CALL 'CVCEL100' USING CL-TELEFONE
020600                               WKS-TELEFONE-NORM
020700                               WKS-CELULAR-VALIDO
020800        IF NOT CELULAR-E-VALIDO
020900           ADD 1 TO WKS-CNT-SEM-CELULAR
021000           PERFORM ALERTA-TI-ANIVERSARIANTE
021100        ELSE
021200           PERFORM MONTA-MENSAGEM-ANIV
021300           MOVE 'TEXT    ' TO WKS-TIPO-MSG
021400           MOVE CL-CODIGO TO WKS-REFERENCIA
021500           CALL 'CVMSG120' USING WKS-TELEFONE-NORM
021600                                  WKS-TIPO-MSG
021700                                  WKS-REFERENCIA
021800                                  WKS-MSG-CORPO
021900                                  WKS-DESPACHO-STATUS
022000           IF DESPACHO-FOI-OK
022100              PERFORM GRAVA-ESTADO-DO-CLIENTE
022200              ADD 1 TO WKS-CNT-ENVIADOS
022300           ELSE
022400              ADD 1 TO WKS-CNT-FALHAS
022500           END-IF
022600        END-IF
022700     END-IF.
022800 PROCESSA-ANIVERSARIANTE-E. EXIT.
022900
023000*--> BUSCA SERIAL NA TABELA DE ESTADO (SEM SORT, TABELA PEQUENA)
023100 LOCALIZA-ESTADO-DO-CLIENTE SECTION.
023200     MOVE 'N' TO WKS-JA-ENVIADO-HOJE
023300     MOVE ZERO TO WKS-POSICAO-ENCONTRADA
023400     IF WKS-QTD-ANIV > 0
023500        SET IX-ANV TO 1
023600        SEARCH WKS-ANIV-OCR
023700           AT END CONTINUE
023800           WHEN TA-CL-CODIGO (IX-ANV) = CL-CODIGO
023900                SET WKS-POSICAO-ENCONTRADA TO IX-ANV
024000                IF TA-DATA-ENVIO (IX-ANV) = WKS-DATA-EXECUCAO
024100                   SET JA-FOI-ENVIADO-HOJE TO TRUE
024200                END-IF
024300        END-SEARCH
024400     END-IF.
024500 LOCALIZA-ESTADO-DO-CLIENTE-E. EXIT.
024600
024700*--> GRAVA/ATUALIZA A DATA DE ENVIO DO CLIENTE NA TABELA EM MEMORIA
024800 GRAVA-ESTADO-DO-CLIENTE SECTION.
024900     IF WKS-POSICAO-ENCONTRADA > 0
025000        MOVE WKS-DATA-EXECUCAO TO TA-DATA-ENVIO (WKS-POSICAO-ENCONTRADA)
025100     ELSE
025200        ADD 1 TO WKS-QTD-ANIV
025300        MOVE CL-CODIGO         TO TA-CL-CODIGO  (WKS-QTD-ANIV)
025400        MOVE WKS-DATA-EXECUCAO TO TA-DATA-ENVIO (WKS-QTD-ANIV)
025500     END-IF.
025600 GRAVA-ESTADO-DO-CLIENTE-E. EXIT.
025700
025800*--> PASSO 4 DA REGRA: TEXTO DE PARABENS COM O 1O NOME DO CLIENTE
025900 MONTA-MENSAGEM-ANIV SECTION.
026000     MOVE SPACES TO WKS-PRIMEIRO-NOME WKS-RESTO-NOME
026100     UNSTRING CL-NOME DELIMITED BY SPACE                          CV001180
026200         INTO WKS-PRIMEIRO-NOME WKS-RESTO-NOME
026300     IF WKS-PRIMEIRO-NOME = SPACES
026400        MOVE 'Cliente' TO WKS-PRIMEIRO-NOME
026500     END-IF
026600     MOVE SPACES TO WKS-MSG-CORPO
026700     STRING 'Parabens, ' DELIMITED BY SIZE
026800            WKS-PRIMEIRO-NOME DELIMITED BY '   '
026900            '! A CooperVere deseja a voce um feliz '
027000                              DELIMITED BY SIZE
027100            'aniversario, com muita saude e prosperidade.'
027200                              DELIMITED BY SIZE
027300       INTO WKS-MSG-CORPO.
027400 MONTA-MENSAGEM-ANIV-E. EXIT.
027500
027600*--> ALERTA DE TI POR TELEFONE INCONSISTENTE NO ANIVERSARIANTE
027700 ALERTA-TI-ANIVERSARIANTE SECTION.                                CV001622
027800     MOVE SPACES TO WKS-MSG-CORPO
027900     STRING 'Aniversariante ' DELIMITED BY SIZE
028000            CL-NOME DELIMITED BY '   '
028100            ' (' DELIMITED BY SIZE
028200            CL-CODIGO DELIMITED BY '   '
028300            ') nao notificado, telefone ' DELIMITED BY SIZE
028400            CL-TELEFONE DELIMITED BY '   '
028500            ' inconsistente.' DELIMITED BY SIZE
028600       INTO WKS-MSG-CORPO
028700     MOVE 'TEXT    ' TO WKS-TIPO-MSG
028800     MOVE CL-CODIGO TO WKS-REFERENCIA
028900     CALL 'CVMSG120' USING WKS-TELEFONE-TI (1:13)
029000                            WKS-TIPO-MSG
029100                            WKS-REFERENCIA
029200                            WKS-MSG-CORPO
029300                            WKS-DESPACHO-STATUS.
029400 ALERTA-TI-ANIVERSARIANTE-E. EXIT.
029500
029600*--> REGRAVA O ARQUIVO-ESTADO POR INTEIRO A PARTIR DA TABELA
029700*    (MOLDE MIGRACFS - SEM ACESSO RANDOMICO AO ARQUIVO-ESTADO)
029800 0040-GRAVA-ESTADO-ANIV SECTION.
029900     OPEN OUTPUT ARQ-CVANI02
030000     IF NOT FS-CVANI02-OK
030100        DISPLAY 'CVANI050 - ERRO AO REGRAVAR CVANI02: ' FS-CVANI02
030200     ELSE
030300        PERFORM GRAVA-LINHA-ESTADO-ANIV
030400           VARYING IX-ANV FROM 1 BY 1
030500           UNTIL IX-ANV > WKS-QTD-ANIV
030600        CLOSE ARQ-CVANI02
030700     END-IF.
030800 0040-GRAVA-ESTADO-ANIV-E. EXIT.
030900
031000 GRAVA-LINHA-ESTADO-ANIV SECTION.
031100     MOVE TA-CL-CODIGO  (IX-ANV) TO ANV-CL-CODIGO
031200     MOVE TA-DATA-ENVIO (IX-ANV) TO ANV-DATA-ENVIO
031300     WRITE REG-CVANI02.
031400 GRAVA-LINHA-ESTADO-ANIV-E. EXIT.
031500
031600*--> RELATORIO DE OPERACAO (CONTADORES DO LOTE)
031700 0050-ESTADISTICAS SECTION.
031800     DISPLAY '*****************************************'
031900     MOVE WKS-CNT-TOTAL       TO WKS-MASCARA
032000     DISPLAY 'ANIVERSARIANTES DO DIA .......: ' WKS-MASCARA
032100     MOVE WKS-CNT-ENVIADOS    TO WKS-MASCARA
032200     DISPLAY 'PARABENS ENVIADOS ............: ' WKS-MASCARA
032300     MOVE WKS-CNT-JA-ENVIADOS TO WKS-MASCARA
032400     DISPLAY 'JA ENVIADOS HOJE .............: ' WKS-MASCARA
032500     MOVE WKS-CNT-SEM-CELULAR TO WKS-MASCARA
032600     DISPLAY 'SEM CELULAR VALIDO ...........: ' WKS-MASCARA
032700     MOVE WKS-CNT-FALHAS      TO WKS-MASCARA
032800     DISPLAY 'FALHAS DE DESPACHO ...........: ' WKS-MASCARA
032900     DISPLAY '*****************************************'
033000     STRING 'CVANI050 TOTAL=' DELIMITED BY SIZE
033100            WKS-CNT-TOTAL        DELIMITED BY SIZE
033200            ' ENVIADOS='         DELIMITED BY SIZE
033300            WKS-CNT-ENVIADOS     DELIMITED BY SIZE
033400            ' JA_ENVIADOS='      DELIMITED BY SIZE
033500            WKS-CNT-JA-ENVIADOS  DELIMITED BY SIZE
033600            ' SEM_CELULAR='      DELIMITED BY SIZE
033700            WKS-CNT-SEM-CELULAR  DELIMITED BY SIZE
033800            ' FALHAS='           DELIMITED BY SIZE
033900            WKS-CNT-FALHAS       DELIMITED BY SIZE
034000       INTO REL-TEXTO
034100     WRITE REG-CVREL01
034200     CLOSE ARQ-CVREL01.
034300 0050-ESTADISTICAS-E. EXIT.
